000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.  ETPOST1.                                            00000300
000400 AUTHOR. R B WEATHERS.                                            00000400
000500 INSTALLATION. MIDLAND DATA SERVICES - LEDGER SYSTEMS GROUP.      00000500
000600 DATE-WRITTEN. 03/14/89.                                          00000600
000700 DATE-COMPILED. 03/14/89.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900***************************************************************** 00000900
001000*                                                                *00001000
001100*    ETPOST1  -  DAILY TRANSACTION POSTING                      * 00001100
001200*                                                                *00001200
001300*    READS THE DAY'S NEW-TRANSACTION INPUT, VALIDATES EACH      * 00001300
001400*    RECORD AGAINST THE CATEGORY MASTER, ASSIGNS THE NEXT       * 00001400
001500*    LEDGER TRANSACTION ID AND APPENDS ACCEPTED RECORDS TO THE  * 00001500
001600*    TRANSACTION FILE.  REJECTED INPUT GOES TO THE REJECT       * 00001600
001700*    LISTING WITH A ONE-LINE REASON.  RUN PARAMETER SUPPLIES    * 00001700
001800*    THE STARTING TRANSACTION ID (SEE 710-READ-PARM-CARD).      * 00001800
001900*                                                                *00001900
002000*    ACCEPTANCE RULES, CHECKED IN THIS ORDER, FIRST FAILURE     * 00002000
002100*    WINS:                                                      * 00002100
002200*      1. AMOUNT MUST BE GREATER THAN ZERO.                     * 00002200
002300*      2. TYPE CODE MUST BE E (EXPENSE) OR I (INCOME).          * 00002300
002400*      3. TRANSACTION DATE MUST BE PRESENT (NON-ZERO).          * 00002400
002500*      4. CATEGORY ID MUST EXIST ON THE CATEGORY MASTER AND     * 00002500
002600*         MUST BELONG TO THE SAME USER AS THE TRANSACTION.      * 00002600
002700*                                                                *00002700
002800***************************************************************** 00002800
002900*                      CHANGE LOG                                *00002900
003000***************************************************************** 00003000
003100* 03/14/89  RBW  CR 4401   INITIAL VERSION.                      *00003100
003200* 09/02/89  RBW  CR 4430   ADDED "NOT YOUR CATEGORY" REJECT WHEN *00003200
003300*                          CATEGORY OWNER DOES NOT MATCH.        *00003300
003400* 02/26/91  MTA  CR 4599   REJECT LISTING NOW SHOWS INPUT        *00003400
003500*                          SEQUENCE NUMBER, NOT RECORD KEY.      *00003500
003600* 07/11/93  RBW  CR 4802   ZERO/NEGATIVE AMOUNT REJECT SPLIT     *00003600
003700*                          FROM THE TYPE-CODE REJECT.            *00003700
003800* 04/03/95  MTA  CR 5017   BLANK NOTE NO LONGER FLAGGED - CARRIED*00003800
003900*                          THROUGH UNCHANGED PER LEDGER REVIEW.  *00003900
004000* 11/18/98  DPK  REQ 98-1188  Y2K REMEDIATION - CENTURY EXPANDED *00004000
004100*                          ON TX-DATE AND NT-DATE, PARM CARD     *00004100
004200*                          NOW CARRIES A 4-DIGIT STARTING ID     *00004200
004300*                          CENTURY-SAFE COMPARE ADDED.           *00004300
004400* 01/06/99  DPK  REQ 98-1188  RETESTED OVER 1999/2000 BOUNDARY - *00004400
004500*                          NO FURTHER CHANGE REQUIRED.           *00004500
004600* 08/22/01  SLC  CR 5311   ACCEPTED/REJECTED TOTALS NOW WRITTEN  *00004600
004700*                          TO THE REJECT LISTING TRAILER AS WELL *00004700
004800*                          AS DISPLAYED ON THE JOB LOG.          *00004800
004900* 04/09/03  SLC  CR 5480   VALIDATE/OPEN LOGIC RECAST ON THE     *00004900
005000*                          PERFORM-THRU/GO-TO PATTERN TO MATCH   *00005000
005100*                          THE GROUP-A COMMON PROGRAM STANDARD.  *00005100
005200***************************************************************** 00005200
005300                                                                  00005300
005400*    C01 IS TOP-OF-FORM TIES THE CARRIAGE-CONTROL CHANNEL ONE     00005400
005500*    PUNCH TO THE AFTER ADVANCING PAGE CLAUSE USED ON THE REJECT  00005500
005600*    LISTING'S HEADING LINE BELOW.                                00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER. IBM-370.                                        00005900
006000 OBJECT-COMPUTER. IBM-370.                                        00006000
006100 SPECIAL-NAMES.                                                   00006100
006200     C01 IS TOP-OF-FORM.                                          00006200
006300                                                                  00006300
006400*    FOUR FILES IN ALL - THE CATEGORY MASTER AND THE DAY'S        00006400
006500*    TRANSACTION INPUT ARE READ ONLY, THE LEDGER TRANSACTION FILE 00006500
006600*    IS EXTENDED WITH ACCEPTED RECORDS, AND THE REJECT LISTING IS 00006600
006700*    WRITTEN FRESH EACH RUN.                                      00006700
006800 INPUT-OUTPUT SECTION.                                            00006800
006900 FILE-CONTROL.                                                    00006900
007000*    THE CURRENT CATEGORY MASTER - READ ONCE AT STARTUP TO BUILD  00007000
007100*    THE IN-MEMORY LOOKUP TABLE USED BY 220-VALIDATE-CATEGORY.    00007100
007200     SELECT CATEGORY-MASTER  ASSIGN TO CATMSTR                    00007200
007300            ACCESS IS SEQUENTIAL                                  00007300
007400            FILE STATUS  IS WS-CATMSTR-STATUS.                    00007400
007500                                                                  00007500
007600*    THE DAY'S TRANSACTION INPUT - ONE RECORD PER TRANSACTION TO  00007600
007700*    BE POSTED, READ ONE AT A TIME.                               00007700
007800     SELECT NEW-TRANSACTION-FILE  ASSIGN TO NEWTRANS              00007800
007900            ACCESS IS SEQUENTIAL                                  00007900
008000            FILE STATUS  IS WS-NEWTRAN-STATUS.                    00008000
008100                                                                  00008100
008200*    THE LEDGER TRANSACTION FILE - OPENED EXTEND SO ACCEPTED      00008200
008300*    RECORDS ARE APPENDED AFTER EVERYTHING ALREADY POSTED.        00008300
008400     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                  00008400
008500            ACCESS IS SEQUENTIAL                                  00008500
008600            FILE STATUS  IS WS-TRANFILE-STATUS.                   00008600
008700                                                                  00008700
008800*    THE PRINTED REJECT LISTING - OUTPUT ONLY.                    00008800
008900     SELECT REJECT-FILE  ASSIGN TO REJRPT                         00008900
009000            ACCESS IS SEQUENTIAL                                  00009000
009100            FILE STATUS  IS WS-REJECT-STATUS.                     00009100
009200                                                                  00009200
009300 DATA DIVISION.                                                   00009300
009400 FILE SECTION.                                                    00009400
009500                                                                  00009500
009600*    CATEGORY-MASTER SUPPLIES THE VALID CATEGORY IDS/OWNERS/TYPES 00009600
009700*    THAT EVERY POSTED TRANSACTION MUST MATCH.                    00009700
009800 FD  CATEGORY-MASTER                                              00009800
009900     RECORDING MODE IS F.                                         00009900
010000 COPY CATMSTR.                                                    00010000
010100                                                                  00010100
010200*    NEW-TRANSACTION-FILE CARRIES THE DAY'S RAW INPUT, ONE RECORD 00010200
010300*    PER TRANSACTION, BEFORE VALIDATION AND ID ASSIGNMENT.        00010300
010400 FD  NEW-TRANSACTION-FILE                                         00010400
010500     RECORDING MODE IS F.                                         00010500
010600 COPY NEWTXN.                                                     00010600
010700                                                                  00010700
010800*    TRANSACTION-FILE IS THE PERMANENT LEDGER - ACCEPTED RECORDS  00010800
010900*    FROM THIS RUN ARE APPENDED HERE, EACH WITH ITS OWN           00010900
011000*    SYSTEM-ASSIGNED TRANSACTION ID.                              00011000
011100 FD  TRANSACTION-FILE                                             00011100
011200     RECORDING MODE IS F.                                         00011200
011300 COPY TXNREC.                                                     00011300
011400                                                                  00011400
011500*    REJECT-FILE IS THE PRINTED LISTING OF REJECTED TRANSACTIONS. 00011500
011600 FD  REJECT-FILE                                                  00011600
011700     RECORDING MODE IS F.                                         00011700
011800 01  REJECT-RECORD                PIC X(80).                      00011800
011900                                                                  00011900
012000***************************************************************** 00012000
012100 WORKING-STORAGE SECTION.                                         00012100
012200***************************************************************** 00012200
012300*    WORKING STORAGE HOLDS THE FOUR FILE-STATUS/SWITCH GROUPS,    00012300
012400*    THE RUN PARAMETER, THE RUNNING COUNTERS, THE IN-MEMORY       00012400
012500*    CATEGORY LOOKUP TABLE, AND THE REJECT-LISTING PRINT LINES.   00012500
012600*    NOTHING HERE SURVIVES BETWEEN RUNS.                          00012600
012700                                                                  00012700
012800*    ONE TWO-BYTE FILE-STATUS FIELD PER FILE.  THE EOF 88-LEVELS  00012800
012900*    ON THE FIRST TWO ARE NOT ACTUALLY TESTED BY THIS PROGRAM -   00012900
013000*    THE AT END CLAUSE ON EACH READ HANDLES END OF FILE DIRECTLY -00013000
013100*    BUT ARE CARRIED FOR CONSISTENCY WITH THE GROUP-A STANDARD    00013100
013200*    FILE-STATUS BLOCK.                                           00013200
013300 01  WS-FILE-STATUSES.                                            00013300
013400     05  WS-CATMSTR-STATUS         PIC X(02) VALUE SPACES.        00013400
013500         88  WS-CATMSTR-OK                    VALUE '00'.         00013500
013600         88  WS-CATMSTR-EOF-CD                VALUE '10'.         00013600
013700     05  WS-NEWTRAN-STATUS         PIC X(02) VALUE SPACES.        00013700
013800         88  WS-NEWTRAN-OK                    VALUE '00'.         00013800
013900         88  WS-NEWTRAN-EOF-CD                VALUE '10'.         00013900
014000     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.        00014000
014100         88  WS-TRANFILE-OK                   VALUE '00'.         00014100
014200     05  WS-REJECT-STATUS          PIC X(02) VALUE SPACES.        00014200
014300         88  WS-REJECT-OK                     VALUE '00'.         00014300
014400                                                                  00014400
014500*    THE THREE SWITCHES THAT CARRY RUN STATE FROM ONE PARAGRAPH   00014500
014600*    TO THE NEXT - TWO END-OF-FILE FLAGS AND THE OPEN-FAILURE     00014600
014700*    FLAG TESTED BY 000-MAIN RIGHT AFTER 700-OPEN-FILES RETURNS.  00014700
014800 01  WS-SWITCHES.                                                 00014800
014900     05  WS-CATMSTR-EOF            PIC X(01) VALUE 'N'.           00014900
015000         88  CATMSTR-AT-EOF                   VALUE 'Y'.          00015000
015100     05  WS-NEWTRAN-EOF            PIC X(01) VALUE 'N'.           00015100
015200         88  NEWTRAN-AT-EOF                   VALUE 'Y'.          00015200
015300     05  WS-OPEN-ERROR-SW          PIC X(01) VALUE 'N'.           00015300
015400         88  WS-OPEN-ERROR                    VALUE 'Y'.          00015400
015500                                                                  00015500
015600*    WS-TRAN-ACCEPTED-SW CARRIES THE CURRENT TRANSACTION'S        00015600
015700*    ACCEPT/REJECT DECISION FROM 200-VALIDATE-TRAN THROUGH TO     00015700
015800*    100-PROCESS-TRANSACTIONS' ROUTING IF-STATEMENT.              00015800
015900 77  WS-TRAN-ACCEPTED-SW           PIC X(01) VALUE 'N'.           00015900
016000     88  TRAN-IS-ACCEPTED                     VALUE 'Y'.          00016000
016100                                                                  00016100
016200*    WS-PARM-CARD IS THE ONE-FIELD RUN PARAMETER READ FROM SYSIN  00016200
016300*    AT STARTUP - THE STARTING TRANSACTION ID FOR THIS RUN (SEE   00016300
016400*    THE 11/18/98 DPK CHANGE LOGGED ABOVE, WHICH WIDENED THIS TO  00016400
016500*    A FULL FOUR-DIGIT-CENTURY-SAFE NINE-DIGIT FIELD).            00016500
016600 01  WS-PARM-CARD.                                                00016600
016700     05  WS-PARM-START-TX-ID       PIC 9(09) VALUE ZEROES.        00016700
016800                                                                  00016800
016900*    WS-CAT-TABLE-COUNT DRIVES THE OCCURS DEPENDING ON CLAUSE ON  00016900
017000*    CAT-TABLE BELOW - HELD BINARY SINCE IT IS ALSO USED AS A     00017000
017100*    SUBSCRIPT/INDEX SETTING VALUE.                               00017100
017200 77  WS-CAT-TABLE-COUNT            PIC 9(05) COMP   VALUE ZERO.   00017200
017300                                                                  00017300
017400*    THE FOUR RUNNING COUNTERS, ALL HELD PACKED SINCE THEY ARE    00017400
017500*    PURELY ARITHMETIC FIELDS UPDATED ONCE PER TRANSACTION - NONE 00017500
017600*    OF THEM IS USED AS A SUBSCRIPT OR AN INDEX SETTING VALUE, SO 00017600
017700*    NONE NEEDS TO BE BINARY THE WAY WS-CAT-TABLE-COUNT DOES.     00017700
017800 01  WS-COUNTERS.                                                 00017800
017900*        THE NEXT TRANSACTION ID TO ASSIGN - PRIMED FROM THE PARM 00017900
018000*        CARD AND ADVANCED BY ONE FOR EVERY ACCEPTED TRANSACTION. 00018000
018100     05  WS-NEXT-TX-ID             PIC 9(09) COMP-3 VALUE ZERO.   00018100
018200*        THE POSITION OF THE CURRENT RECORD ON THE INPUT FILE,    00018200
018300*        COUNTING FROM ONE - USED ONLY ON THE REJECT LISTING.     00018300
018400     05  WS-INPUT-SEQ-NO           PIC 9(07) COMP-3 VALUE ZERO.   00018400
018500*        RUNNING COUNT OF TRANSACTIONS ACCEPTED THIS RUN, PRINTED 00018500
018600*        AND DISPLAYED BY 850-REPORT-TOTALS AT END OF JOB.        00018600
018700     05  WS-ACCEPTED-COUNT         PIC 9(07) COMP-3 VALUE ZERO.   00018700
018800*        RUNNING COUNT OF TRANSACTIONS REJECTED THIS RUN, PRINTED 00018800
018900*        AND DISPLAYED BY 850-REPORT-TOTALS AT END OF JOB.        00018900
019000     05  WS-REJECTED-COUNT         PIC 9(07) COMP-3 VALUE ZERO.   00019000
019100                                                                  00019100
019200*    WS-DIAG-TEST / WS-DIAG-TEST-N ARE THE STANDARD GROUP-A PROBE 00019200
019300*    CELLS, DISPLAYED UNDER A TEMPORARY UPSI SWITCH WHEN A RUN    00019300
019400*    NEEDS TO BE RETRACED PACKED-VS-ZONED.  UNUSED ON A NORMAL    00019400
019500*    PRODUCTION RUN.                                              00019500
019600 01  WS-DIAG-TEST                  PIC X(02).                     00019600
019700 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST                        00019700
019800                                   PIC S9(03) COMP-3.             00019800
019900                                                                  00019900
020000*    WS-REJECT-REASON HOLDS THE ONE-LINE EXPLANATION SET BY       00020000
020100*    200-VALIDATE-TRAN OR 220-VALIDATE-CATEGORY FOR WHICHEVER     00020100
020200*    RULE THE CURRENT TRANSACTION FAILED.                         00020200
020300 01  WS-REJECT-REASON              PIC X(30) VALUE SPACES.        00020300
020400                                                                  00020400
020500*    CAT-TABLE-AREA IS THE IN-MEMORY CATEGORY LOOKUP TABLE BUILT  00020500
020600*    AT STARTUP FROM THE CATEGORY MASTER - ONE ENTRY PER CATEGORY 00020600
020700*    ON FILE, CARRYING EVERYTHING 220-VALIDATE-CATEGORY NEEDS TO  00020700
020800*    CHECK OWNERSHIP WITHOUT RE-READING THE MASTER PER            00020800
020900*    TRANSACTION.                                                 00020900
021000 01  CAT-TABLE-AREA.                                              00021000
021100     05  CAT-TABLE OCCURS 0 TO 2000 TIMES                         00021100
021200                    DEPENDING ON WS-CAT-TABLE-COUNT               00021200
021300                    INDEXED BY IDX-CAT.                           00021300
021400*            CAT-TBL-NAME IS CARRIED IN THE TABLE BUT NOT         00021400
021500*            ACTUALLY COMPARED BY 220-VALIDATE-CATEGORY BELOW -   00021500
021600*            IT IS HELD HERE FOR PARITY WITH ETCATM1'S TABLE AND  00021600
021700*            FOR ANY FUTURE REPORT THAT MAY WANT TO PRINT IT.     00021700
021800         10  CAT-TBL-ID            PIC 9(05).                     00021800
021900         10  CAT-TBL-USER-ID       PIC 9(05).                     00021900
022000         10  CAT-TBL-NAME          PIC X(20).                     00022000
022100         10  CAT-TBL-TYPE          PIC X(01).                     00022100
022200                                                                  00022200
022300*    THE THREE PRINT LINES THAT MAKE UP THE REJECT LISTING - A    00022300
022400*    PAGE-TOP TITLE, A ONE-TIME COLUMN HEADING, AND THE REPEATING 00022400
022500*    DETAIL LINE.  RPT-REJECT-TRAILER PRINTS ONCE AT END OF RUN.  00022500
022600 01  RPT-REJECT-HEADER.                                           00022600
022700     05  FILLER                    PIC X(30)                      00022700
022800                  VALUE 'TRANSACTION POSTING REJECTS  '.          00022800
022900     05  FILLER                    PIC X(50) VALUE SPACES.        00022900
023000                                                                  00023000
023100 01  RPT-REJECT-COLUMNS.                                          00023100
023200     05  FILLER                    PIC X(10) VALUE 'INPUT SEQ'.   00023200
023300     05  FILLER                    PIC X(04) VALUE SPACES.        00023300
023400     05  FILLER                    PIC X(07) VALUE 'USER ID'.     00023400
023500     05  FILLER                    PIC X(04) VALUE SPACES.        00023500
023600     05  FILLER                    PIC X(30) VALUE 'REASON'.      00023600
023700     05  FILLER                    PIC X(25) VALUE SPACES.        00023700
023800                                                                  00023800
023900*    ONE DETAIL LINE PER REJECTED TRANSACTION - THE SEQUENCE      00023900
024000*    NUMBER LETS THE PERSON REVIEWING THE LISTING FIND THE        00024000
024100*    OFFENDING RECORD BACK ON THE ORIGINAL INPUT FILE.            00024100
024200 01  RPT-REJECT-DETAIL.                                           00024200
024300     05  RPT-REJ-SEQNO             PIC ZZZZZZ9.                   00024300
024400     05  FILLER                    PIC X(07) VALUE SPACES.        00024400
024500     05  RPT-REJ-USERID            PIC ZZZZ9.                     00024500
024600     05  FILLER                    PIC X(06) VALUE SPACES.        00024600
024700     05  RPT-REJ-REASON            PIC X(30).                     00024700
024800     05  FILLER                    PIC X(25) VALUE SPACES.        00024800
024900                                                                  00024900
025000*    TRAILER LINE PRINTED ONCE AT END OF RUN BY 850-REPORT-       00025000
025100*    TOTALS - THE OVERALL ACCEPTED/REJECTED SPLIT FOR THE DAY.    00025100
025200 01  RPT-REJECT-TRAILER.                                          00025200
025300     05  FILLER              PIC X(16) VALUE 'ACCEPTED CNT: '.    00025300
025400     05  RPT-REJ-ACCEPTED    PIC ZZZZZZ9.                         00025400
025500     05  FILLER              PIC X(10) VALUE SPACES.              00025500
025600     05  FILLER              PIC X(16) VALUE 'REJECTED CNT: '.    00025600
025700     05  RPT-REJ-REJECTED          PIC ZZZZZZ9.                   00025700
025800     05  FILLER                    PIC X(23) VALUE SPACES.        00025800
025900                                                                  00025900
026000***************************************************************** 00026000
026100 PROCEDURE DIVISION.                                              00026100
026200***************************************************************** 00026200
026300                                                                  00026300
026400***************************************************************** 00026400
026500* 000-MAIN - CONTROLS THE WHOLE RUN.  READS THE PARM, OPENS THE  *00026500
026600*   FILES, LOADS THE CATEGORY LOOKUP TABLE, THEN PROCESSES EVERY *00026600
026700*   TRANSACTION ON THE NEW-TRANSACTION-FILE ONE AT A TIME UNTIL  *00026700
026800*   THAT FILE IS EXHAUSTED.  AN OPEN FAILURE ON EITHER INPUT     *00026800
026900*   FILE SENDS CONTROL STRAIGHT TO GOBACK.                       *00026900
027000***************************************************************** 00027000
027100 000-MAIN.                                                        00027100
027200*    THE STARTING TRANSACTION ID MUST BE KNOWN BEFORE ANY         00027200
027300*    ACCEPTED RECORD IS WRITTEN, SO THE PARM CARD IS READ BEFORE  00027300
027400*    THE FILES ARE EVEN OPENED.                                   00027400
027500     PERFORM 710-READ-PARM-CARD THRU 710-EXIT.                    00027500
027600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00027600
027700*    BAIL OUT NOW IF EITHER INPUT FILE FAILED TO OPEN - THE OPEN  00027700
027800*    PARAGRAPH HAS ALREADY DISPLAYED THE REASON AND SET THE       00027800
027900*    RETURN CODE FOR THE JOB SCHEDULER.                           00027900
028000     IF WS-OPEN-ERROR                                             00028000
028100         GO TO 000-EXIT                                           00028100
028200     END-IF.                                                      00028200
028300                                                                  00028300
028400     PERFORM 750-LOAD-CATEGORY-TABLE THRU 750-EXIT.               00028400
028500                                                                  00028500
028600*    PRIME THE READ, THEN PROCESS EVERY TRANSACTION IN THE FILE - 00028600
028700*    THE CLASSIC READ-AHEAD LOOP SHAPE USED THROUGHOUT GROUP-A.   00028700
028800     PERFORM 730-READ-NEW-TRAN THRU 730-EXIT.                     00028800
028900     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00028900
029000             UNTIL NEWTRAN-AT-EOF.                                00029000
029100                                                                  00029100
029200     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                     00029200
029300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00029300
029400 000-EXIT.                                                        00029400
029500     GOBACK.                                                      00029500
029600                                                                  00029600
029700***************************************************************** 00029700
029800* 100-PROCESS-TRANSACTIONS - HANDLES ONE TRANSACTION FROM        *00029800
029900*   VALIDATION THROUGH ACCEPT OR REJECT, THEN READS THE NEXT     *00029900
030000*   TRANSACTION SO THE 000-MAIN LOOP'S UNTIL TEST SEES CURRENT   *00030000
030100*   END-OF-FILE STATUS.                                          *00030100
030200***************************************************************** 00030200
030300 100-PROCESS-TRANSACTIONS.                                        00030300
030400*    THE INPUT SEQUENCE NUMBER IDENTIFIES THIS TRANSACTION ON THE 00030400
030500*    REJECT LISTING (SEE THE 02/26/91 MTA CHANGE LOGGED ABOVE,    00030500
030600*    WHICH SWITCHED THE LISTING FROM PRINTING THE RECORD KEY TO   00030600
030700*    PRINTING THIS SEQUENCE NUMBER INSTEAD).                      00030700
030800     ADD 1 TO WS-INPUT-SEQ-NO.                                    00030800
030900     MOVE 'N' TO WS-TRAN-ACCEPTED-SW.                             00030900
031000     MOVE SPACES TO WS-REJECT-REASON.                             00031000
031100                                                                  00031100
031200     PERFORM 200-VALIDATE-TRAN THRU 200-EXIT.                     00031200
031300                                                                  00031300
031400*    ROUTE THE TRANSACTION TO ITS APPROPRIATE DISPOSITION BASED   00031400
031500*    ON THE SWITCH SET BY 200-VALIDATE-TRAN ABOVE.                00031500
031600     IF TRAN-IS-ACCEPTED                                          00031600
031700         PERFORM 210-ACCEPT-TRAN THRU 210-EXIT                    00031700
031800     ELSE                                                         00031800
031900         PERFORM 290-REJECT-TRAN THRU 290-EXIT                    00031900
032000     END-IF.                                                      00032000
032100                                                                  00032100
032200*    READ AHEAD FOR THE NEXT TRANSACTION NOW SO THE UNTIL TEST IN 00032200
032300*    000-MAIN'S DRIVING PERFORM SEES CURRENT EOF STATUS THE       00032300
032400*    MOMENT THIS PARAGRAPH RETURNS.                               00032400
032500     PERFORM 730-READ-NEW-TRAN THRU 730-EXIT.                     00032500
032600 100-EXIT.                                                        00032600
032700     EXIT.                                                        00032700
032800                                                                  00032800
032900***************************************************************** 00032900
033000* 200-VALIDATE-TRAN - APPLIES THE THREE FIELD-LEVEL ACCEPTANCE   *00033000
033100*   RULES TO THE CURRENT TRANSACTION IN TURN, EXITING AT THE     *00033100
033200*   FIRST FAILURE (SEE THE 07/11/93 RBW CHANGE LOGGED ABOVE,     *00033200
033300*   WHICH SPLIT THE ZERO/NEGATIVE-AMOUNT REJECT OUT FROM THE     *00033300
033400*   TYPE-CODE REJECT SO EACH HAS ITS OWN REASON TEXT).  ONLY     *00033400
033500*   AFTER ALL THREE FIELD-LEVEL RULES PASS DOES CONTROL FALL     *00033500
033600*   THROUGH TO THE CATEGORY-MASTER CROSS-CHECK BELOW.            *00033600
033700***************************************************************** 00033700
033800 200-VALIDATE-TRAN.                                               00033800
033900*    START OPTIMISTIC - THE SWITCH IS TURNED OFF BELOW ONLY IF    00033900
034000*    ONE OF THE RULES ACTUALLY FAILS.                             00034000
034100     SET TRAN-IS-ACCEPTED TO TRUE.                                00034100
034200                                                                  00034200
034300*    RULE ONE - THE AMOUNT MUST BE STRICTLY POSITIVE.  A ZERO OR  00034300
034400*    NEGATIVE AMOUNT HAS NO MEANING ON THIS LEDGER.               00034400
034500     IF NT-AMOUNT NOT > ZERO                                      00034500
034600         MOVE 'N' TO WS-TRAN-ACCEPTED-SW                          00034600
034700         MOVE 'AMOUNT NOT GREATER THAN ZERO' TO WS-REJECT-REASON  00034700
034800         GO TO 200-EXIT                                           00034800
034900     END-IF.                                                      00034900
035000                                                                  00035000
035100*    RULE TWO - THE TYPE CODE MUST BE E (EXPENSE) OR I (INCOME).  00035100
035200     IF NT-TYPE NOT = 'E' AND NT-TYPE NOT = 'I'                   00035200
035300         MOVE 'N' TO WS-TRAN-ACCEPTED-SW                          00035300
035400         MOVE 'INVALID TRANSACTION TYPE' TO WS-REJECT-REASON      00035400
035500         GO TO 200-EXIT                                           00035500
035600     END-IF.                                                      00035600
035700                                                                  00035700
035800*    RULE THREE - A TRANSACTION DATE MUST BE PRESENT.  NO FURTHER 00035800
035900*    DATE VALIDITY CHECK IS DONE HERE - THAT IS THE RESPONSIBILITY00035900
036000*    OF WHATEVER FEEDS THIS FILE, NOT THIS POSTING RUN.           00036000
036100     IF NT-DATE = ZERO                                            00036100
036200         MOVE 'N' TO WS-TRAN-ACCEPTED-SW                          00036200
036300         MOVE 'MISSING TRANSACTION DATE' TO WS-REJECT-REASON      00036300
036400         GO TO 200-EXIT                                           00036400
036500     END-IF.                                                      00036500
036600                                                                  00036600
036700*    ALL THREE FIELD-LEVEL RULES PASSED - CROSS-CHECK THE         00036700
036800*    CATEGORY AGAINST THE MASTER TABLE BEFORE ACCEPTING.          00036800
036900     PERFORM 220-VALIDATE-CATEGORY THRU 220-EXIT.                 00036900
037000 200-EXIT.                                                        00037000
037100     EXIT.                                                        00037100
037200                                                                  00037200
037300***************************************************************** 00037300
037400* 220-VALIDATE-CATEGORY - CONFIRMS THE TRANSACTION'S CATEGORY ID *00037400
037500*   EXISTS ON THE CATEGORY MASTER AND BELONGS TO THE SAME USER   *00037500
037600*   AS THE TRANSACTION (SEE THE 09/02/89 RBW CHANGE LOGGED       *00037600
037700*   ABOVE, WHICH ADDED THE OWNERSHIP CHECK).  A MISSING CATEGORY *00037700
037800*   AND A WRONG-OWNER CATEGORY GET DIFFERENT REJECT REASONS SO   *00037800
037900*   THE USER CAN TELL THE TWO SITUATIONS APART ON THE LISTING.   *00037900
038000***************************************************************** 00038000
038100 220-VALIDATE-CATEGORY.                                           00038100
038200*    A SERIAL SEARCH IS ADEQUATE HERE - THE TABLE IS NOT KEPT IN  00038200
038300*    ANY PARTICULAR ORDER, SO SEARCH ALL RATHER THAN SEARCH-WITH- 00038300
038400*    KEY IS USED, THE SAME AS THE DUPLICATE CHECK IN ETCATM1.     00038400
038500     SET IDX-CAT TO 1.                                            00038500
038600     SEARCH CAT-TABLE                                             00038600
038700         AT END                                                   00038700
038800             MOVE 'N' TO WS-TRAN-ACCEPTED-SW                      00038800
038900             MOVE 'CATEGORY NOT FOUND' TO WS-REJECT-REASON        00038900
039000         WHEN CAT-TBL-ID (IDX-CAT) = NT-CATEGORY-ID               00039000
039100             IF CAT-TBL-USER-ID (IDX-CAT) NOT = NT-USER-ID        00039100
039200                 MOVE 'N' TO WS-TRAN-ACCEPTED-SW                  00039200
039300                 MOVE 'NOT YOUR CATEGORY' TO WS-REJECT-REASON     00039300
039400             END-IF                                               00039400
039500     END-SEARCH.                                                  00039500
039600 220-EXIT.                                                        00039600
039700     EXIT.                                                        00039700
039800                                                                  00039800
039900***************************************************************** 00039900
040000* 210-ACCEPT-TRAN - ASSIGNS THE NEXT TRANSACTION ID AND APPENDS  *00040000
040100*   THE ACCEPTED RECORD TO THE LEDGER TRANSACTION FILE.  THE     *00040100
040200*   NOTE FIELD IS CARRIED THROUGH UNCHANGED, BLANK OR NOT (SEE   *00040200
040300*   THE 04/03/95 MTA CHANGE LOGGED ABOVE - A BLANK NOTE IS NOT A *00040300
040400*   REJECT CONDITION ON THIS LEDGER).                            *00040400
040500***************************************************************** 00040500
040600 210-ACCEPT-TRAN.                                                 00040600
040700*    THE GENERATOR IS ADVANCED FIRST SO THE ID ASSIGNED HERE IS   00040700
040800*    ALWAYS ONE HIGHER THAN THE HIGHEST ID ASSIGNED SO FAR THIS   00040800
040900*    RUN, STARTING FROM WHEREVER THE PARM CARD LEFT IT.           00040900
041000     ADD 1 TO WS-NEXT-TX-ID.                                      00041000
041100     MOVE WS-NEXT-TX-ID     TO TX-ID.                             00041100
041200     MOVE NT-USER-ID        TO TX-USER-ID.                        00041200
041300     MOVE NT-TYPE           TO TX-TYPE.                           00041300
041400     MOVE NT-CATEGORY-ID    TO TX-CATEGORY-ID.                    00041400
041500     MOVE NT-AMOUNT         TO TX-AMOUNT.                         00041500
041600     MOVE NT-DATE           TO TX-DATE.                           00041600
041700*    THE NOTE IS COPIED VERBATIM, BLANK OR NOT - IT IS PURELY     00041700
041800*    INFORMATIONAL AND CARRIES NO VALIDATION OF ITS OWN.          00041800
041900     MOVE NT-NOTE           TO TX-NOTE.                           00041900
042000*    THE FILE WAS OPENED EXTEND, SO THIS WRITE APPENDS AFTER      00042000
042100*    EVERYTHING ALREADY ON THE LEDGER FROM PRIOR RUNS.            00042100
042200     WRITE TRANSACTION-RECORD.                                    00042200
042300     ADD 1 TO WS-ACCEPTED-COUNT.                                  00042300
042400 210-EXIT.                                                        00042400
042500     EXIT.                                                        00042500
042600                                                                  00042600
042700***************************************************************** 00042700
042800* 290-REJECT-TRAN - PRINTS ONE DETAIL LINE ON THE REJECT LISTING *00042800
042900*   FOR A TRANSACTION THAT FAILED VALIDATION, CARRYING THE INPUT *00042900
043000*   SEQUENCE NUMBER, THE USER ID, AND THE REASON SET BY WHICHEVER*00043000
043100*   VALIDATION PARAGRAPH FAILED THE TRANSACTION.                 *00043100
043200***************************************************************** 00043200
043300 290-REJECT-TRAN.                                                 00043300
043400     ADD 1 TO WS-REJECTED-COUNT.                                  00043400
043500     MOVE WS-INPUT-SEQ-NO   TO RPT-REJ-SEQNO.                     00043500
043600     MOVE NT-USER-ID        TO RPT-REJ-USERID.                    00043600
043700     MOVE WS-REJECT-REASON  TO RPT-REJ-REASON.                    00043700
043800     WRITE REJECT-RECORD FROM RPT-REJECT-DETAIL.                  00043800
043900 290-EXIT.                                                        00043900
044000     EXIT.                                                        00044000
044100                                                                  00044100
044200***************************************************************** 00044200
044300* 700-OPEN-FILES - OPENS ALL FOUR FILES AND PRINTS THE REJECT    *00044300
044400*   LISTING'S PAGE HEADING AND COLUMN LINE.  ONLY THE TWO INPUT  *00044400
044500*   FILES ARE CHECKED FOR A BAD OPEN - IF EITHER FAILS, THE      *00044500
044600*   RETURN CODE IS SET FOR THE JOB SCHEDULER AND THE OPEN-ERROR  *00044600
044700*   SWITCH IS RAISED FOR 000-MAIN TO TEST.                       *00044700
044800***************************************************************** 00044800
044900 700-OPEN-FILES.                                                  00044900
045000*    NOTE THE LEDGER TRANSACTION FILE IS OPENED EXTEND, NOT       00045000
045100*    OUTPUT - THE FILE ALREADY HOLDS EVERY TRANSACTION EVER       00045100
045200*    POSTED AND THIS RUN'S ACCEPTED RECORDS ARE APPENDED, NEVER   00045200
045300*    OVERWRITTEN.                                                 00045300
045400     OPEN INPUT   CATEGORY-MASTER                                 00045400
045500                  NEW-TRANSACTION-FILE                            00045500
045600          EXTEND  TRANSACTION-FILE                                00045600
045700          OUTPUT  REJECT-FILE.                                    00045700
045800     IF NOT WS-CATMSTR-OK OR NOT WS-NEWTRAN-OK                    00045800
045900         DISPLAY 'ETPOST1 - ERROR OPENING AN INPUT FILE'          00045900
046000         MOVE 16 TO RETURN-CODE                                   00046000
046100         SET WS-OPEN-ERROR TO TRUE                                00046100
046200         GO TO 700-EXIT                                           00046200
046300     END-IF.                                                      00046300
046400*    HEADING PRINTS ONCE, TOP OF PAGE ONE.                        00046400
046500     WRITE REJECT-RECORD FROM RPT-REJECT-HEADER                   00046500
046600             AFTER ADVANCING PAGE.                                00046600
046700     WRITE REJECT-RECORD FROM RPT-REJECT-COLUMNS                  00046700
046800             AFTER ADVANCING 2 LINES.                             00046800
046900 700-EXIT.                                                        00046900
047000     EXIT.                                                        00047000
047100                                                                  00047100
047200***************************************************************** 00047200
047300* 710-READ-PARM-CARD - READS THE ONE-FIELD RUN PARAMETER FROM    *00047300
047400*   SYSIN AND PRIMES THE TRANSACTION-ID GENERATOR WITH IT.       *00047400
047500***************************************************************** 00047500
047600 710-READ-PARM-CARD.                                              00047600
047700     ACCEPT WS-PARM-CARD FROM SYSIN.                              00047700
047800     MOVE WS-PARM-START-TX-ID TO WS-NEXT-TX-ID.                   00047800
047900 710-EXIT.                                                        00047900
048000     EXIT.                                                        00048000
048100                                                                  00048100
048200***************************************************************** 00048200
048300* 730-READ-NEW-TRAN - READS ONE TRANSACTION AND SETS THE         *00048300
048400*   END-OF-FILE SWITCH WHEN THE FILE IS EXHAUSTED.  CALLED ONCE  *00048400
048500*   TO PRIME THE LOOP AND ONCE AT THE END OF EACH CYCLE.         *00048500
048600***************************************************************** 00048600
048700 730-READ-NEW-TRAN.                                               00048700
048800     READ NEW-TRANSACTION-FILE                                    00048800
048900         AT END SET NEWTRAN-AT-EOF TO TRUE                        00048900
049000     END-READ.                                                    00049000
049100 730-EXIT.                                                        00049100
049200     EXIT.                                                        00049200
049300                                                                  00049300
049400***************************************************************** 00049400
049500* 750-LOAD-CATEGORY-TABLE - READS THE ENTIRE CATEGORY MASTER AT  *00049500
049600*   STARTUP, BUILDING THE IN-MEMORY LOOKUP TABLE USED BY EVERY   *00049600
049700*   TRANSACTION'S CATEGORY CHECK.  THE MASTER ITSELF IS NOT      *00049700
049800*   ALTERED BY THIS PROGRAM - IT IS OPENED INPUT ONLY.           *00049800
049900***************************************************************** 00049900
050000 750-LOAD-CATEGORY-TABLE.                                         00050000
050100     READ CATEGORY-MASTER                                         00050100
050200         AT END SET CATMSTR-AT-EOF TO TRUE                        00050200
050300     END-READ.                                                    00050300
050400     PERFORM 760-ADD-CATEGORY-ENTRY                               00050400
050500             UNTIL CATMSTR-AT-EOF.                                00050500
050600 750-EXIT.                                                        00050600
050700     EXIT.                                                        00050700
050800                                                                  00050800
050900***************************************************************** 00050900
051000* 760-ADD-CATEGORY-ENTRY - THE LOAD LOOP'S BODY, INVOKED ONLY    *00051000
051100*   FROM THE PERFORM UNTIL ABOVE, SO IT CARRIES NO SEPARATE EXIT *00051100
051200*   PARAGRAPH.  COPIES ONE CATEGORY MASTER RECORD'S KEY FIELDS   *00051200
051300*   INTO THE LOOKUP TABLE AND ADVANCES TO THE NEXT RECORD.       *00051300
051400***************************************************************** 00051400
051500 760-ADD-CATEGORY-ENTRY.                                          00051500
051600     ADD 1 TO WS-CAT-TABLE-COUNT.                                 00051600
051700     SET IDX-CAT TO WS-CAT-TABLE-COUNT.                           00051700
051800     MOVE CAT-ID          TO CAT-TBL-ID (IDX-CAT).                00051800
051900     MOVE CAT-USER-ID     TO CAT-TBL-USER-ID (IDX-CAT).           00051900
052000     MOVE CAT-NAME        TO CAT-TBL-NAME (IDX-CAT).              00052000
052100     MOVE CAT-TYPE        TO CAT-TBL-TYPE (IDX-CAT).              00052100
052200     READ CATEGORY-MASTER                                         00052200
052300         AT END SET CATMSTR-AT-EOF TO TRUE                        00052300
052400     END-READ.                                                    00052400
052500                                                                  00052500
052600***************************************************************** 00052600
052700* 790-CLOSE-FILES - CLOSES ALL FOUR FILES AT NORMAL END OF RUN.  *00052700
052800***************************************************************** 00052800
052900*    NO SPECIAL-CASE CLOSE PROCESSING NEEDED - A SEQUENTIAL FILE  00052900
053000*    OPENED EXTEND CLOSES THE SAME AS ONE OPENED OUTPUT.          00053000
053100 790-CLOSE-FILES.                                                 00053100
053200     CLOSE CATEGORY-MASTER                                        00053200
053300           NEW-TRANSACTION-FILE                                   00053300
053400           TRANSACTION-FILE                                       00053400
053500           REJECT-FILE.                                           00053500
053600 790-EXIT.                                                        00053600
053700     EXIT.                                                        00053700
053800                                                                  00053800
053900***************************************************************** 00053900
054000* 850-REPORT-TOTALS - PRINTS THE ACCEPTED/REJECTED COUNTS AS THE *00054000
054100*   REJECT LISTING'S TRAILER LINE (SEE THE 08/22/01 SLC CHANGE   *00054100
054200*   LOGGED ABOVE) AND ECHOES THEM TO THE JOB LOG FOR OPERATIONS. *00054200
054300***************************************************************** 00054300
054400 850-REPORT-TOTALS.                                               00054400
054500*    THE TRAILER LINE GOES ON THE PRINTED LISTING; THE DISPLAY    00054500
054600*    STATEMENTS BELOW GO TO THE JOB LOG FOR OPERATIONS.           00054600
054700     MOVE WS-ACCEPTED-COUNT  TO RPT-REJ-ACCEPTED.                 00054700
054800     MOVE WS-REJECTED-COUNT  TO RPT-REJ-REJECTED.                 00054800
054900     WRITE REJECT-RECORD FROM RPT-REJECT-TRAILER                  00054900
055000             AFTER ADVANCING 2 LINES.                             00055000
055100     DISPLAY 'ETPOST1 - ACCEPTED: ' WS-ACCEPTED-COUNT.            00055100
055200     DISPLAY 'ETPOST1 - REJECTED: ' WS-REJECTED-COUNT.            00055200
055300 850-EXIT.                                                        00055300
055400     EXIT.                                                        00055400
