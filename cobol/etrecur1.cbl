000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.  ETRECUR1.                                           00000300
000400 AUTHOR. R B WEATHERS.                                            00000400
000500 INSTALLATION. MIDLAND DATA SERVICES - LEDGER SYSTEMS GROUP.      00000500
000600 DATE-WRITTEN. 06/02/90.                                          00000600
000700 DATE-COMPILED. 06/02/90.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900***************************************************************** 00000900
001000*                                                                *00001000
001100*    ETRECUR1  -  RECURRING PAYMENT RELEASE                     * 00001100
001200*                                                                *00001200
001300*    SCANS THE RECURRING-PAYMENT FILE FOR ACTIVE ENTRIES WHOSE   *00001300
001400*    NEXT-RUN DATE HAS COME DUE (NEXT-RUN <= RUN DATE), RELEASES *00001400
001500*    ONE TRANSACTION FOR EACH SUCH ENTRY AND ADVANCES ITS NEXT-  *00001500
001600*    RUN DATE BY THE ENTRY'S FREQUENCY.  A DUE ENTRY RELEASES    *00001600
001700*    ONLY ONE OCCURRENCE PER RUN, EVEN IF SEVERAL RUNS WERE      *00001700
001800*    MISSED - IT WILL CATCH UP OVER SUBSEQUENT DAILY RUNS.       *00001800
001900*    RUN DATE AND STARTING TRANSACTION ID ARE SUPPLIED ON THE    *00001900
002000*    PARAMETER CARD (SEE 710-READ-PARM-CARD).                    *00002000
002100*                                                                *00002100
002200***************************************************************** 00002200
002300*                      CHANGE LOG                                *00002300
002400***************************************************************** 00002400
002500* 06/02/90  RBW  CR 4477   INITIAL VERSION - DAILY FREQUENCY     *00002500
002600*                          ONLY.                                 *00002600
002700* 01/14/91  RBW  CR 4501   WEEKLY FREQUENCY ADDED.               *00002700
002800* 10/05/92  MTA  CR 4750   MONTHLY FREQUENCY ADDED - DAY CLAMPED *00002800
002900*                          TO TARGET MONTH'S LAST DAY.           *00002900
003000* 03/19/95  MTA  CR 5040   INACTIVE ENTRIES NOW BYPASSED BEFORE  *00003000
003100*                          THE DUE TEST, NOT AFTER.              *00003100
003200* 11/22/98  DPK  REQ 98-1188  Y2K REMEDIATION - CENTURY-SAFE     *00003200
003300*                          NEXT-RUN ADVANCE, LEAP TEST REBUILT   *00003300
003400*                          FOR FULL 4-DIGIT YEARS.  SEE DTEWORK. *00003400
003500* 01/06/99  DPK  REQ 98-1188  RETESTED OVER 1999/2000 BOUNDARY - *00003500
003600*                          NO FURTHER CHANGE REQUIRED.           *00003600
003700* 08/22/01  SLC  CR 5311   RELEASE TOTALS DISPLAYED ON THE JOB   *00003700
003800*                          LOG AT END OF RUN.                    *00003800
003900* 04/09/03  SLC  CR 5480   CONTROL FLOW RECAST ON THE PERFORM-   *00003900
004000*                          THRU/GO-TO PATTERN TO MATCH THE       *00004000
004100*                          GROUP-A COMMON PROGRAM STANDARD.      *00004100
004200***************************************************************** 00004200
004300                                                                  00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER. IBM-370.                                        00004600
004700 OBJECT-COMPUTER. IBM-370.                                        00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000                                                                  00005000
005100*    THREE FILES IN ALL - THE RECURRING-PAYMENT SCHEDULE IS READ  00005100
005200*    AND REWRITTEN IN ONE PASS (EVERY ENTRY, DUE OR NOT, IS       00005200
005300*    COPIED FORWARD TO THE OUTPUT FILE), AND THE LEDGER           00005300
005400*    TRANSACTION FILE IS EXTENDED WITH ONE RELEASED PAYMENT PER   00005400
005500*    DUE ENTRY.                                                   00005500
005600 INPUT-OUTPUT SECTION.                                            00005600
005700 FILE-CONTROL.                                                    00005700
005800*    THE INCOMING RECURRING-PAYMENT SCHEDULE - READ ONE ENTRY AT  00005800
005900*    A TIME, TESTED FOR DUE STATUS, AND COPIED FORWARD.           00005900
006000     SELECT RECURRING-PAYMENTS-IN  ASSIGN TO RECPAYI              00006000
006100            ACCESS IS SEQUENTIAL                                  00006100
006200            FILE STATUS  IS WS-RECPAYI-STATUS.                    00006200
006300                                                                  00006300
006400*    THE OUTGOING RECURRING-PAYMENT SCHEDULE - HOLDS THE SAME     00006400
006500*    ENTRIES AS THE INPUT, WITH NEXT-RUN DATES ADVANCED ON        00006500
006600*    WHICHEVER ENTRIES WERE RELEASED THIS RUN.                    00006600
006700     SELECT RECURRING-PAYMENTS-OUT  ASSIGN TO RECPAYO             00006700
006800            ACCESS IS SEQUENTIAL                                  00006800
006900            FILE STATUS  IS WS-RECPAYO-STATUS.                    00006900
007000                                                                  00007000
007100*    THE LEDGER TRANSACTION FILE - OPENED EXTEND SO RELEASED      00007100
007200*    PAYMENTS ARE APPENDED AFTER EVERYTHING ALREADY POSTED.       00007200
007300     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                  00007300
007400            ACCESS IS SEQUENTIAL                                  00007400
007500            FILE STATUS  IS WS-TRANFILE-STATUS.                   00007500
007600                                                                  00007600
007700 DATA DIVISION.                                                   00007700
007800 FILE SECTION.                                                    00007800
007900                                                                  00007900
008000*    RECURRING-PAYMENTS-IN CARRIES ONE SCHEDULE ENTRY PER         00008000
008100*    RECURRING PAYMENT SET UP BY THE USER - FREQUENCY, NEXT-RUN   00008100
008200*    DATE, AND THE TRANSACTION FIELDS TO RELEASE WHEN DUE.        00008200
008300 FD  RECURRING-PAYMENTS-IN                                        00008300
008400     RECORDING MODE IS F.                                         00008400
008500 COPY RECPAY.                                                     00008500
008600                                                                  00008600
008700*    RECPAY-OUT-RECORD IS DECLARED AT RECPAY.CPY'S FULL 71-BYTE   00008700
008800*    WIDTH SO THE PHYSICAL RECORD WRITTEN HERE MATCHES WHAT THE   00008800
008900*    NEXT RUN'S RECURRING-PAYMENTS-IN EXPECTS ON ITS OWN COPY     00008900
009000*    RECPAY - THE SAME REASONING APPLIED TO CATMSTR-OUT-RECORD IN 00009000
009100*    ETCATM1.  A SECOND COPY RECPAY CANNOT BE USED HERE SINCE     00009100
009200*    RECURRING-PAYMENTS-IN'S FD ABOVE ALREADY DEFINES 01          00009200
009300*    RECURRING-PAYMENT-RECORD.                                    00009300
009400 FD  RECURRING-PAYMENTS-OUT                                       00009400
009500     RECORDING MODE IS F.                                         00009500
009600 01  RECPAY-OUT-RECORD             PIC X(71).                     00009600
009700                                                                  00009700
009800*    TRANSACTION-FILE IS THE PERMANENT LEDGER - RELEASED          00009800
009900*    PAYMENTS FROM THIS RUN ARE APPENDED HERE.                    00009900
010000 FD  TRANSACTION-FILE                                             00010000
010100     RECORDING MODE IS F.                                         00010100
010200 COPY TXNREC.                                                     00010200
010300                                                                  00010300
010400***************************************************************** 00010400
010500 WORKING-STORAGE SECTION.                                         00010500
010600***************************************************************** 00010600
010700*    WORKING STORAGE HOLDS THE THREE FILE-STATUS/SWITCH GROUPS,   00010700
010800*    THE RUN PARAMETER, THE RUNNING COUNTERS, AND THE DATE-MATH   00010800
010900*    WORK AREA COPIED IN FROM DTEWORK BELOW.  THIS PROGRAM KEEPS  00010900
011000*    NO TABLE - EACH SCHEDULE ENTRY IS HANDLED COMPLETELY BEFORE  00011000
011100*    THE NEXT IS READ.                                            00011100
011200                                                                  00011200
011300*    ONE TWO-BYTE FILE-STATUS FIELD PER FILE.                     00011300
011400 01  WS-FILE-STATUSES.                                            00011400
011500     05  WS-RECPAYI-STATUS         PIC X(02) VALUE SPACES.        00011500
011600         88  WS-RECPAYI-OK                    VALUE '00'.         00011600
011700         88  WS-RECPAYI-EOF-CD                VALUE '10'.         00011700
011800     05  WS-RECPAYO-STATUS         PIC X(02) VALUE SPACES.        00011800
011900         88  WS-RECPAYO-OK                    VALUE '00'.         00011900
012000     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.        00012000
012100         88  WS-TRANFILE-OK                   VALUE '00'.         00012100
012200                                                                  00012200
012300*    THE TWO SWITCHES THAT CARRY RUN STATE - THE END-OF-FILE FLAG 00012300
012400*    FOR THE SCHEDULE FILE AND THE OPEN-FAILURE FLAG TESTED BY    00012400
012500*    000-MAIN RIGHT AFTER 700-OPEN-FILES RETURNS.                 00012500
012600 01  WS-SWITCHES.                                                 00012600
012700     05  WS-RECPAYI-EOF            PIC X(01) VALUE 'N'.           00012700
012800         88  RECPAYI-AT-EOF                   VALUE 'Y'.          00012800
012900     05  WS-OPEN-ERROR-SW          PIC X(01) VALUE 'N'.           00012900
013000         88  WS-OPEN-ERROR                    VALUE 'Y'.          00013000
013100                                                                  00013100
013200*    WS-DUE-SW CARRIES THE CURRENT SCHEDULE ENTRY'S DUE/NOT-DUE   00013200
013300*    DECISION FROM 100-PROCESS-RECPAY'S DUE TEST THROUGH TO THE   00013300
013400*    IF THAT DECIDES WHETHER TO RELEASE A PAYMENT.                00013400
013500 77  WS-DUE-SW                     PIC X(01) VALUE 'N'.           00013500
013600     88  PAYMENT-IS-DUE                       VALUE 'Y'.          00013600
013700                                                                  00013700
013800*    WS-PARM-CARD IS THE TWO-FIELD RUN PARAMETER READ FROM SYSIN  00013800
013900*    AT STARTUP - THE RUN DATE AGAINST WHICH EVERY ENTRY'S        00013900
014000*    NEXT-RUN DATE IS COMPARED, AND THE STARTING TRANSACTION ID   00014000
014100*    FOR ANY PAYMENTS RELEASED THIS RUN.                          00014100
014200 01  WS-PARM-CARD.                                                00014200
014300     05  WS-PARM-RUN-DATE          PIC 9(08) VALUE ZEROES.        00014300
014400     05  WS-PARM-START-TX-ID       PIC 9(09) VALUE ZEROES.        00014400
014500                                                                  00014500
014600*    WS-RELEASED-COUNT IS THE RUNNING COUNT OF PAYMENTS RELEASED  00014600
014700*    THIS RUN, DISPLAYED BY 850-REPORT-TOTALS AT END OF JOB (SEE  00014700
014800*    THE 08/22/01 SLC CHANGE LOGGED ABOVE).                       00014800
014900 77  WS-RELEASED-COUNT             PIC 9(07) COMP-3 VALUE ZERO.   00014900
015000                                                                  00015000
015100*    WS-NEXT-TX-ID IS THE TRANSACTION-ID GENERATOR, PRIMED FROM   00015100
015200*    THE PARM CARD AND ADVANCED BY ONE FOR EVERY PAYMENT          00015200
015300*    RELEASED.                                                    00015300
015400 01  WS-COUNTERS.                                                 00015400
015500     05  WS-NEXT-TX-ID             PIC 9(09) COMP-3 VALUE ZERO.   00015500
015600                                                                  00015600
015700*    WS-RELEASED-TOTAL ACCUMULATES THE DOLLAR TOTAL OF EVERY      00015700
015800*    PAYMENT RELEASED THIS RUN, ALSO DISPLAYED AT END OF JOB.     00015800
015900 01  WS-RELEASED-TOTAL             PIC 9(09)V99 VALUE ZERO.       00015900
016000                                                                  00016000
016100*    WS-DIAG-TEST / WS-DIAG-TEST-N ARE THE STANDARD GROUP-A PROBE 00016100
016200*    CELLS, DOUBLING HERE AS THE THROWAWAY QUOTIENT RECEIVER FOR  00016200
016300*    THE THREE DIVIDE STATEMENTS IN 260-COMPUTE-LEAP-YEAR BELOW - 00016300
016400*    ONLY THE REMAINDER OF EACH DIVIDE IS ACTUALLY NEEDED.        00016400
016500 01  WS-DIAG-TEST                  PIC X(02).                     00016500
016600 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST                        00016600
016700                                   PIC S9(03) COMP-3.             00016700
016800                                                                  00016800
016900*    DTEWORK IS THE GROUP-A COMMON DATE-MATH WORK AREA, SHARED BY 00016900
017000*    EVERY PROGRAM THAT ADVANCES A DATE ACROSS MONTH OR YEAR      00017000
017100*    BOUNDARIES - SEE 220-ADVANCE-ONE-DAY, 240-ADVANCE-ONE-MONTH, 00017100
017200*    260-COMPUTE-LEAP-YEAR AND 270-GET-LAST-DAY-OF-MONTH BELOW.   00017200
017300 COPY DTEWORK.                                                    00017300
017400                                                                  00017400
017500***************************************************************** 00017500
017600 PROCEDURE DIVISION.                                              00017600
017700***************************************************************** 00017700
017800                                                                  00017800
017900***************************************************************** 00017900
018000* 000-MAIN - TOP-LEVEL CONTROL.  READS THE RUN PARAMETER, OPENS * 00018000
018100*   THE THREE FILES, THEN DRIVES ONE PASS OVER THE ENTIRE       * 00018100
018200*   RECURRING-PAYMENT SCHEDULE - EVERY ENTRY IS EXAMINED AND     *00018200
018300*   COPIED FORWARD EXACTLY ONCE, WHETHER OR NOT IT WAS DUE.      *00018300
018400***************************************************************** 00018400
018500 000-MAIN.                                                        00018500
018600*    THE RUN DATE AND STARTING TRANSACTION ID MUST BE IN HAND     00018600
018700*    BEFORE ANY FILE IS OPENED OR ANY ENTRY IS TESTED FOR DUE.    00018700
018800     PERFORM 710-READ-PARM-CARD THRU 710-EXIT.                    00018800
018900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00018900
019000*    AN OPEN FAILURE ON THE INPUT SCHEDULE IS FATAL - NOTHING     00019000
019100*    BELOW CAN RUN WITHOUT IT, SO SKIP STRAIGHT TO GOBACK.        00019100
019200     IF WS-OPEN-ERROR                                             00019200
019300         GO TO 000-EXIT                                           00019300
019400     END-IF.                                                      00019400
019500                                                                  00019500
019600*    PRIME THE READ, THEN PROCESS EVERY SCHEDULE ENTRY IN THE     00019600
019700*    FILE UNTIL END OF FILE IS SIGNALLED.                         00019700
019800     PERFORM 730-READ-RECPAY-IN THRU 730-EXIT.                    00019800
019900     PERFORM 100-PROCESS-RECPAY THRU 100-EXIT                     00019900
020000             UNTIL RECPAYI-AT-EOF.                                00020000
020100                                                                  00020100
020200*    JOB-LOG TOTALS BEFORE THE FILES ARE CLOSED, PER THE          00020200
020300*    08/22/01 SLC CHANGE LOGGED ABOVE.                            00020300
020400     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                     00020400
020500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00020500
020600 000-EXIT.                                                        00020600
020700     GOBACK.                                                      00020700
020800                                                                  00020800
020900***************************************************************** 00020900
021000* 100-PROCESS-RECPAY - HANDLES ONE SCHEDULE ENTRY.  THE 03/19/95 *00021000
021100*   MTA CHANGE LOGGED ABOVE MOVED THE ACTIVE-STATUS TEST AHEAD   *00021100
021200*   OF THE DUE-DATE COMPARE SO AN INACTIVE ENTRY NEVER REACHES   *00021200
021300*   THE DUE TEST AT ALL - ONLY AN ACTIVE ENTRY WHOSE NEXT-RUN    *00021300
021400*   DATE HAS COME DUE SETS THE DUE SWITCH BELOW.  EVERY ENTRY,   *00021400
021500*   RELEASED OR NOT, IS THEN WRITTEN FORWARD TO THE OUTPUT       *00021500
021600*   SCHEDULE FILE - THIS IS A COPY-FORWARD PASS, NOT A FILTER.   *00021600
021700***************************************************************** 00021700
021800 100-PROCESS-RECPAY.                                              00021800
021900*    RESET THE DUE SWITCH FOR EACH NEW ENTRY - IT DOES NOT        00021900
022000*    CARRY OVER FROM THE PRIOR ENTRY.                             00022000
022100     MOVE 'N' TO WS-DUE-SW.                                       00022100
022200                                                                  00022200
022300*    ONLY AN ACTIVE ENTRY IS EVEN CONSIDERED FOR RELEASE, AND     00022300
022400*    ONLY WHEN ITS NEXT-RUN DATE IS TODAY OR EARLIER.             00022400
022500     IF RP-IS-ACTIVE                                              00022500
022600         IF RP-NEXT-RUN NOT > WS-PARM-RUN-DATE                    00022600
022700             SET PAYMENT-IS-DUE TO TRUE                           00022700
022800         END-IF                                                   00022800
022900     END-IF.                                                      00022900
023000                                                                  00023000
023100*    A DUE ENTRY RELEASES EXACTLY ONE TRANSACTION AND HAS ITS     00023100
023200*    NEXT-RUN DATE ADVANCED BEFORE IT IS WRITTEN FORWARD BELOW -  00023200
023300*    EVEN IF SEVERAL RUNS WERE MISSED, ONLY ONE OCCURRENCE IS     00023300
023400*    RELEASED PER RUN (SEE THE PROGRAM BANNER ABOVE).             00023400
023500     IF PAYMENT-IS-DUE                                            00023500
023600         PERFORM 200-RELEASE-PAYMENT THRU 200-EXIT                00023600
023700     END-IF.                                                      00023700
023800                                                                  00023800
023900*    COPY THE ENTRY FORWARD TO THE OUTPUT SCHEDULE - THIS         00023900
024000*    HAPPENS REGARDLESS OF WHETHER IT WAS DUE, SO THE OUTPUT      00024000
024100*    FILE ALWAYS CARRIES EVERY ENTRY FROM THE INPUT FILE.         00024100
024200     WRITE RECPAY-OUT-RECORD FROM RECURRING-PAYMENT-RECORD.       00024200
024300                                                                  00024300
024400     PERFORM 730-READ-RECPAY-IN THRU 730-EXIT.                    00024400
024500 100-EXIT.                                                        00024500
024600     EXIT.                                                        00024600
024700                                                                  00024700
024800***************************************************************** 00024800
024900* 200-RELEASE-PAYMENT - BUILDS AND WRITES ONE LEDGER             *00024900
025000*   TRANSACTION FROM THE DUE SCHEDULE ENTRY, THEN ADVANCES THE   *00025000
025100*   ENTRY'S NEXT-RUN DATE BY ITS FREQUENCY SO THE NEXT RUN'S     *00025100
025200*   DUE TEST WILL NOT RELEASE IT AGAIN UNTIL IT COMES DUE ONCE   *00025200
025300*   MORE.                                                        *00025300
025400***************************************************************** 00025400
025500 200-RELEASE-PAYMENT.                                             00025500
025600*    ASSIGN THE NEXT TRANSACTION ID AND CARRY OVER EVERY FIELD    00025600
025700*    THE SCHEDULE ENTRY SUPPLIES TO THE NEW LEDGER TRANSACTION.   00025700
025800     ADD 1 TO WS-NEXT-TX-ID.                                      00025800
025900     MOVE WS-NEXT-TX-ID     TO TX-ID.                             00025900
026000     MOVE RP-USER-ID        TO TX-USER-ID.                        00026000
026100     MOVE RP-TYPE           TO TX-TYPE.                           00026100
026200     MOVE RP-CATEGORY-ID    TO TX-CATEGORY-ID.                    00026200
026300     MOVE RP-AMOUNT         TO TX-AMOUNT.                         00026300
026400     MOVE RP-NEXT-RUN       TO TX-DATE.                           00026400
026500     MOVE RP-NOTE           TO TX-NOTE.                           00026500
026600     WRITE TRANSACTION-RECORD.                                    00026600
026700                                                                  00026700
026800*    KEEP THE RUN TOTALS CURRENT FOR 850-REPORT-TOTALS.           00026800
026900     ADD 1 TO WS-RELEASED-COUNT.                                  00026900
027000     ADD RP-AMOUNT TO WS-RELEASED-TOTAL.                          00027000
027100                                                                  00027100
027200*    ADVANCE THE ENTRY'S NEXT-RUN DATE ACCORDING TO ITS           00027200
027300*    FREQUENCY CODE - DAILY AND WEEKLY BOTH RIDE THE SAME         00027300
027400*    ONE-DAY ADVANCE PARAGRAPH, WEEKLY SIMPLY REPEATING IT        00027400
027500*    SEVEN TIMES (SEE THE 01/14/91 RBW CHANGE LOGGED ABOVE);      00027500
027600*    MONTHLY USES ITS OWN PARAGRAPH SINCE IT MUST CLAMP THE       00027600
027700*    DAY-OF-MONTH RATHER THAN STEP IT (SEE THE 10/05/92 MTA       00027700
027800*    CHANGE LOGGED ABOVE).  AN UNRECOGNIZED FREQUENCY CODE IS     00027800
027900*    LOGGED BUT DOES NOT ABEND THE RUN.                           00027900
028000     EVALUATE TRUE                                                00028000
028100         WHEN RP-FREQUENCY-DAILY                                  00028100
028200             PERFORM 220-ADVANCE-ONE-DAY THRU 220-EXIT            00028200
028300         WHEN RP-FREQUENCY-WEEKLY                                 00028300
028400             PERFORM 220-ADVANCE-ONE-DAY THRU 220-EXIT            00028400
028500                     7 TIMES                                      00028500
028600         WHEN RP-FREQUENCY-MONTHLY                                00028600
028700             PERFORM 240-ADVANCE-ONE-MONTH THRU 240-EXIT          00028700
028800         WHEN OTHER                                               00028800
028900             DISPLAY 'ETRECUR1 - BAD FREQUENCY CODE FOR RP-ID '   00028900
029000                     RP-ID                                        00029000
029100     END-EVALUATE.                                                00029100
029200 200-EXIT.                                                        00029200
029300     EXIT.                                                        00029300
029400                                                                  00029400
029500***************************************************************** 00029500
029600* 220-ADVANCE-ONE-DAY - STEPS THE ENTRY'S NEXT-RUN DATE FORWARD  *00029600
029700*   BY ONE CALENDAR DAY, ROLLING INTO THE NEXT MONTH AND, IF     *00029700
029800*   NEEDED, THE NEXT YEAR.  CALLED ONCE FOR DAILY ENTRIES AND    *00029800
029900*   SEVEN TIMES FOR WEEKLY ENTRIES BY 200-RELEASE-PAYMENT ABOVE. *00029900
030000***************************************************************** 00030000
030100 220-ADVANCE-ONE-DAY.                                             00030100
030200*    MOVE THE DATE INTO THE DTEWORK BROKEN-OUT FIELDS SO THE      00030200
030300*    DAY, MONTH AND YEAR CAN BE ADJUSTED INDEPENDENTLY.           00030300
030400     MOVE RP-NEXT-RUN TO DW-WORK-DATE-N.                          00030400
030500     ADD 1 TO DW-WORK-DD.                                         00030500
030600*    THE LEAP-YEAR AND LAST-DAY-OF-MONTH TESTS MUST BE REDONE ON  00030600
030700*    EVERY CALL SINCE THE YEAR MAY HAVE JUST ROLLED OVER ABOVE.   00030700
030800     PERFORM 260-COMPUTE-LEAP-YEAR THRU 260-EXIT.                 00030800
030900     PERFORM 270-GET-LAST-DAY-OF-MONTH THRU 270-EXIT.             00030900
031000*    IF THE INCREMENTED DAY RAN PAST THE END OF ITS MONTH, ROLL   00031000
031100*    OVER TO THE FIRST OF THE NEXT MONTH, AND FROM DECEMBER TO    00031100
031200*    JANUARY OF THE FOLLOWING YEAR IF NEEDED.                     00031200
031300     IF DW-WORK-DD > DW-LAST-DAY-OF-MONTH                         00031300
031400         MOVE 1 TO DW-WORK-DD                                     00031400
031500         ADD 1 TO DW-WORK-MM                                      00031500
031600         IF DW-WORK-MM > 12                                       00031600
031700             MOVE 1 TO DW-WORK-MM                                 00031700
031800             ADD 1 TO DW-WORK-CCYY                                00031800
031900         END-IF                                                   00031900
032000     END-IF.                                                      00032000
032100     MOVE DW-WORK-DATE-N TO RP-NEXT-RUN.                          00032100
032200 220-EXIT.                                                        00032200
032300     EXIT.                                                        00032300
032400                                                                  00032400
032500***************************************************************** 00032500
032600* 240-ADVANCE-ONE-MONTH - STEPS THE ENTRY'S NEXT-RUN DATE       * 00032600
032700*   FORWARD BY ONE CALENDAR MONTH.  THE DAY-OF-MONTH IS HELD    * 00032700
032800*   AS-IS UNLESS THE TARGET MONTH IS SHORTER, IN WHICH CASE IT  * 00032800
032900*   IS CLAMPED TO THAT MONTH'S LAST DAY RATHER THAN OVERFLOWING  *00032900
033000*   INTO THE MONTH AFTER (SEE THE 10/05/92 MTA CHANGE LOGGED     *00033000
033100*   ABOVE) - A PAYMENT DUE ON THE 31ST FALLS BACK TO THE 30TH,   *00033100
033200*   28TH, OR 29TH IN A SHORTER MONTH RATHER THAN SLIPPING TO     *00033200
033300*   THE 1ST OR 2ND OF THE MONTH AFTER.                           *00033300
033400***************************************************************** 00033400
033500 240-ADVANCE-ONE-MONTH.                                           00033500
033600     MOVE RP-NEXT-RUN TO DW-WORK-DATE-N.                          00033600
033700*    STEP THE MONTH FORWARD, ROLLING THE YEAR IF DECEMBER WAS     00033700
033800*    JUST LEFT.                                                   00033800
033900     ADD 1 TO DW-WORK-MM.                                         00033900
034000     IF DW-WORK-MM > 12                                           00034000
034100         MOVE 1 TO DW-WORK-MM                                     00034100
034200         ADD 1 TO DW-WORK-CCYY                                    00034200
034300     END-IF.                                                      00034300
034400*    RECOMPUTE LEAP STATUS AND THE NEW MONTH'S LAST DAY BEFORE    00034400
034500*    THE CLAMP TEST BELOW.                                        00034500
034600     PERFORM 260-COMPUTE-LEAP-YEAR THRU 260-EXIT.                 00034600
034700     PERFORM 270-GET-LAST-DAY-OF-MONTH THRU 270-EXIT.             00034700
034800     IF DW-WORK-DD > DW-LAST-DAY-OF-MONTH                         00034800
034900         MOVE DW-LAST-DAY-OF-MONTH TO DW-WORK-DD                  00034900
035000     END-IF.                                                      00035000
035100     MOVE DW-WORK-DATE-N TO RP-NEXT-RUN.                          00035100
035200 240-EXIT.                                                        00035200
035300     EXIT.                                                        00035300
035400                                                                  00035400
035500***************************************************************** 00035500
035600* 260-COMPUTE-LEAP-YEAR - SETS DW-LEAP-YEAR-SW FOR THE CENTURY-  *00035600
035700*   YEAR NOW SITTING IN DW-WORK-CCYY, USING THE FULL 4-DIGIT     *00035700
035800*   DIVISIBLE-BY-4/NOT-BY-100/OR-BY-400 RULE REBUILT UNDER THE   *00035800
035900*   11/22/98 DPK Y2K REMEDIATION LOGGED ABOVE - A TWO-DIGIT YEAR *00035900
036000*   CANNOT TELL 1900 FROM 2000 APART, BUT DW-WORK-CCYY CARRIES   *00036000
036100*   THE FULL CENTURY SO THIS TEST IS CORRECT ACROSS ANY CENTURY  *00036100
036200*   BOUNDARY THE SCHEDULE FILE MAY CROSS.  THE QUOTIENT OF EACH  *00036200
036300*   DIVIDE IS DISCARDED INTO WS-DIAG-TEST-N - ONLY THE REMAINDER *00036300
036400*   MATTERS HERE.                                                *00036400
036500***************************************************************** 00036500
036600 260-COMPUTE-LEAP-YEAR.                                           00036600
036700     MOVE 'N' TO DW-LEAP-YEAR-SW.                                 00036700
036800     DIVIDE DW-WORK-CCYY BY 4   GIVING WS-DIAG-TEST-N             00036800
036900            REMAINDER DW-LEAP-REM-4.                              00036900
037000     DIVIDE DW-WORK-CCYY BY 100 GIVING WS-DIAG-TEST-N             00037000
037100            REMAINDER DW-LEAP-REM-100.                            00037100
037200     DIVIDE DW-WORK-CCYY BY 400 GIVING WS-DIAG-TEST-N             00037200
037300            REMAINDER DW-LEAP-REM-400.                            00037300
037400*    DIVISIBLE BY 4 AND EITHER NOT BY 100 OR ALSO BY 400.         00037400
037500     IF DW-LEAP-REM-4 = 0                                         00037500
037600         IF DW-LEAP-REM-100 NOT = 0 OR DW-LEAP-REM-400 = 0        00037600
037700             MOVE 'Y' TO DW-LEAP-YEAR-SW                          00037700
037800         END-IF                                                   00037800
037900     END-IF.                                                      00037900
038000 260-EXIT.                                                        00038000
038100     EXIT.                                                        00038100
038200                                                                  00038200
038300***************************************************************** 00038300
038400* 270-GET-LAST-DAY-OF-MONTH - LOOKS UP DW-WORK-MM'S LAST DAY     *00038400
038500*   FROM THE DTEWORK DAYS-IN-MONTH TABLE, THEN OVERRIDES         *00038500
038600*   FEBRUARY TO 29 WHEN 260-COMPUTE-LEAP-YEAR HAS ALREADY SET    *00038600
038700*   THE LEAP-YEAR SWITCH FOR THE CURRENT YEAR.                   *00038700
038800***************************************************************** 00038800
038900 270-GET-LAST-DAY-OF-MONTH.                                       00038900
039000     MOVE DW-DAYS-IN-MONTH (DW-WORK-MM) TO DW-LAST-DAY-OF-MONTH.  00039000
039100     IF DW-WORK-MM = 2 AND DW-IS-LEAP-YEAR                        00039100
039200         MOVE 29 TO DW-LAST-DAY-OF-MONTH                          00039200
039300     END-IF.                                                      00039300
039400 270-EXIT.                                                        00039400
039500     EXIT.                                                        00039500
039600                                                                  00039600
039700***************************************************************** 00039700
039800* 700-OPEN-FILES - OPENS THE INPUT SCHEDULE, THE OUTPUT          *00039800
039900*   SCHEDULE, AND THE LEDGER TRANSACTION FILE (EXTEND MODE SO    *00039900
040000*   RELEASED PAYMENTS ARE APPENDED, NOT OVERLAID).  ONLY THE     *00040000
040100*   INPUT SCHEDULE'S STATUS IS CHECKED - AN OUTPUT-SIDE OPEN     *00040100
040200*   FAILURE WOULD SURFACE ON THE FIRST WRITE INSTEAD.            *00040200
040300***************************************************************** 00040300
040400 700-OPEN-FILES.                                                  00040400
040500     OPEN INPUT  RECURRING-PAYMENTS-IN                            00040500
040600          OUTPUT RECURRING-PAYMENTS-OUT                           00040600
040700          EXTEND TRANSACTION-FILE.                                00040700
040800     IF NOT WS-RECPAYI-OK                                         00040800
040900         DISPLAY 'ETRECUR1 - ERROR OPENING RECPAYI. RC: '         00040900
041000                 WS-RECPAYI-STATUS                                00041000
041100         MOVE 16 TO RETURN-CODE                                   00041100
041200         SET WS-OPEN-ERROR TO TRUE                                00041200
041300         GO TO 700-EXIT                                           00041300
041400     END-IF.                                                      00041400
041500 700-EXIT.                                                        00041500
041600     EXIT.                                                        00041600
041700                                                                  00041700
041800***************************************************************** 00041800
041900* 710-READ-PARM-CARD - ACCEPTS THE TWO-FIELD RUN PARAMETER FROM  *00041900
042000*   SYSIN AND PRIMES THE TRANSACTION-ID GENERATOR FROM ITS       *00042000
042100*   STARTING VALUE.  MUST RUN BEFORE 700-OPEN-FILES SINCE A      *00042100
042200*   BAD OR MISSING PARM CARD SHOULD BE CAUGHT BEFORE ANY FILE    *00042200
042300*   IS TOUCHED.                                                  *00042300
042400***************************************************************** 00042400
042500 710-READ-PARM-CARD.                                              00042500
042600     ACCEPT WS-PARM-CARD FROM SYSIN.                              00042600
042700     MOVE WS-PARM-START-TX-ID TO WS-NEXT-TX-ID.                   00042700
042800 710-EXIT.                                                        00042800
042900     EXIT.                                                        00042900
043000                                                                  00043000
043100***************************************************************** 00043100
043200* 730-READ-RECPAY-IN - READS THE NEXT RECURRING-PAYMENT SCHEDULE *00043200
043300*   ENTRY, SETTING THE END-OF-FILE SWITCH WHEN THE FILE IS       *00043300
043400*   EXHAUSTED.  CALLED ONCE TO PRIME THE LOOP AND ONCE AT THE    *00043400
043500*   BOTTOM OF EACH PASS THROUGH 100-PROCESS-RECPAY.              *00043500
043600***************************************************************** 00043600
043700 730-READ-RECPAY-IN.                                              00043700
043800     READ RECURRING-PAYMENTS-IN                                   00043800
043900         AT END SET RECPAYI-AT-EOF TO TRUE                        00043900
044000     END-READ.                                                    00044000
044100 730-EXIT.                                                        00044100
044200     EXIT.                                                        00044200
044300                                                                  00044300
044400***************************************************************** 00044400
044500* 790-CLOSE-FILES - CLOSES ALL THREE FILES AT END OF RUN.        *00044500
044600***************************************************************** 00044600
044700 790-CLOSE-FILES.                                                 00044700
044800     CLOSE RECURRING-PAYMENTS-IN                                  00044800
044900           RECURRING-PAYMENTS-OUT                                 00044900
045000           TRANSACTION-FILE.                                      00045000
045100 790-EXIT.                                                        00045100
045200     EXIT.                                                        00045200
045300                                                                  00045300
045400***************************************************************** 00045400
045500* 850-REPORT-TOTALS - DISPLAYS THE COUNT AND DOLLAR TOTAL OF     *00045500
045600*   PAYMENTS RELEASED THIS RUN ON THE JOB LOG, PER THE 08/22/01  *00045600
045700*   SLC CHANGE LOGGED ABOVE.  RUNS BEFORE THE FILES ARE CLOSED   *00045700
045800*   SO THE TOTALS APPEAR NEAR THE FILE-ACTIVITY MESSAGES IN THE  *00045800
045900*   JOB OUTPUT.                                                  *00045900
046000***************************************************************** 00046000
046100 850-REPORT-TOTALS.                                               00046100
046200     DISPLAY 'ETRECUR1 - PAYMENTS RELEASED: ' WS-RELEASED-COUNT.  00046200
046300     DISPLAY 'ETRECUR1 - TOTAL RELEASED: ' WS-RELEASED-TOTAL.     00046300
046400 850-EXIT.                                                        00046400
046500     EXIT.                                                        00046500
