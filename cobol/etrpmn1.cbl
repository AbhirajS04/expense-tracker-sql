000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.  ETRPMN1.                                            00000300
000400 AUTHOR. M T ALVAREZ.                                             00000400
000500 INSTALLATION. MIDLAND DATA SERVICES - LEDGER SYSTEMS GROUP.      00000500
000600 DATE-WRITTEN. 07/09/91.                                          00000600
000700 DATE-COMPILED. 07/09/91.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900***************************************************************** 00000900
001000*                                                                *00001000
001100*    ETRPMN1  -  MONTHLY SPENDING REPORT (SPENDING TREND)       * 00001100
001200*                                                                *00001200
001300*    TOTALS EXPENSE TRANSACTIONS FOR ONE USER BY CALENDAR MONTH  *00001300
001400*    OVER A WINDOW OF N MONTHS ENDING ON THE RUN DATE, THEN      *00001400
001500*    LISTS THE MONTHS IN ASCENDING ORDER WITH A GRAND TOTAL.     *00001500
001600*    USER ID, RUN DATE AND MONTHS-BACK ARE SUPPLIED ON THE       *00001600
001700*    PARAMETER CARD (SEE 710-READ-PARM-CARD).                    *00001700
001800*                                                                *00001800
001900***************************************************************** 00001900
002000*                      CHANGE LOG                                *00002000
002100***************************************************************** 00002100
002200* 07/09/91  MTA  CR 4530   INITIAL VERSION.                     * 00002200
002300* 02/14/93  RBW  CR 4770   MONTHS-BACK WINDOW NOW ENDS ON THE RUN*00002300
002400*                          DATE ITSELF, NOT END OF ITS MONTH.    *00002400
002500* 12/03/98  DPK  REQ 98-1188  Y2K REMEDIATION - WINDOW START     *00002500
002600*                          MONTH/YEAR ARITHMETIC REBUILT ON A    *00002600
002700*                          FULL 4-DIGIT CENTURY.                 *00002700
002800* 01/06/99  DPK  REQ 98-1188  RETESTED OVER 1999/2000 BOUNDARY - *00002800
002900*                          NO FURTHER CHANGE REQUIRED.           *00002900
003000* 08/22/01  SLC  CR 5311   BUCKET TABLE NOW SORTED ONCE AT END OF*00003000
003100*                          RUN INSTEAD OF ON EVERY INSERT.       *00003100
003200* 04/09/03  SLC  CR 5480   CONTROL FLOW RECAST ON THE PERFORM-   *00003200
003300*                          THRU/GO-TO PATTERN TO MATCH THE       *00003300
003400*                          GROUP-A COMMON PROGRAM STANDARD.      *00003400
003500***************************************************************** 00003500
003600                                                                  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300                                                                  00004300
004400*    TWO FILES - THE TRANSACTION LEDGER READ ONCE TO BUILD A      00004400
004500*    MONTH-BY-MONTH SPENDING TABLE, AND THE PRINTED TREND REPORT. 00004500
004600 INPUT-OUTPUT SECTION.                                            00004600
004700 FILE-CONTROL.                                                    00004700
004800*    THE LEDGER TRANSACTION FILE, READ FORWARD ONCE - ONLY        00004800
004900*    EXPENSE ENTRIES FOR THE PARM-CARD USER WITHIN THE            00004900
005000*    MONTHS-BACK WINDOW ARE ACCUMULATED.                          00005000
005100     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                  00005100
005200            ACCESS IS SEQUENTIAL                                  00005200
005300            FILE STATUS  IS WS-TRANFILE-STATUS.                   00005300
005400                                                                  00005400
005500*    THE PRINTED MONTHLY SPENDING TREND REPORT.                   00005500
005600     SELECT MONTHLY-REPORT  ASSIGN TO MONRPT                      00005600
005700            ACCESS IS SEQUENTIAL                                  00005700
005800            FILE STATUS  IS WS-MONRPT-STATUS.                     00005800
005900                                                                  00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200                                                                  00006200
006300*    TRANSACTION-FILE SUPPLIES EVERY LEDGER ENTRY - THIS PROGRAM  00006300
006400*    FILTERS BY USER, TYPE AND DATE WINDOW AS IT READS.           00006400
006500 FD  TRANSACTION-FILE                                             00006500
006600     RECORDING MODE IS F.                                         00006600
006700 COPY TXNREC.                                                     00006700
006800                                                                  00006800
006900*    MONTHLY-REPORT IS THE PRINTED OUTPUT.                        00006900
007000 FD  MONTHLY-REPORT                                               00007000
007100     RECORDING MODE IS F.                                         00007100
007200 01  MONTHLY-REPORT-RECORD         PIC X(80).                     00007200
007300                                                                  00007300
007400***************************************************************** 00007400
007500 WORKING-STORAGE SECTION.                                         00007500
007600***************************************************************** 00007600
007700*    WORKING STORAGE CARRIES THE FILE-STATUS/SWITCH GROUPS, THE   00007700
007800*    RUN PARAMETER AND ITS DERIVED WINDOW-START DATE, THE         00007800
007900*    MONTH-BUCKET TABLE AND ITS OWN BACKWARDS-SHUFFLE SORT WORK   00007900
008000*    CELLS (LIFTED FROM THE SAME GROUP-A PATTERN AS ETSORT1), AND 00008000
008100*    THE FOUR PRINT-LINE LAYOUTS FOR THE REPORT.                  00008100
008200                                                                  00008200
008300*    ONE TWO-BYTE FILE-STATUS FIELD PER FILE.                     00008300
008400 01  WS-FILE-STATUSES.                                            00008400
008500     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.        00008500
008600         88  WS-TRANFILE-OK                   VALUE '00'.         00008600
008700     05  WS-MONRPT-STATUS          PIC X(02) VALUE SPACES.        00008700
008800         88  WS-MONRPT-OK                     VALUE '00'.         00008800
008900                                                                  00008900
009000*    END-OF-FILE AND OPEN-ERROR FLAGS.                            00009000
009100 01  WS-SWITCHES.                                                 00009100
009200     05  WS-TRANFILE-EOF           PIC X(01) VALUE 'N'.           00009200
009300         88  TRANFILE-AT-EOF                  VALUE 'Y'.          00009300
009400     05  WS-OPEN-ERROR-SW          PIC X(01) VALUE 'N'.           00009400
009500         88  WS-OPEN-ERROR                    VALUE 'Y'.          00009500
009600                                                                  00009600
009700*    SET BY 110-ACCUMULATE-MONTH'S TABLE SEARCH TO TELL WHETHER   00009700
009800*    THE CURRENT TRANSACTION'S MONTH ALREADY HAS A BUCKET.        00009800
009900 77  WS-MONTH-FOUND-SW             PIC X(01) VALUE 'N'.           00009900
010000     88  MONTH-WAS-FOUND                      VALUE 'Y'.          00010000
010100                                                                  00010100
010200*    THE THREE-FIELD RUN PARAMETER READ FROM SYSIN AT STARTUP -   00010200
010300*    WHICH USER TO REPORT ON, THE RUN DATE THE WINDOW ENDS ON     00010300
010400*    (SEE THE 02/14/93 RBW CHANGE LOGGED ABOVE), AND HOW MANY     00010400
010500*    MONTHS BACK THE WINDOW REACHES.                              00010500
010600 01  WS-PARM-CARD.                                                00010600
010700     05  WS-PARM-USER-ID           PIC 9(05) VALUE ZEROES.        00010700
010800     05  WS-PARM-RUN-DATE          PIC 9(08) VALUE ZEROES.        00010800
010900     05  WS-PARM-MONTHS-BACK       PIC 9(02) VALUE ZEROES.        00010900
011000                                                                  00011000
011100*    THE FIRST DAY OF THE OLDEST MONTH IN THE REPORTING WINDOW,   00011100
011200*    COMPUTED ONCE BY 720-COMPUTE-WINDOW-START BEFORE ANY         00011200
011300*    TRANSACTION IS READ.                                         00011300
011400 01  WS-WINDOW-START-DATE          PIC 9(08) VALUE ZEROES.        00011400
011500                                                                  00011500
011600*    ACTIVE-ENTRY COUNT FOR THE MONTH-BUCKET TABLE, AND THE       00011600
011700*    OUTER/INNER SUBSCRIPTS FOR ITS END-OF-RUN SORT (SEE THE      00011700
011800*    08/22/01 SLC CHANGE LOGGED ABOVE - THE TABLE USED TO BE KEPT 00011800
011900*    SORTED ON EVERY INSERT, NOW IT IS SORTED ONCE AT THE END).   00011900
012000 77  WS-MONTH-TABLE-COUNT          PIC 9(03) COMP   VALUE ZERO.   00012000
012100 77  WS-SORT-OUTER                 PIC 9(03) COMP   VALUE ZERO.   00012100
012200 77  WS-SORT-INNER                 PIC 9(03) COMP   VALUE ZERO.   00012200
012300                                                                  00012300
012400*    WS-DIAG-TEST / WS-DIAG-TEST-N ARE THE STANDARD GROUP-A PROBE 00012400
012500*    CELLS, LEFT IN PLACE UNUSED ON A NORMAL PRODUCTION RUN.      00012500
012600 01  WS-DIAG-TEST                  PIC X(02).                     00012600
012700 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST                        00012700
012800                                   PIC S9(03) COMP-3.             00012800
012900                                                                  00012900
013000*    THE ONE-ENTRY SCRATCH CELL USED BY THE BACKWARDS-SHUFFLE     00013000
013100*    SORT IN 850-SORT-MONTH-TABLE BELOW TO HOLD AN ENTRY WHILE    00013100
013200*    ITS FINAL SLOT IS LOCATED.                                   00013200
013300 01  WS-HOLD-ENTRY.                                               00013300
013400     05  WS-HOLD-KEY               PIC X(07).                     00013400
013500     05  WS-HOLD-TOTAL             PIC 9(09)V99.                  00013500
013600                                                                  00013600
013700*    BUILDS A TRANSACTION'S CCYY-MM MONTH KEY FOR TABLE LOOKUP -  00013700
013800*    CARRIES A FULL 4-DIGIT YEAR PER THE 12/03/98 DPK Y2K CHANGE  00013800
013900*    LOGGED ABOVE.                                                00013900
014000 01  WS-TX-MONTH-KEY.                                             00014000
014100     05  WS-TXMK-CCYY              PIC X(04).                     00014100
014200     05  WS-TXMK-DASH              PIC X(01) VALUE '-'.           00014200
014300     05  WS-TXMK-MM                PIC X(02).                     00014300
014400 01  WS-TX-MONTH-KEY-N REDEFINES WS-TX-MONTH-KEY                  00014400
014500                                   PIC X(07).                     00014500
014600                                                                  00014600
014700*    ACCUMULATES THE TOTAL OF EVERY BUCKET PRINTED, DISPLAYED AND 00014700
014800*    PRINTED AS THE GRAND TOTAL AT END OF REPORT.                 00014800
014900 01  WS-GRAND-TOTAL                PIC 9(09)V99 VALUE ZERO.       00014900
015000                                                                  00015000
015100*    THE GROUP-A COMMON DATE-MATH WORK AREA, USED HERE ONLY BY    00015100
015200*    720-COMPUTE-WINDOW-START TO BACK THE RUN DATE UP BY THE      00015200
015300*    MONTHS-BACK COUNT.                                           00015300
015400 COPY DTEWORK.                                                    00015400
015500                                                                  00015500
015600*    ONE BUCKET PER DISTINCT CALENDAR MONTH SEEN IN THE WINDOW,   00015600
015700*    BUILT AS TRANSACTIONS ARE READ AND SORTED INTO ASCENDING     00015700
015800*    MONTH ORDER ONCE AT END OF RUN BY 850-SORT-MONTH-TABLE.      00015800
015900 01  MONTH-TABLE-AREA.                                            00015900
016000     05  MONTH-TABLE OCCURS 0 TO 120 TIMES                        00016000
016100                    DEPENDING ON WS-MONTH-TABLE-COUNT             00016100
016200                    INDEXED BY IDX-MON.                           00016200
016300         10  MON-TBL-KEY           PIC X(07).                     00016300
016400         10  MON-TBL-TOTAL         PIC 9(09)V99.                  00016400
016500                                                                  00016500
016600*    THE REPORT TITLE LINE, PRINTED ONCE AT THE TOP OF THE PAGE.  00016600
016700 01  RPT-MON-HEADER.                                              00016700
016800     05  FILLER                    PIC X(30)                      00016800
016900                  VALUE 'MONTHLY SPENDING REPORT      '.          00016900
017000     05  FILLER                    PIC X(50) VALUE SPACES.        00017000
017100                                                                  00017100
017200*    THE COLUMN-HEADING LINE.                                     00017200
017300 01  RPT-MON-COLUMNS.                                             00017300
017400     05  FILLER                    PIC X(07) VALUE 'MONTH'.       00017400
017500     05  FILLER                    PIC X(03) VALUE SPACES.        00017500
017600     05  FILLER                    PIC X(12) VALUE 'TOTAL'.       00017600
017700     05  FILLER                    PIC X(58) VALUE SPACES.        00017700
017800                                                                  00017800
017900*    ONE DETAIL LINE PER MONTH BUCKET, PRINTED IN ASCENDING       00017900
018000*    MONTH ORDER BY 810-WRITE-MONTH-LINE.                         00018000
018100 01  RPT-MON-DETAIL.                                              00018100
018200     05  RPT-MON-KEY               PIC X(07).                     00018200
018300     05  FILLER                    PIC X(03) VALUE SPACES.        00018300
018400     05  RPT-MON-TOTAL             PIC Z(8)9.99.                  00018400
018500     05  FILLER                    PIC X(58) VALUE SPACES.        00018500
018600                                                                  00018600
018700*    THE GRAND-TOTAL LINE PRINTED AT END OF REPORT.               00018700
018800 01  RPT-MON-TRAILER.                                             00018800
018900     05  FILLER                    PIC X(10) VALUE 'GRAND TOTAL'. 00018900
019000     05  RPT-MON-GRAND             PIC Z(8)9.99.                  00019000
019100     05  FILLER                    PIC X(59) VALUE SPACES.        00019100
019200                                                                  00019200
019300***************************************************************** 00019300
019400 PROCEDURE DIVISION.                                              00019400
019500***************************************************************** 00019500
019600*    CONTROL FLOW FOLLOWS THE GROUP-A COMMON PATTERN (RECAST      00019600
019700*    04/09/03 SLC CR 5480, LOGGED ABOVE) - EVERY PARAGRAPH CALLED 00019700
019800*    FROM A ONE-SHOT PERFORM IS WRAPPED PERFORM...THRU...EXIT,    00019800
019900*    AND ONLY THE MAIN LINE USES GO TO, FOR AN OPEN FAILURE.      00019900
020000                                                                  00020000
020100***************************************************************** 00020100
020200*    000-MAIN - TOP-LEVEL DRIVER.  READS THE PARM CARD, DERIVES   00020200
020300*    THE WINDOW-START DATE, OPENS FILES, READS AND ACCUMULATES    00020300
020400*    EVERY QUALIFYING TRANSACTION INTO THE MONTH TABLE, SORTS THE 00020400
020500*    TABLE INTO ASCENDING MONTH ORDER, PRINTS THE REPORT AND      00020500
020600*    CLOSES DOWN.                                                 00020600
020700***************************************************************** 00020700
020800 000-MAIN.                                                        00020800
020900*        PARM CARD FIRST - EVERYTHING ELSE DEPENDS ON THE USER    00020900
021000*        ID, RUN DATE AND MONTHS-BACK COUNT IT SUPPLIES.          00021000
021100     PERFORM 710-READ-PARM-CARD THRU 710-EXIT.                    00021100
021200*        DERIVE THE FIRST DAY OF THE OLDEST MONTH IN THE WINDOW   00021200
021300*        BEFORE ANY TRANSACTION IS READ.                          00021300
021400     PERFORM 720-COMPUTE-WINDOW-START THRU 720-EXIT.              00021400
021500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00021500
021600     IF WS-OPEN-ERROR                                             00021600
021700*            OPEN FAILED - RETURN-CODE IS ALREADY SET, NOTHING    00021700
021800*            LEFT TO DO BUT UNWIND.                               00021800
021900         GO TO 000-EXIT                                           00021900
022000     END-IF.                                                      00022000
022100                                                                  00022100
022200*        PRIME THE READ, THEN PROCESS EVERY TRANSACTION UNTIL     00022200
022300*        END OF FILE - THE STANDARD PRIMING-READ LOOP.            00022300
022400     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                  00022400
022500     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00022500
022600             UNTIL TRANFILE-AT-EOF.                               00022600
022700                                                                  00022700
022800*        THE TABLE IS BUILT IN FIRST-SEEN ORDER - SORT IT INTO    00022800
022900*        ASCENDING CCYY-MM ORDER ONCE, AT THE END OF THE RUN      00022900
023000*        (08/22/01 SLC CR 5311, LOGGED ABOVE).                    00023000
023100     PERFORM 850-SORT-MONTH-TABLE THRU 850-EXIT.                  00023100
023200                                                                  00023200
023300*        PRINT THE REPORT - TITLE, COLUMN HEADINGS, ONE DETAIL    00023300
023400*        LINE PER MONTH BUCKET IN ASCENDING ORDER, THEN THE       00023400
023500*        GRAND TOTAL.                                             00023500
023600     WRITE MONTHLY-REPORT-RECORD FROM RPT-MON-HEADER              00023600
023700             AFTER ADVANCING PAGE.                                00023700
023800     WRITE MONTHLY-REPORT-RECORD FROM RPT-MON-COLUMNS             00023800
023900             AFTER ADVANCING 2 LINES.                             00023900
024000     PERFORM 810-WRITE-MONTH-LINE THRU 810-EXIT                   00024000
024100             VARYING IDX-MON FROM 1 BY 1                          00024100
024200             UNTIL IDX-MON > WS-MONTH-TABLE-COUNT.                00024200
024300     PERFORM 860-WRITE-GRAND-TOTAL THRU 860-EXIT.                 00024300
024400                                                                  00024400
024500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00024500
024600 000-EXIT.                                                        00024600
024700     GOBACK.                                                      00024700
024800                                                                  00024800
024900***************************************************************** 00024900
025000*    100-PROCESS-TRANSACTIONS - LOOP BODY DRIVEN BY 000-MAIN'S    00025000
025100*    PERFORM...UNTIL TRANFILE-AT-EOF.  A TRANSACTION QUALIFIES    00025100
025200*    WHEN IT BELONGS TO THE PARM-CARD USER, IS AN EXPENSE ENTRY,  00025200
025300*    AND FALLS WITHIN THE WINDOW-START/RUN-DATE RANGE INCLUSIVE.  00025300
025400***************************************************************** 00025400
025500 100-PROCESS-TRANSACTIONS.                                        00025500
025600     IF TX-USER-ID = WS-PARM-USER-ID                              00025600
025700        AND TX-TYPE-EXPENSE                                       00025700
025800        AND TX-DATE NOT < WS-WINDOW-START-DATE                    00025800
025900        AND TX-DATE NOT > WS-PARM-RUN-DATE                        00025900
026000         PERFORM 110-ACCUMULATE-MONTH THRU 110-EXIT               00026000
026100     END-IF.                                                      00026100
026200*        ADVANCE TO THE NEXT TRANSACTION REGARDLESS OF WHETHER    00026200
026300*        THIS ONE QUALIFIED.                                      00026300
026400     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                  00026400
026500 100-EXIT.                                                        00026500
026600     EXIT.                                                        00026600
026700                                                                  00026700
026800***************************************************************** 00026800
026900*    110-ACCUMULATE-MONTH - POSTS ONE QUALIFYING TRANSACTION'S    00026900
027000*    AMOUNT INTO ITS CCYY-MM BUCKET, ADDING A NEW BUCKET WHEN     00027000
027100*    THIS IS THE FIRST TRANSACTION SEEN FOR THAT MONTH.           00027100
027200***************************************************************** 00027200
027300 110-ACCUMULATE-MONTH.                                            00027300
027400*        BUILD THE CCYY-MM KEY FOR THIS TRANSACTION'S MONTH.      00027400
027500     MOVE TX-MONTH-CCYY TO WS-TXMK-CCYY.                          00027500
027600     MOVE TX-MONTH-MM   TO WS-TXMK-MM.                            00027600
027700     MOVE 'N' TO WS-MONTH-FOUND-SW.                               00027700
027800     SET IDX-MON TO 1.                                            00027800
027900*        LINEAR SEARCH - THE TABLE IS NOT KEPT SORTED DURING THE  00027900
028000*        RUN, SO SEARCH (NOT SEARCH ALL) IS USED HERE.            00028000
028100     SEARCH MONTH-TABLE                                           00028100
028200         AT END                                                   00028200
028300             CONTINUE                                             00028300
028400         WHEN MON-TBL-KEY (IDX-MON) = WS-TX-MONTH-KEY-N           00028400
028500             SET MONTH-WAS-FOUND TO TRUE                          00028500
028600     END-SEARCH.                                                  00028600
028700     IF MONTH-WAS-FOUND                                           00028700
028800*            BUCKET ALREADY EXISTS - ADD TO ITS RUNNING TOTAL.    00028800
028900         ADD TX-AMOUNT TO MON-TBL-TOTAL (IDX-MON)                 00028900
029000     ELSE                                                         00029000
029100*            FIRST TRANSACTION FOR THIS MONTH - OPEN A NEW        00029100
029200*            BUCKET AT THE END OF THE TABLE.                      00029200
029300         ADD 1 TO WS-MONTH-TABLE-COUNT                            00029300
029400         SET IDX-MON TO WS-MONTH-TABLE-COUNT                      00029400
029500         MOVE WS-TX-MONTH-KEY-N TO MON-TBL-KEY (IDX-MON)          00029500
029600         MOVE TX-AMOUNT         TO MON-TBL-TOTAL (IDX-MON)        00029600
029700     END-IF.                                                      00029700
029800 110-EXIT.                                                        00029800
029900     EXIT.                                                        00029900
030000                                                                  00030000
030100***************************************************************** 00030100
030200*    850-SORT-MONTH-TABLE - DRIVES THE END-OF-RUN INSERTION SORT  00030200
030300*    OF THE MONTH TABLE INTO ASCENDING CCYY-MM ORDER.  A ONE-OR   00030300
030400*    ZERO-ENTRY TABLE NEEDS NO SORTING AT ALL.                    00030400
030500***************************************************************** 00030500
030600 850-SORT-MONTH-TABLE.                                            00030600
030700     IF WS-MONTH-TABLE-COUNT > 1                                  00030700
030800         PERFORM 851-SORT-OUTER-PASS                              00030800
030900                 VARYING WS-SORT-OUTER FROM 2 BY 1                00030900
031000                 UNTIL WS-SORT-OUTER > WS-MONTH-TABLE-COUNT       00031000
031100     END-IF.                                                      00031100
031200 850-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
031400                                                                  00031400
031500*    851-SORT-OUTER-PASS - LOOP BODY OF THE OUTER SORT PASS,      00031500
031600*    DRIVEN BY THE PERFORM...VARYING ABOVE (NO EXIT PARAGRAPH -   00031600
031700*    IT IS NEVER CALLED WITH A ONE-SHOT PERFORM).  LIFTS THE      00031700
031800*    ENTRY AT WS-SORT-OUTER OUT TO THE HOLD CELL, THEN SHUFFLES   00031800
031900*    EVERY LARGER-KEYED ENTRY TO ITS RIGHT BEFORE RE-INSERTING    00031900
032000*    THE HELD ENTRY IN ITS CORRECT SLOT - THE SAME BACKWARDS-     00032000
032100*    SHUFFLE INSERTION SORT USED BY ETSORT1.                      00032100
032200 851-SORT-OUTER-PASS.                                             00032200
032300     MOVE MON-TBL-KEY (WS-SORT-OUTER)   TO WS-HOLD-KEY.           00032300
032400     MOVE MON-TBL-TOTAL (WS-SORT-OUTER) TO WS-HOLD-TOTAL.         00032400
032500     COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.                   00032500
032600     PERFORM 852-SHIFT-ENTRY-DOWN                                 00032600
032700             UNTIL WS-SORT-INNER <= 0                             00032700
032800             OR MON-TBL-KEY (WS-SORT-INNER) <= WS-HOLD-KEY.       00032800
032900*        THE INNER LOOP STOPPED - THE HELD ENTRY BELONGS RIGHT    00032900
033000*        AFTER WS-SORT-INNER.                                     00033000
033100     MOVE WS-HOLD-KEY   TO MON-TBL-KEY (WS-SORT-INNER + 1).       00033100
033200     MOVE WS-HOLD-TOTAL TO MON-TBL-TOTAL (WS-SORT-INNER + 1).     00033200
033300                                                                  00033300
033400*    852-SHIFT-ENTRY-DOWN - LOOP BODY OF THE INNER SHUFFLE PASS   00033400
033500*    (NO EXIT PARAGRAPH - DRIVEN ONLY BY THE PERFORM...UNTIL      00033500
033600*    ABOVE).  MOVES ONE ENTRY ONE SLOT TO THE RIGHT TO OPEN A     00033600
033700*    GAP FOR THE HELD ENTRY, THEN STEPS THE INNER SUBSCRIPT BACK. 00033700
033800 852-SHIFT-ENTRY-DOWN.                                            00033800
033900     MOVE MON-TBL-KEY (WS-SORT-INNER)                             00033900
034000                     TO MON-TBL-KEY (WS-SORT-INNER + 1).          00034000
034100     MOVE MON-TBL-TOTAL (WS-SORT-INNER)                           00034100
034200                     TO MON-TBL-TOTAL (WS-SORT-INNER + 1).        00034200
034300     COMPUTE WS-SORT-INNER = WS-SORT-INNER - 1.                   00034300
034400                                                                  00034400
034500***************************************************************** 00034500
034600*    810-WRITE-MONTH-LINE - LOOP BODY DRIVEN BY 000-MAIN'S        00034600
034700*    PERFORM...VARYING IDX-MON.  PRINTS ONE DETAIL LINE PER       00034700
034800*    MONTH BUCKET, IN THE ASCENDING ORDER LEFT BY THE SORT, AND   00034800
034900*    ROLLS THIS BUCKET INTO THE RUNNING GRAND TOTAL.              00034900
035000***************************************************************** 00035000
035100 810-WRITE-MONTH-LINE.                                            00035100
035200     MOVE MON-TBL-KEY (IDX-MON)   TO RPT-MON-KEY.                 00035200
035300     MOVE MON-TBL-TOTAL (IDX-MON) TO RPT-MON-TOTAL.               00035300
035400     ADD MON-TBL-TOTAL (IDX-MON)  TO WS-GRAND-TOTAL.              00035400
035500     WRITE MONTHLY-REPORT-RECORD FROM RPT-MON-DETAIL              00035500
035600             AFTER ADVANCING 1 LINES.                             00035600
035700 810-EXIT.                                                        00035700
035800     EXIT.                                                        00035800
035900                                                                  00035900
036000***************************************************************** 00036000
036100*    700-OPEN-FILES - OPENS THE TRANSACTION FILE FOR INPUT AND    00036100
036200*    THE REPORT FOR OUTPUT.  A BAD OPEN ON THE TRANSACTION FILE   00036200
036300*    SETS THE ABEND RETURN-CODE AND THE OPEN-ERROR SWITCH SO      00036300
036400*    000-MAIN CAN UNWIND WITHOUT TOUCHING AN UNOPENED FILE.       00036400
036500***************************************************************** 00036500
036600 700-OPEN-FILES.                                                  00036600
036700     OPEN INPUT  TRANSACTION-FILE                                 00036700
036800          OUTPUT MONTHLY-REPORT.                                  00036800
036900     IF NOT WS-TRANFILE-OK                                        00036900
037000         DISPLAY 'ETRPMN1 - ERROR OPENING TRANSACTION FILE. RC: ' 00037000
037100                 WS-TRANFILE-STATUS                               00037100
037200         MOVE 16 TO RETURN-CODE                                   00037200
037300         SET WS-OPEN-ERROR TO TRUE                                00037300
037400         GO TO 700-EXIT                                           00037400
037500     END-IF.                                                      00037500
037600 700-EXIT.                                                        00037600
037700     EXIT.                                                        00037700
037800                                                                  00037800
037900***************************************************************** 00037900
038000*    710-READ-PARM-CARD - ACCEPTS THE USER ID, RUN DATE AND       00038000
038100*    MONTHS-BACK COUNT FROM SYSIN.  NO EDITING IS DONE HERE - A   00038100
038200*    BLANK OR INVALID CARD SIMPLY YIELDS A REPORT WITH NO         00038200
038300*    MATCHING TRANSACTIONS.                                       00038300
038400***************************************************************** 00038400
038500 710-READ-PARM-CARD.                                              00038500
038600     ACCEPT WS-PARM-CARD FROM SYSIN.                              00038600
038700 710-EXIT.                                                        00038700
038800     EXIT.                                                        00038800
038900                                                                  00038900
039000***************************************************************** 00039000
039100*    720-COMPUTE-WINDOW-START - DERIVES THE FIRST DAY OF THE      00039100
039200*    OLDEST MONTH IN THE REPORTING WINDOW BY BACKING THE RUN      00039200
039300*    DATE UP BY MONTHS-BACK MONTHS.  REBUILT ON A FULL 4-DIGIT    00039300
039400*    CENTURY PER THE 12/03/98 DPK Y2K CHANGE LOGGED ABOVE, AND    00039400
039500*    ENDS ON THE RUN DATE ITSELF RATHER THAN END OF ITS MONTH     00039500
039600*    PER THE 02/14/93 RBW CHANGE LOGGED ABOVE.                    00039600
039700***************************************************************** 00039700
039800 720-COMPUTE-WINDOW-START.                                        00039800
039900     MOVE WS-PARM-RUN-DATE TO DW-WORK-DATE-N.                     00039900
040000*        SUBTRACT THE FULL MONTHS-BACK COUNT, THEN ADD BACK ONE   00040000
040100*        SO THE WINDOW INCLUDES THE RUN-DATE MONTH ITSELF.        00040100
040200     COMPUTE DW-WORK-MM = DW-WORK-MM - WS-PARM-MONTHS-BACK + 1.   00040200
040300*        IF THE MONTH WENT NON-POSITIVE THE SUBTRACTION CROSSED   00040300
040400*        ONE OR MORE YEAR BOUNDARIES - BORROW A YEAR FOR EACH.    00040400
040500     PERFORM 721-BORROW-YEAR                                      00040500
040600             UNTIL DW-WORK-MM > 0.                                00040600
040700*        THE WINDOW STARTS ON THE FIRST DAY OF THAT MONTH.        00040700
040800     MOVE 1 TO DW-WORK-DD.                                        00040800
040900     MOVE DW-WORK-DATE-N TO WS-WINDOW-START-DATE.                 00040900
041000 720-EXIT.                                                        00041000
041100     EXIT.                                                        00041100
041200                                                                  00041200
041300*    721-BORROW-YEAR - LOOP BODY DRIVEN BY THE PERFORM...UNTIL    00041300
041400*    ABOVE (NO EXIT PARAGRAPH).  ADDS TWELVE MONTHS AND STEPS THE 00041400
041500*    CENTURY-YEAR BACK ONE, REPEATED UNTIL THE MONTH IS POSITIVE. 00041500
041600 721-BORROW-YEAR.                                                 00041600
041700     ADD 12 TO DW-WORK-MM.                                        00041700
041800     SUBTRACT 1 FROM DW-WORK-CCYY.                                00041800
041900                                                                  00041900
042000***************************************************************** 00042000
042100*    730-READ-TRANSACTION - READS THE NEXT TRANSACTION-FILE       00042100
042200*    RECORD, SETTING THE END-OF-FILE SWITCH WHEN THE FILE IS      00042200
042300*    EXHAUSTED.                                                   00042300
042400***************************************************************** 00042400
042500 730-READ-TRANSACTION.                                            00042500
042600     READ TRANSACTION-FILE                                        00042600
042700         AT END SET TRANFILE-AT-EOF TO TRUE                       00042700
042800     END-READ.                                                    00042800
042900 730-EXIT.                                                        00042900
043000     EXIT.                                                        00043000
043100                                                                  00043100
043200***************************************************************** 00043200
043300*    790-CLOSE-FILES - CLOSES BOTH FILES AT END OF RUN.           00043300
043400***************************************************************** 00043400
043500 790-CLOSE-FILES.                                                 00043500
043600     CLOSE TRANSACTION-FILE                                       00043600
043700           MONTHLY-REPORT.                                        00043700
043800 790-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000                                                                  00044000
044100***************************************************************** 00044100
044200*    860-WRITE-GRAND-TOTAL - PRINTS THE TRAILER LINE CARRYING     00044200
044300*    THE SUM OF EVERY MONTH BUCKET, AND ECHOES IT TO THE JOB LOG  00044300
044400*    FOR OPERATOR VERIFICATION.                                   00044400
044500***************************************************************** 00044500
044600 860-WRITE-GRAND-TOTAL.                                           00044600
044700     MOVE WS-GRAND-TOTAL TO RPT-MON-GRAND.                        00044700
044800     WRITE MONTHLY-REPORT-RECORD FROM RPT-MON-TRAILER             00044800
044900             AFTER ADVANCING 2 LINES.                             00044900
045000     DISPLAY 'ETRPMN1 - GRAND TOTAL: ' WS-GRAND-TOTAL.            00045000
045100 860-EXIT.                                                        00045100
045200     EXIT.                                                        00045200
