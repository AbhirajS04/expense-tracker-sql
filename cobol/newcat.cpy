000100***************************************************************** 00000100
000200* NEWCAT    NEW CATEGORY REQUEST RECORD                         * 00000200
000300*   ONE ENTRY PER CATEGORY A USER IS ASKING TO ADD.  READ BY    * 00000300
000400*   ETCATM1, WHICH ASSIGNS THE NEXT CAT-ID AND APPENDS ACCEPTED * 00000400
000500*   ENTRIES TO THE CATEGORY MASTER.  NO ID ON THIS RECORD - THE * 00000500
000600*   REQUESTER DOES NOT KNOW IT UNTIL THE MASTER IS UPDATED.     * 00000600
000700*   CR 4540     MTA   08/05/91   INITIAL LAYOUT.                * 00000700
000800***************************************************************** 00000800
000900 01  NEW-CATEGORY-RECORD.                                         00000900
001000     05  NC-USER-ID                   PIC 9(05).                  00001000
001100     05  NC-NAME                      PIC X(20).                  00001100
001200     05  NC-TYPE                      PIC X(01).                  00001200
001300         88  NC-TYPE-EXPENSE                  VALUE 'E'.          00001300
001400         88  NC-TYPE-INCOME                   VALUE 'I'.          00001400
001500     05  FILLER                       PIC X(05).                  00001500
