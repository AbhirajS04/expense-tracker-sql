000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.  ETRPCT1.                                            00000300
000400 AUTHOR. M T ALVAREZ.                                             00000400
000500 INSTALLATION. MIDLAND DATA SERVICES - LEDGER SYSTEMS GROUP.      00000500
000600 DATE-WRITTEN. 07/16/91.                                          00000600
000700 DATE-COMPILED. 07/16/91.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900***************************************************************** 00000900
001000*                                                                *00001000
001100*    ETRPCT1  -  CATEGORY SPENDING REPORT                        *00001100
001200*                                                                *00001200
001300*    LOADS THE CATEGORY MASTER, THEN MAKES ONE PASS OF THE       *00001300
001400*    TRANSACTION FILE ACCUMULATING EXPENSE AMOUNTS FOR ONE USER  *00001400
001500*    BY CATEGORY NAME.  WHEN A MONTH IS SUPPLIED ON THE          *00001500
001600*    PARAMETER CARD ONLY THAT MONTH'S EXPENSES COUNT; A BLANK    *00001600
001700*    MONTH MEANS ALL EXPENSE HISTORY FOR THE USER.  CALLS        *00001700
001800*    ETSORT1 TO PUT THE CATEGORY TOTALS INTO ASCENDING NAME      *00001800
001900*    ORDER BEFORE PRINTING, THEN LISTS EACH CATEGORY WITH A      *00001900
002000*    GRAND TOTAL TRAILER.                                        *00002000
002100*                                                                *00002100
002200***************************************************************** 00002200
002300*                      CHANGE LOG                                *00002300
002400***************************************************************** 00002400
002500* 07/16/91  MTA  CR 4531   INITIAL VERSION.                      *00002500
002600* 05/02/94  MTA  CR 4930   OPTIONAL MONTH FILTER ADDED - BLANK   *00002600
002700*                          MONTH ON THE PARM CARD REPORTS ALL    *00002700
002800*                          HISTORY FOR THE USER.                 *00002800
002900* 12/03/98  DPK  REQ 98-1188  Y2K REMEDIATION - MONTH FILTER KEY *00002900
003000*                          NOW CARRIES A FULL 4-DIGIT CENTURY.   *00003000
003100* 01/06/99  DPK  REQ 98-1188  RETESTED OVER 1999/2000 BOUNDARY - *00003100
003200*                          NO FURTHER CHANGE REQUIRED.           *00003200
003300* 08/22/01  SLC  CR 5311   CATEGORY TOTALS NOW SORTED BY CALLING *00003300
003400*                          ETSORT1 INSTEAD OF AN INLINE SHUFFLE. *00003400
003500* 04/09/03  SLC  CR 5480   CONTROL FLOW RECAST ON THE PERFORM-   *00003500
003600*                          THRU/GO-TO PATTERN TO MATCH THE       *00003600
003700*                          GROUP-A COMMON PROGRAM STANDARD.      *00003700
003800***************************************************************** 00003800
003900                                                                  00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER. IBM-390.                                        00004200
004300 OBJECT-COMPUTER. IBM-390.                                        00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM.                                          00004500
004600                                                                  00004600
004700*    THREE FILES - THE CATEGORY MASTER LOADED ENTIRELY TO A       00004700
004800*    TABLE, THE TRANSACTION LEDGER READ ONCE, AND THE PRINTED     00004800
004900*    CATEGORY SPENDING REPORT.                                    00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200*    THE CATEGORY MASTER - LOADED WHOLE INTO CAT-TABLE-AREA       00005200
005300*    BEFORE ANY TRANSACTION IS READ SO EACH TRANSACTION'S         00005300
005400*    CATEGORY ID CAN BE RESOLVED TO ITS NAME BY TABLE SEARCH.     00005400
005500     SELECT CATEGORY-MASTER  ASSIGN TO CATMSTR                    00005500
005600            ACCESS IS SEQUENTIAL                                  00005600
005700            FILE STATUS  IS WS-CATMSTR-STATUS.                    00005700
005800                                                                  00005800
005900*    THE LEDGER TRANSACTION FILE, READ FORWARD ONCE.              00005900
006000     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                  00006000
006100            ACCESS IS SEQUENTIAL                                  00006100
006200            FILE STATUS  IS WS-TRANFILE-STATUS.                   00006200
006300                                                                  00006300
006400*    THE PRINTED CATEGORY SPENDING REPORT.                        00006400
006500     SELECT CATEGORY-REPORT  ASSIGN TO CATRPT                     00006500
006600            ACCESS IS SEQUENTIAL                                  00006600
006700            FILE STATUS  IS WS-CATRPT-STATUS.                     00006700
006800                                                                  00006800
006900 DATA DIVISION.                                                   00006900
007000 FILE SECTION.                                                    00007000
007100                                                                  00007100
007200*    CATMSTR.CPY IS THE SAME COPYBOOK MAINTAINED BY ETCATM1 -     00007200
007300*    THIS PROGRAM ONLY READS THE CATEGORY MASTER, NEVER WRITES    00007300
007400*    IT.                                                          00007400
007500 FD  CATEGORY-MASTER                                              00007500
007600     RECORDING MODE IS F.                                         00007600
007700 COPY CATMSTR.                                                    00007700
007800                                                                  00007800
007900*    TXNREC.CPY IS THE SHARED LEDGER TRANSACTION LAYOUT.          00007900
008000 FD  TRANSACTION-FILE                                             00008000
008100     RECORDING MODE IS F.                                         00008100
008200 COPY TXNREC.                                                     00008200
008300                                                                  00008300
008400*    CATEGORY-REPORT IS THE PRINTED OUTPUT.                       00008400
008500 FD  CATEGORY-REPORT                                              00008500
008600     RECORDING MODE IS F.                                         00008600
008700 01  CATEGORY-REPORT-RECORD         PIC X(80).                    00008700
008800                                                                  00008800
008900***************************************************************** 00008900
009000 WORKING-STORAGE SECTION.                                         00009000
009100***************************************************************** 00009100
009200*    WORKING STORAGE CARRIES THE FILE-STATUS/SWITCH GROUPS, THE   00009200
009300*    PARM CARD AND ITS OPTIONAL MONTH FILTER, THE CATEGORY-ID     00009300
009400*    LOOKUP TABLE AND THE CATEGORY-TOTAL ACCUMULATOR TABLE (SORTED00009400
009500*    BY CALLING ETSORT1 - SEE 08/22/01 SLC LOGGED ABOVE), AND THE 00009500
009600*    FOUR PRINT-LINE LAYOUTS FOR THE REPORT.                      00009600
009700                                                                  00009700
009800*    ONE TWO-BYTE FILE-STATUS FIELD PER FILE.                     00009800
009900 01  WS-FILE-STATUSES.                                            00009900
010000     05  WS-CATMSTR-STATUS          PIC X(02) VALUE SPACES.       00010000
010100         88  WS-CATMSTR-OK                     VALUE '00'.        00010100
010200     05  WS-TRANFILE-STATUS         PIC X(02) VALUE SPACES.       00010200
010300         88  WS-TRANFILE-OK                    VALUE '00'.        00010300
010400     05  WS-CATRPT-STATUS           PIC X(02) VALUE SPACES.       00010400
010500         88  WS-CATRPT-OK                      VALUE '00'.        00010500
010600                                                                  00010600
010700*    END-OF-FILE, LOOKUP-FOUND AND OPEN-ERROR FLAGS.              00010700
010800 01  WS-SWITCHES.                                                 00010800
010900     05  WS-CATMSTR-EOF             PIC X(01) VALUE 'N'.          00010900
011000         88  CATMSTR-AT-EOF                    VALUE 'Y'.         00011000
011100     05  WS-TRANFILE-EOF            PIC X(01) VALUE 'N'.          00011100
011200         88  TRANFILE-AT-EOF                   VALUE 'Y'.         00011200
011300*        SET BY 130-ACCUMULATE-CATEGORY'S SEARCH OF CAT-TABLE -   00011300
011400*        A TRANSACTION WHOSE CATEGORY ID IS NOT ON THE MASTER     00011400
011500*        IS SKIPPED (130-ACCUMULATE-CATEGORY EXITS EARLY).        00011500
011600     05  WS-CAT-FOUND-SW            PIC X(01) VALUE 'N'.          00011600
011700         88  CATEGORY-WAS-FOUND                VALUE 'Y'.         00011700
011800*        SET BY THE SAME PARAGRAPH'S SEARCH OF THE RUNNING        00011800
011900*        TOTAL TABLE - TELLS WHETHER THIS CATEGORY NAME ALREADY   00011900
012000*        HAS AN ACCUMULATOR ENTRY.                                00012000
012100     05  WS-TOTAL-FOUND-SW          PIC X(01) VALUE 'N'.          00012100
012200         88  TOTAL-WAS-FOUND                   VALUE 'Y'.         00012200
012300*        SET BY 120-CHECK-MONTH-FILTER WHEN THE PARM CARD         00012300
012400*        SUPPLIED A NON-BLANK MONTH (05/02/94 MTA LOGGED ABOVE).  00012400
012500     05  WS-MONTH-FILTER-SW         PIC X(01) VALUE 'N'.          00012500
012600         88  MONTH-FILTER-ACTIVE               VALUE 'Y'.         00012600
012700     05  WS-OPEN-ERROR-SW           PIC X(01) VALUE 'N'.          00012700
012800         88  WS-OPEN-ERROR                     VALUE 'Y'.         00012800
012900                                                                  00012900
013000*    THE TWO-FIELD RUN PARAMETER READ FROM SYSIN AT STARTUP -     00013000
013100*    WHICH USER TO REPORT ON, AND AN OPTIONAL CCYY-MM MONTH       00013100
013200*    FILTER.  A BLANK MONTH MEANS REPORT ALL EXPENSE HISTORY FOR  00013200
013300*    THE USER (05/02/94 MTA CR 4930 LOGGED ABOVE).                00013300
013400 01  WS-PARM-CARD.                                                00013400
013500     05  WS-PARM-USER-ID            PIC 9(05) VALUE ZEROES.       00013500
013600     05  WS-PARM-MONTH.                                           00013600
013700         10  WS-PARM-MONTH-CCYY     PIC 9(04).                    00013700
013800         10  WS-PARM-MONTH-FILL     PIC X(01).                    00013800
013900         10  WS-PARM-MONTH-MM       PIC 9(02).                    00013900
014000     05  WS-PARM-MONTH-N REDEFINES WS-PARM-MONTH                  00014000
014100                                    PIC X(07).                    00014100
014200                                                                  00014200
014300*    BUILDS A TRANSACTION'S CCYY-MM MONTH KEY FOR COMPARISON      00014300
014400*    AGAINST THE PARM-CARD MONTH FILTER - CARRIES A FULL 4-DIGIT  00014400
014500*    YEAR PER THE 12/03/98 DPK Y2K CHANGE LOGGED ABOVE.           00014500
014600 01  WS-TX-MONTH-KEY.                                             00014600
014700     05  WS-TXMK-CCYY               PIC X(04).                    00014700
014800     05  WS-TXMK-DASH               PIC X(01) VALUE '-'.          00014800
014900     05  WS-TXMK-MM                 PIC X(02).                    00014900
015000 01  WS-TX-MONTH-KEY-N REDEFINES WS-TX-MONTH-KEY                  00015000
015100                                    PIC X(07).                    00015100
015200                                                                  00015200
015300*    ACTIVE-ENTRY COUNTS FOR THE CATEGORY LOOKUP TABLE AND THE    00015300
015400*    CATEGORY-TOTAL ACCUMULATOR TABLE.                            00015400
015500 01  WS-COUNTERS.                                                 00015500
015600     05  WS-CAT-TABLE-COUNT         PIC 9(05) COMP   VALUE ZERO.  00015600
015700     05  WS-TOTAL-TABLE-COUNT       PIC 9(05) COMP   VALUE ZERO.  00015700
015800                                                                  00015800
015900*    WS-DIAG-TEST / WS-DIAG-TEST-N ARE THE STANDARD GROUP-A PROBE 00015900
016000*    CELLS, LEFT IN PLACE UNUSED ON A NORMAL PRODUCTION RUN.      00016000
016100 01  WS-DIAG-TEST                   PIC X(02).                    00016100
016200 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST                        00016200
016300                                    PIC S9(03) COMP-3.            00016300
016400                                                                  00016400
016500*    ACCUMULATES THE TOTAL OF EVERY CATEGORY PRINTED, DISPLAYED   00016500
016600*    AND PRINTED AS THE GRAND TOTAL AT END OF REPORT.             00016600
016700 01  WS-GRAND-TOTAL                 PIC 9(09)V99 VALUE ZERO.      00016700
016800                                                                  00016800
016900*    HOLDS THE CATEGORY NAME RESOLVED FROM CAT-TABLE BY           00016900
017000*    130-ACCUMULATE-CATEGORY'S FIRST SEARCH, BEFORE THE SECOND    00017000
017100*    SEARCH LOOKS IT UP IN THE RUNNING TOTAL TABLE.               00017100
017200 01  WS-RESOLVED-CATEGORY           PIC X(20).                    00017200
017300                                                                  00017300
017400*    THE FULL CATEGORY MASTER, LOADED ONCE AT STARTUP BY          00017400
017500*    750-LOAD-CATEGORY-TABLE SO EVERY TRANSACTION'S CATEGORY ID   00017500
017600*    CAN BE RESOLVED WITHOUT RE-READING THE MASTER FILE.          00017600
017700 01  CAT-TABLE-AREA.                                              00017700
017800     05  CAT-TABLE OCCURS 0 TO 2000 TIMES                         00017800
017900                    DEPENDING ON WS-CAT-TABLE-COUNT               00017900
018000                    INDEXED BY IDX-CAT.                           00018000
018100         10  CAT-TBL-ID             PIC 9(05).                    00018100
018200         10  CAT-TBL-USER-ID        PIC 9(05).                    00018200
018300         10  CAT-TBL-NAME           PIC X(20).                    00018300
018400                                                                  00018400
018500*    ONE ENTRY PER DISTINCT CATEGORY NAME SEEN WHILE READING      00018500
018600*    TRANSACTIONS, BUILT BY 130-ACCUMULATE-CATEGORY AND HANDED TO 00018600
018700*    ETSORT1 FOR ASCENDING-NAME ORDERING BEFORE PRINTING.         00018700
018800 01  CATEGORY-TOTAL-TABLE.                                        00018800
018900     05  CAT-TOTAL-ENTRY OCCURS 0 TO 500 TIMES                    00018900
019000                    DEPENDING ON WS-TOTAL-TABLE-COUNT             00019000
019100                    INDEXED BY IDX-TOT.                           00019100
019200         10  CTOT-CATEGORY-NAME     PIC X(20).                    00019200
019300         10  CTOT-AMOUNT            PIC 9(09)V99.                 00019300
019400                                                                  00019400
019500*    THE REPORT TITLE LINE, PRINTED ONCE AT THE TOP OF THE PAGE.  00019500
019600 01  RPT-CAT-HEADER.                                              00019600
019700     05  FILLER                     PIC X(30)                     00019700
019800                  VALUE 'CATEGORY SPENDING REPORT     '.          00019800
019900     05  FILLER                     PIC X(50) VALUE SPACES.       00019900
020000                                                                  00020000
020100*    THE COLUMN-HEADING LINE.                                     00020100
020200 01  RPT-CAT-COLUMNS.                                             00020200
020300     05  FILLER                     PIC X(20) VALUE 'CATEGORY'.   00020300
020400     05  FILLER                     PIC X(03) VALUE SPACES.       00020400
020500     05  FILLER                     PIC X(12) VALUE 'TOTAL'.      00020500
020600     05  FILLER                     PIC X(45) VALUE SPACES.       00020600
020700                                                                  00020700
020800*    ONE DETAIL LINE PER CATEGORY, PRINTED IN THE ASCENDING NAME  00020800
020900*    ORDER LEFT BY ETSORT1.                                       00020900
021000 01  RPT-CAT-DETAIL.                                              00021000
021100     05  RPT-CAT-NAME               PIC X(20).                    00021100
021200     05  FILLER                     PIC X(03) VALUE SPACES.       00021200
021300     05  RPT-CAT-TOTAL              PIC Z(8)9.99.                 00021300
021400     05  FILLER                     PIC X(45) VALUE SPACES.       00021400
021500                                                                  00021500
021600*    THE GRAND-TOTAL LINE PRINTED AT END OF REPORT.               00021600
021700 01  RPT-CAT-TRAILER.                                             00021700
021800     05  FILLER                     PIC X(10) VALUE 'GRAND TOTAL'.00021800
021900     05  RPT-CAT-GRAND              PIC Z(8)9.99.                 00021900
022000     05  FILLER                     PIC X(59) VALUE SPACES.       00022000
022100                                                                  00022100
022200***************************************************************** 00022200
022300 PROCEDURE DIVISION.                                              00022300
022400***************************************************************** 00022400
022500*    CONTROL FLOW FOLLOWS THE GROUP-A COMMON PATTERN (RECAST      00022500
022600*    04/09/03 SLC CR 5480, LOGGED ABOVE) - EVERY PARAGRAPH CALLED 00022600
022700*    FROM A ONE-SHOT PERFORM IS WRAPPED PERFORM...THRU...EXIT,    00022700
022800*    AND ONLY THE MAIN LINE AND 130-ACCUMULATE-CATEGORY USE GO TO.00022800
022900                                                                  00022900
023000***************************************************************** 00023000
023100*    000-MAIN - TOP-LEVEL DRIVER.  READS THE PARM CARD, OPENS     00023100
023200*    FILES, LOADS THE CATEGORY MASTER TO A TABLE, READS AND       00023200
023300*    ACCUMULATES EVERY QUALIFYING TRANSACTION BY CATEGORY NAME,   00023300
023400*    CALLS ETSORT1 TO PUT THE TOTALS INTO ASCENDING NAME ORDER,   00023400
023500*    PRINTS THE REPORT AND CLOSES DOWN.                           00023500
023600***************************************************************** 00023600
023700 000-MAIN.                                                        00023700
023800*        PARM CARD FIRST - THE USER ID AND OPTIONAL MONTH FILTER  00023800
023900*        DRIVE EVERYTHING THAT FOLLOWS.                           00023900
024000     PERFORM 710-READ-PARM-CARD THRU 710-EXIT.                    00024000
024100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00024100
024200     IF WS-OPEN-ERROR                                             00024200
024300*            OPEN FAILED - RETURN-CODE IS ALREADY SET, NOTHING    00024300
024400*            LEFT TO DO BUT UNWIND.                               00024400
024500         GO TO 000-EXIT                                           00024500
024600     END-IF.                                                      00024600
024700*        LOAD THE ENTIRE CATEGORY MASTER TO A TABLE BEFORE ANY    00024700
024800*        TRANSACTION IS READ, SO EACH TRANSACTION'S CATEGORY ID   00024800
024900*        CAN BE RESOLVED WITHOUT RE-READING THE MASTER FILE.      00024900
025000     PERFORM 750-LOAD-CATEGORY-TABLE THRU 750-EXIT.               00025000
025100                                                                  00025100
025200*        PRIME THE READ, THEN PROCESS EVERY TRANSACTION UNTIL     00025200
025300*        END OF FILE - THE STANDARD PRIMING-READ LOOP.            00025300
025400     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                  00025400
025500     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00025500
025600             UNTIL TRANFILE-AT-EOF.                               00025600
025700                                                                  00025700
025800*        HAND THE CATEGORY-TOTAL TABLE TO THE COMMON SORT         00025800
025900*        SUBPROGRAM FOR ASCENDING-NAME ORDERING BEFORE PRINTING   00025900
026000*        (08/22/01 SLC CR 5311, LOGGED ABOVE - THIS REPLACED AN   00026000
026100*        INLINE SHUFFLE SORT THAT USED TO LIVE RIGHT HERE).       00026100
026200     CALL 'ETSORT1' USING WS-TOTAL-TABLE-COUNT,                   00026200
026300                           CATEGORY-TOTAL-TABLE.                  00026300
026400                                                                  00026400
026500*        PRINT THE REPORT - TITLE, COLUMN HEADINGS, ONE DETAIL    00026500
026600*        LINE PER CATEGORY IN ASCENDING NAME ORDER, THEN THE      00026600
026700*        GRAND TOTAL.                                             00026700
026800     WRITE CATEGORY-REPORT-RECORD FROM RPT-CAT-HEADER             00026800
026900             AFTER ADVANCING PAGE.                                00026900
027000     WRITE CATEGORY-REPORT-RECORD FROM RPT-CAT-COLUMNS            00027000
027100             AFTER ADVANCING 2 LINES.                             00027100
027200     PERFORM 810-WRITE-CATEGORY-LINE THRU 810-EXIT                00027200
027300             VARYING IDX-TOT FROM 1 BY 1                          00027300
027400             UNTIL IDX-TOT > WS-TOTAL-TABLE-COUNT.                00027400
027500     PERFORM 860-WRITE-GRAND-TOTAL THRU 860-EXIT.                 00027500
027600                                                                  00027600
027700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00027700
027800 000-EXIT.                                                        00027800
027900     GOBACK.                                                      00027900
028000                                                                  00028000
028100***************************************************************** 00028100
028200*    100-PROCESS-TRANSACTIONS - LOOP BODY DRIVEN BY 000-MAIN'S    00028200
028300*    PERFORM...UNTIL TRANFILE-AT-EOF.  A TRANSACTION QUALIFIES    00028300
028400*    WHEN IT BELONGS TO THE PARM-CARD USER AND IS AN EXPENSE      00028400
028500*    ENTRY; IT IS THEN PASSED THROUGH THE MONTH FILTER (IF ANY)   00028500
028600*    BEFORE BEING ACCUMULATED BY CATEGORY.                        00028600
028700***************************************************************** 00028700
028800 100-PROCESS-TRANSACTIONS.                                        00028800
028900     IF TX-USER-ID = WS-PARM-USER-ID                              00028900
029000        AND TX-TYPE-EXPENSE                                       00029000
029100         PERFORM 120-CHECK-MONTH-FILTER THRU 120-EXIT             00029100
029200*            NO FILTER ACTIVE (BLANK PARM MONTH) MEANS EVERY      00029200
029300*            EXPENSE COUNTS; OTHERWISE ONLY A MATCHING MONTH DOES.00029300
029400         IF NOT MONTH-FILTER-ACTIVE                               00029400
029500            OR WS-TX-MONTH-KEY-N = WS-PARM-MONTH-N                00029500
029600             PERFORM 130-ACCUMULATE-CATEGORY THRU 130-EXIT        00029600
029700         END-IF                                                   00029700
029800     END-IF.                                                      00029800
029900*        ADVANCE TO THE NEXT TRANSACTION REGARDLESS OF WHETHER    00029900
030000*        THIS ONE QUALIFIED.                                      00030000
030100     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                  00030100
030200 100-EXIT.                                                        00030200
030300     EXIT.                                                        00030300
030400                                                                  00030400
030500***************************************************************** 00030500
030600*    120-CHECK-MONTH-FILTER - DETERMINES WHETHER THE PARM CARD    00030600
030700*    SUPPLIED A MONTH FILTER AND, IF SO, BUILDS THE CURRENT       00030700
030800*    TRANSACTION'S CCYY-MM KEY FOR COMPARISON AGAINST IT (SEE THE 00030800
030900*    05/02/94 MTA CHANGE LOGGED ABOVE).                           00030900
031000***************************************************************** 00031000
031100 120-CHECK-MONTH-FILTER.                                          00031100
031200     MOVE 'N' TO WS-MONTH-FILTER-SW.                              00031200
031300     IF WS-PARM-MONTH-N NOT = SPACES                              00031300
031400         SET MONTH-FILTER-ACTIVE TO TRUE                          00031400
031500         MOVE TX-MONTH-CCYY TO WS-TXMK-CCYY                       00031500
031600         MOVE TX-MONTH-MM   TO WS-TXMK-MM                         00031600
031700     END-IF.                                                      00031700
031800 120-EXIT.                                                        00031800
031900     EXIT.                                                        00031900
032000                                                                  00032000
032100***************************************************************** 00032100
032200*    130-ACCUMULATE-CATEGORY - RESOLVES THE CURRENT TRANSACTION'S 00032200
032300*    CATEGORY ID TO ITS NAME BY SEARCHING CAT-TABLE, THEN POSTS   00032300
032400*    THE AMOUNT TO THAT CATEGORY'S RUNNING TOTAL - OPENING A NEW  00032400
032500*    ACCUMULATOR ENTRY WHEN THIS IS THE FIRST TRANSACTION SEEN    00032500
032600*    FOR THAT CATEGORY.  A TRANSACTION WHOSE CATEGORY ID IS NOT   00032600
032700*    ON THE MASTER IS SILENTLY SKIPPED.                           00032700
032800***************************************************************** 00032800
032900 130-ACCUMULATE-CATEGORY.                                         00032900
033000     MOVE 'N' TO WS-CAT-FOUND-SW.                                 00033000
033100     SET IDX-CAT TO 1.                                            00033100
033200*        LINEAR SEARCH OF THE CATEGORY LOOKUP TABLE BY ID.        00033200
033300     SEARCH CAT-TABLE                                             00033300
033400         AT END                                                   00033400
033500             CONTINUE                                             00033500
033600         WHEN CAT-TBL-ID (IDX-CAT) = TX-CATEGORY-ID               00033600
033700             SET CATEGORY-WAS-FOUND TO TRUE                       00033700
033800             MOVE CAT-TBL-NAME (IDX-CAT) TO WS-RESOLVED-CATEGORY  00033800
033900     END-SEARCH.                                                  00033900
034000     IF NOT CATEGORY-WAS-FOUND                                    00034000
034100*            NO MATCHING CATEGORY ON THE MASTER - NOTHING TO      00034100
034200*            ACCUMULATE, SKIP OUT.                                00034200
034300         GO TO 130-EXIT                                           00034300
034400     END-IF.                                                      00034400
034500                                                                  00034500
034600     MOVE 'N' TO WS-TOTAL-FOUND-SW.                               00034600
034700     SET IDX-TOT TO 1.                                            00034700
034800*        SECOND SEARCH - HAS THIS CATEGORY NAME ALREADY GOT A     00034800
034900*        RUNNING-TOTAL ENTRY FROM AN EARLIER TRANSACTION?         00034900
035000     SEARCH CAT-TOTAL-ENTRY                                       00035000
035100         AT END                                                   00035100
035200             CONTINUE                                             00035200
035300         WHEN CTOT-CATEGORY-NAME (IDX-TOT) = WS-RESOLVED-CATEGORY 00035300
035400             SET TOTAL-WAS-FOUND TO TRUE                          00035400
035500     END-SEARCH.                                                  00035500
035600     IF TOTAL-WAS-FOUND                                           00035600
035700*            ENTRY ALREADY EXISTS - ADD TO ITS RUNNING TOTAL.     00035700
035800         ADD TX-AMOUNT TO CTOT-AMOUNT (IDX-TOT)                   00035800
035900     ELSE                                                         00035900
036000*            FIRST TRANSACTION FOR THIS CATEGORY - OPEN A NEW     00036000
036100*            ACCUMULATOR AT THE END OF THE TABLE.                 00036100
036200         ADD 1 TO WS-TOTAL-TABLE-COUNT                            00036200
036300         SET IDX-TOT TO WS-TOTAL-TABLE-COUNT                      00036300
036400         MOVE WS-RESOLVED-CATEGORY TO CTOT-CATEGORY-NAME (IDX-TOT)00036400
036500         MOVE TX-AMOUNT            TO CTOT-AMOUNT (IDX-TOT)       00036500
036600     END-IF.                                                      00036600
036700 130-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900                                                                  00036900
037000***************************************************************** 00037000
037100*    810-WRITE-CATEGORY-LINE - LOOP BODY DRIVEN BY 000-MAIN'S     00037100
037200*    PERFORM...VARYING IDX-TOT.  PRINTS ONE DETAIL LINE PER       00037200
037300*    CATEGORY, IN THE ASCENDING ORDER LEFT BY ETSORT1, AND ROLLS  00037300
037400*    THIS CATEGORY INTO THE RUNNING GRAND TOTAL.                  00037400
037500***************************************************************** 00037500
037600 810-WRITE-CATEGORY-LINE.                                         00037600
037700     MOVE CTOT-CATEGORY-NAME (IDX-TOT) TO RPT-CAT-NAME.           00037700
037800     MOVE CTOT-AMOUNT (IDX-TOT)        TO RPT-CAT-TOTAL.          00037800
037900     ADD CTOT-AMOUNT (IDX-TOT)         TO WS-GRAND-TOTAL.         00037900
038000     WRITE CATEGORY-REPORT-RECORD FROM RPT-CAT-DETAIL             00038000
038100             AFTER ADVANCING 1 LINES.                             00038100
038200 810-EXIT.                                                        00038200
038300     EXIT.                                                        00038300
038400                                                                  00038400
038500***************************************************************** 00038500
038600*    700-OPEN-FILES - OPENS THE CATEGORY MASTER AND TRANSACTION   00038600
038700*    FILE FOR INPUT AND THE REPORT FOR OUTPUT.  A BAD OPEN ON     00038700
038800*    EITHER INPUT FILE SETS THE ABEND RETURN-CODE AND THE         00038800
038900*    OPEN-ERROR SWITCH SO 000-MAIN CAN UNWIND WITHOUT TOUCHING AN 00038900
039000*    UNOPENED FILE.                                               00039000
039100***************************************************************** 00039100
039200 700-OPEN-FILES.                                                  00039200
039300     OPEN INPUT  CATEGORY-MASTER                                  00039300
039400                 TRANSACTION-FILE                                 00039400
039500          OUTPUT CATEGORY-REPORT.                                 00039500
039600     IF NOT WS-CATMSTR-OK OR NOT WS-TRANFILE-OK                   00039600
039700         DISPLAY 'ETRPCT1 - ERROR OPENING AN INPUT FILE'          00039700
039800         MOVE 16 TO RETURN-CODE                                   00039800
039900         SET WS-OPEN-ERROR TO TRUE                                00039900
040000         GO TO 700-EXIT                                           00040000
040100     END-IF.                                                      00040100
040200 700-EXIT.                                                        00040200
040300     EXIT.                                                        00040300
040400                                                                  00040400
040500***************************************************************** 00040500
040600*    710-READ-PARM-CARD - ACCEPTS THE USER ID AND OPTIONAL MONTH  00040600
040700*    FILTER FROM SYSIN.  NO EDITING IS DONE HERE - A BLANK OR     00040700
040800*    INVALID CARD SIMPLY YIELDS A REPORT WITH NO MATCHING         00040800
040900*    TRANSACTIONS.                                                00040900
041000***************************************************************** 00041000
041100 710-READ-PARM-CARD.                                              00041100
041200     ACCEPT WS-PARM-CARD FROM SYSIN.                              00041200
041300 710-EXIT.                                                        00041300
041400     EXIT.                                                        00041400
041500                                                                  00041500
041600***************************************************************** 00041600
041700*    730-READ-TRANSACTION - READS THE NEXT TRANSACTION-FILE       00041700
041800*    RECORD, SETTING THE END-OF-FILE SWITCH WHEN THE FILE IS      00041800
041900*    EXHAUSTED.                                                   00041900
042000***************************************************************** 00042000
042100 730-READ-TRANSACTION.                                            00042100
042200     READ TRANSACTION-FILE                                        00042200
042300         AT END SET TRANFILE-AT-EOF TO TRUE                       00042300
042400     END-READ.                                                    00042400
042500 730-EXIT.                                                        00042500
042600     EXIT.                                                        00042600
042700                                                                  00042700
042800***************************************************************** 00042800
042900*    750-LOAD-CATEGORY-TABLE - READS THE CATEGORY MASTER TO       00042900
043000*    END OF FILE, LOADING EVERY RECORD INTO CAT-TABLE-AREA BEFORE 00043000
043100*    ANY TRANSACTION IS PROCESSED.                                00043100
043200***************************************************************** 00043200
043300 750-LOAD-CATEGORY-TABLE.                                         00043300
043400     READ CATEGORY-MASTER                                         00043400
043500         AT END SET CATMSTR-AT-EOF TO TRUE                        00043500
043600     END-READ.                                                    00043600
043700     PERFORM 751-ADD-CATEGORY-ENTRY UNTIL CATMSTR-AT-EOF.         00043700
043800 750-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000                                                                  00044000
044100*    751-ADD-CATEGORY-ENTRY - LOOP BODY DRIVEN BY THE PERFORM...  00044100
044200*    UNTIL ABOVE (NO EXIT PARAGRAPH).  APPENDS ONE CATEGORY       00044200
044300*    MASTER RECORD TO THE TABLE AND READS THE NEXT ONE.           00044300
044400 751-ADD-CATEGORY-ENTRY.                                          00044400
044500     ADD 1 TO WS-CAT-TABLE-COUNT.                                 00044500
044600     SET IDX-CAT TO WS-CAT-TABLE-COUNT.                           00044600
044700     MOVE CAT-ID          TO CAT-TBL-ID (IDX-CAT).                00044700
044800     MOVE CAT-USER-ID     TO CAT-TBL-USER-ID (IDX-CAT).           00044800
044900     MOVE CAT-NAME        TO CAT-TBL-NAME (IDX-CAT).              00044900
045000     READ CATEGORY-MASTER                                         00045000
045100         AT END SET CATMSTR-AT-EOF TO TRUE                        00045100
045200     END-READ.                                                    00045200
045300                                                                  00045300
045400***************************************************************** 00045400
045500*    790-CLOSE-FILES - CLOSES ALL THREE FILES AT END OF RUN.      00045500
045600***************************************************************** 00045600
045700 790-CLOSE-FILES.                                                 00045700
045800     CLOSE CATEGORY-MASTER                                        00045800
045900           TRANSACTION-FILE                                       00045900
046000           CATEGORY-REPORT.                                       00046000
046100 790-EXIT.                                                        00046100
046200     EXIT.                                                        00046200
046300                                                                  00046300
046400***************************************************************** 00046400
046500*    860-WRITE-GRAND-TOTAL - PRINTS THE TRAILER LINE CARRYING     00046500
046600*    THE SUM OF EVERY CATEGORY BUCKET, AND ECHOES IT TO THE JOB   00046600
046700*    LOG FOR OPERATOR VERIFICATION.                               00046700
046800***************************************************************** 00046800
046900 860-WRITE-GRAND-TOTAL.                                           00046900
047000     MOVE WS-GRAND-TOTAL TO RPT-CAT-GRAND.                        00047000
047100     WRITE CATEGORY-REPORT-RECORD FROM RPT-CAT-TRAILER            00047100
047200             AFTER ADVANCING 2 LINES.                             00047200
047300     DISPLAY 'ETRPCT1 - GRAND TOTAL: ' WS-GRAND-TOTAL.            00047300
047400 860-EXIT.                                                        00047400
047500     EXIT.                                                        00047500
