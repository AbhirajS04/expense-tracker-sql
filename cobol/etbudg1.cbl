000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.  ETBUDG1.                                            00000300
000400 AUTHOR. R B WEATHERS.                                            00000400
000500 INSTALLATION. MIDLAND DATA SERVICES - LEDGER SYSTEMS GROUP.      00000500
000600 DATE-WRITTEN. 09/18/91.                                          00000600
000700 DATE-COMPILED. 09/18/91.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900***************************************************************** 00000900
001000*                                                                *00001000
001100*    ETBUDG1  -  MONTHLY BUDGET STATUS EVALUATION                *00001100
001200*                                                                *00001200
001300*    LOADS THE CATEGORY MASTER AND THE BUDGET FILE INTO WORKING  *00001300
001400*    STORAGE TABLES, THEN MAKES ONE PASS OF THE TRANSACTION FILE *00001400
001500*    ACCUMULATING EXPENSE AMOUNTS AGAINST THE BUDGET WHOSE USER, *00001500
001600*    CATEGORY NAME (CASE-INSENSITIVE) AND MONTH MATCH.  PRINTS   *00001600
001700*    ONE LINE PER BUDGET SHOWING LIMIT, SPENT, UTILIZATION AND   *00001700
001800*    STATUS (EXCEEDED / NEAR LIMIT / OK).                        *00001800
001900*                                                                *00001900
002000*    STATUS IS DECIDED IN THIS ORDER FOR EACH BUDGET -           *00002000
002100*    1) SPENT-TO-DATE GREATER THAN THE LIMIT AMOUNT MARKS THE    *00002100
002200*       BUDGET EXCEEDED, REGARDLESS OF THE WARNING THRESHOLD.    *00002200
002300*    2) OTHERWISE, UTILIZATION AT OR ABOVE THE WARNING           *00002300
002400*       THRESHOLD (DEFAULT .80, SEE BUD-TBL-THRESHOLD) MARKS     *00002400
002500*       THE BUDGET NEAR LIMIT.                                   *00002500
002600*    3) OTHERWISE THE BUDGET IS OK.                              *00002600
002700*    A DUPLICATE (USER, CATEGORY, MONTH) BUDGET RECORD LOSES TO  *00002700
002800*    WHICHEVER RECORD FOR THAT KEY WAS READ FIRST FROM THE       *00002800
002900*    BUDGET FILE, AND IS COUNTED BUT NOT LOADED INTO THE TABLE.  *00002900
003000*                                                                *00003000
003100***************************************************************** 00003100
003200*                      CHANGE LOG                                *00003200
003300***************************************************************** 00003300
003400* 09/18/91  RBW  CR 4512   INITIAL VERSION.                      *00003400
003500* 04/02/92  RBW  CR 4620   NEAR-LIMIT FLAG ADDED - DEFAULT       *00003500
003600*                          WARNING THRESHOLD OF .80 WHEN THE     *00003600
003700*                          BUDGET RECORD CARRIES ZERO.           *00003700
003800* 08/30/94  MTA  CR 4960   DUPLICATE (USER, CATEGORY, MONTH)     *00003800
003900*                          BUDGETS NOW REJECTED AT LOAD TIME -   *00003900
004000*                          THE LATER RECORD IN THE FILE LOSES.   *00004000
004100* 12/03/98  DPK  REQ 98-1188  Y2K REMEDIATION - BUDGET MONTH AND *00004100
004200*                          TRANSACTION MONTH KEY BOTH CARRY A    *00004200
004300*                          FULL 4-DIGIT CENTURY.                 *00004300
004400* 01/06/99  DPK  REQ 98-1188  RETESTED OVER 1999/2000 BOUNDARY - *00004400
004500*                          NO FURTHER CHANGE REQUIRED.           *00004500
004600* 08/22/01  SLC  CR 5311   EXCEEDED/NEAR-LIMIT COUNTS NOW PRINTED*00004600
004700*                          AS TRAILER LINES ON THE REPORT.       *00004700
004800* 06/14/04  RBW  CR 5598   COMMENT BLOCKS EXPANDED THROUGHOUT AT *00004800
004900*                          GROUP-A'S REQUEST AFTER AN AUDIT      *00004900
005000*                          FOUND THIS PROGRAM UNDER-DOCUMENTED   *00005000
005100*                          RELATIVE TO THE COMMON STANDARD.  NO  *00005100
005200*                          LOGIC CHANGED.                        *00005200
005300***************************************************************** 00005300
005400                                                                  00005400
005500*    STANDARD GROUP-A ENVIRONMENT DIVISION - C01 NAMES THE        00005500
005600*    CARRIAGE-CONTROL CHANNEL USED TO SKIP THE PRINTER TO THE     00005600
005700*    TOP OF A NEW PAGE FOR THE REPORT HEADING WRITTEN BY          00005700
005800*    000-MAIN.                                                    00005800
005900 ENVIRONMENT DIVISION.                                            00005900
006000 CONFIGURATION SECTION.                                           00006000
006100 SOURCE-COMPUTER. IBM-390.                                        00006100
006200 OBJECT-COMPUTER. IBM-390.                                        00006200
006300 SPECIAL-NAMES.                                                   00006300
006400     C01 IS TOP-OF-FORM.                                          00006400
006500                                                                  00006500
006600*    FOUR FILES - TWO MASTERS LOADED WHOLE INTO TABLES, THE       00006600
006700*    TRANSACTION FILE READ ONCE TO ACCUMULATE SPENDING, AND A     00006700
006800*    PRINT FILE FOR THE STATUS REPORT ITSELF.                     00006800
006900 INPUT-OUTPUT SECTION.                                            00006900
007000 FILE-CONTROL.                                                    00007000
007100*    THE CATEGORY MASTER - LOADED INTO CAT-TABLE-AREA BELOW SO    00007100
007200*    EACH TRANSACTION'S CATEGORY ID CAN BE RESOLVED TO A NAME     00007200
007300*    WITHOUT A SECOND PASS OF THE MASTER FILE.                    00007300
007400     SELECT CATEGORY-MASTER  ASSIGN TO CATMSTR                    00007400
007500            ACCESS IS SEQUENTIAL                                  00007500
007600            FILE STATUS  IS WS-CATMSTR-STATUS.                    00007600
007700                                                                  00007700
007800*    THE BUDGET FILE - ONE RECORD PER (USER, CATEGORY, MONTH)     00007800
007900*    BUDGET SET UP BY THE USER, LOADED INTO BUD-TABLE-AREA BELOW. 00007900
008000     SELECT BUDGET-FILE  ASSIGN TO BUDGFILE                       00008000
008100            ACCESS IS SEQUENTIAL                                  00008100
008200            FILE STATUS  IS WS-BUDGET-STATUS.                     00008200
008300                                                                  00008300
008400*    THE LEDGER TRANSACTION FILE - READ ONCE, EXPENSE ENTRIES     00008400
008500*    ONLY, TO ACCUMULATE SPENDING AGAINST THE MATCHING BUDGET.    00008500
008600     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                  00008600
008700            ACCESS IS SEQUENTIAL                                  00008700
008800            FILE STATUS  IS WS-TRANFILE-STATUS.                   00008800
008900                                                                  00008900
009000*    THE PRINTED BUDGET STATUS REPORT - ONE DETAIL LINE PER       00009000
009100*    BUDGET PLUS HEADER, COLUMN AND TRAILER LINES.                00009100
009200     SELECT BUDGET-REPORT  ASSIGN TO BUDGRPT                      00009200
009300            ACCESS IS SEQUENTIAL                                  00009300
009400            FILE STATUS  IS WS-BUDGRPT-STATUS.                    00009400
009500                                                                  00009500
009600 DATA DIVISION.                                                   00009600
009700 FILE SECTION.                                                    00009700
009800                                                                  00009800
009900*    CATEGORY-MASTER SUPPLIES THE ID/NAME/TYPE ROWS LOADED INTO   00009900
010000*    THE TABLE BY 750-LOAD-CATEGORY-TABLE BELOW.                  00010000
010100 FD  CATEGORY-MASTER                                              00010100
010200     RECORDING MODE IS F.                                         00010200
010300 COPY CATMSTR.                                                    00010300
010400                                                                  00010400
010500*    BUDGET-FILE SUPPLIES THE BUDGET ROWS LOADED INTO THE TABLE   00010500
010600*    BY 760-LOAD-BUDGET-TABLE BELOW, WITH DUPLICATES REJECTED     00010600
010700*    PER THE 08/30/94 MTA CHANGE LOGGED ABOVE.                    00010700
010800 FD  BUDGET-FILE                                                  00010800
010900     RECORDING MODE IS F.                                         00010900
011000 COPY BUDGREC.                                                    00011000
011100                                                                  00011100
011200*    TRANSACTION-FILE IS READ FORWARD ONCE BY                     00011200
011300*    770-ACCUMULATE-SPENDING BELOW - THIS PROGRAM NEVER WRITES    00011300
011400*    TO IT.                                                       00011400
011500 FD  TRANSACTION-FILE                                             00011500
011600     RECORDING MODE IS F.                                         00011600
011700 COPY TXNREC.                                                     00011700
011800                                                                  00011800
011900*    BUDGET-REPORT IS THE PRINTED OUTPUT - ONE 80-BYTE LINE PER   00011900
012000*    WRITE, CARRYING WHICHEVER OF THE FIVE 01-LEVEL PRINT LINES   00012000
012100*    BELOW IS APPROPRIATE AT THE TIME.                            00012100
012200 FD  BUDGET-REPORT                                                00012200
012300     RECORDING MODE IS F.                                         00012300
012400 01  BUDGET-REPORT-RECORD          PIC X(80).                     00012400
012500                                                                  00012500
012600***************************************************************** 00012600
012700 WORKING-STORAGE SECTION.                                         00012700
012800***************************************************************** 00012800
012900*    WORKING STORAGE CARRIES THE FILE-STATUS AND SWITCH GROUPS,   00012900
013000*    THE RUNNING COUNTERS, THE UPPERCASE-COMPARE WORK CELLS, AND  00013000
013100*    THE TWO WORKING-STORAGE TABLES THAT HOLD THE ENTIRE CATEGORY 00013100
013200*    MASTER AND BUDGET FILE FOR THE DURATION OF THE RUN, PLUS THE 00013200
013300*    FIVE PRINT-LINE LAYOUTS FOR THE STATUS REPORT.               00013300
013400                                                                  00013400
013500*    ONE TWO-BYTE FILE-STATUS FIELD PER FILE.                     00013500
013600 01  WS-FILE-STATUSES.                                            00013600
013700     05  WS-CATMSTR-STATUS         PIC X(02) VALUE SPACES.        00013700
013800         88  WS-CATMSTR-OK                    VALUE '00'.         00013800
013900     05  WS-BUDGET-STATUS          PIC X(02) VALUE SPACES.        00013900
014000         88  WS-BUDGET-OK                     VALUE '00'.         00014000
014100     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.        00014100
014200         88  WS-TRANFILE-OK                   VALUE '00'.         00014200
014300     05  WS-BUDGRPT-STATUS         PIC X(02) VALUE SPACES.        00014300
014400         88  WS-BUDGRPT-OK                    VALUE '00'.         00014400
014500                                                                  00014500
014600*    END-OF-FILE FLAGS FOR THE THREE INPUT FILES, THE OPEN-ERROR  00014600
014700*    FLAG CHECKED BY 000-MAIN, A DUPLICATE-BUDGET FLAG SET BY     00014700
014800*    762-CHECK-BUDGET-DUP, AND A CATEGORY-FOUND FLAG SET BY       00014800
014900*    772-POST-ONE-TRANSACTION'S TABLE SEARCH.                     00014900
015000 01  WS-SWITCHES.                                                 00015000
015100     05  WS-CATMSTR-EOF            PIC X(01) VALUE 'N'.           00015100
015200         88  CATMSTR-AT-EOF                   VALUE 'Y'.          00015200
015300     05  WS-BUDGET-EOF             PIC X(01) VALUE 'N'.           00015300
015400         88  BUDGET-AT-EOF                    VALUE 'Y'.          00015400
015500     05  WS-TRANFILE-EOF           PIC X(01) VALUE 'N'.           00015500
015600         88  TRANFILE-AT-EOF                  VALUE 'Y'.          00015600
015700     05  WS-OPEN-ERROR-SW          PIC X(01) VALUE 'N'.           00015700
015800         88  WS-OPEN-ERROR                    VALUE 'Y'.          00015800
015900     05  WS-DUP-BUDGET-SW          PIC X(01) VALUE 'N'.           00015900
016000         88  BUDGET-IS-DUPLICATE              VALUE 'Y'.          00016000
016100     05  WS-CAT-FOUND-SW           PIC X(01) VALUE 'N'.           00016100
016200         88  CATEGORY-WAS-FOUND               VALUE 'Y'.          00016200
016300                                                                  00016300
016400*    ACTIVE-ENTRY COUNTS FOR THE TWO OCCURS DEPENDING ON TABLES   00016400
016500*    BELOW - EACH ALSO DRIVES ITS TABLE'S SUBSCRIPT RANGE.        00016500
016600 77  WS-CAT-TABLE-COUNT            PIC 9(05) COMP   VALUE ZERO.   00016600
016700 77  WS-BUD-TABLE-COUNT            PIC 9(05) COMP   VALUE ZERO.   00016700
016800                                                                  00016800
016900*    RUN-TOTAL COUNTERS DISPLAYED AND PRINTED BY                  00016900
017000*    850-REPORT-TOTALS AT END OF JOB.                             00017000
017100 01  WS-COUNTERS.                                                 00017100
017200     05  WS-DUP-REJECT-COUNT       PIC 9(05) COMP-3 VALUE ZERO.   00017200
017300     05  WS-EXCEEDED-COUNT         PIC 9(05) COMP-3 VALUE ZERO.   00017300
017400     05  WS-NEAR-LIMIT-COUNT       PIC 9(05) COMP-3 VALUE ZERO.   00017400
017500                                                                  00017500
017600*    WS-DIAG-TEST / WS-DIAG-TEST-N ARE THE STANDARD GROUP-A PROBE 00017600
017700*    CELLS, LEFT IN PLACE UNUSED ON A NORMAL PRODUCTION RUN.      00017700
017800 01  WS-DIAG-TEST                  PIC X(02).                     00017800
017900 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST                        00017900
018000                                   PIC S9(03) COMP-3.             00018000
018100                                                                  00018100
018200*    WS-UPPER-WORK IS THE SHARED SCRATCH CELL PASSED TO           00018200
018300*    780-UPPERCASE-WORK - EVERY CASE-INSENSITIVE CATEGORY-NAME    00018300
018400*    COMPARE IN THIS PROGRAM ROUTES THROUGH IT.                   00018400
018500 01  WS-UPPER-WORK                 PIC X(20).                     00018500
018600                                                                  00018600
018700*    WS-TX-MONTH-KEY BUILDS A TRANSACTION'S CCYY-MM MONTH KEY IN  00018700
018800*    THE SAME DASHED FORMAT CARRIED BY BUD-TBL-MONTH BELOW, SO    00018800
018900*    THE TWO CAN BE COMPARED DIRECTLY IN 773-MATCH-ONE-BUDGET.    00018900
019000*    CARRIES A FULL 4-DIGIT YEAR PER THE 12/03/98 DPK Y2K CHANGE  00019000
019100*    LOGGED ABOVE.                                                00019100
019200 01  WS-TX-MONTH-KEY.                                             00019200
019300     05  WS-TXMK-CCYY              PIC X(04).                     00019300
019400     05  WS-TXMK-DASH              PIC X(01) VALUE '-'.           00019400
019500     05  WS-TXMK-MM                PIC X(02).                     00019500
019600 01  WS-TX-MONTH-KEY-N REDEFINES WS-TX-MONTH-KEY                  00019600
019700                                   PIC X(07).                     00019700
019800                                                                  00019800
019900*    HOLDS THE UPPERCASED CATEGORY NAME RESOLVED FOR THE CURRENT  00019900
020000*    TRANSACTION OR BUDGET RECORD BEING PROCESSED.                00020000
020100 01  WS-RESOLVED-CATEGORY-UC       PIC X(20).                     00020100
020200                                                                  00020200
020300*    THE ENTIRE CATEGORY MASTER, LOADED ONCE AT STARTUP BY        00020300
020400*    750-LOAD-CATEGORY-TABLE AND SEARCHED BY CATEGORY ID FROM     00020400
020500*    772-POST-ONE-TRANSACTION FOR EVERY EXPENSE TRANSACTION.      00020500
020600*    SIZED TO 2000 ENTRIES, WELL ABOVE ANY USER'S REALISTIC       00020600
020700*    CATEGORY COUNT.                                              00020700
020800 01  CAT-TABLE-AREA.                                              00020800
020900     05  CAT-TABLE OCCURS 0 TO 2000 TIMES                         00020900
021000                    DEPENDING ON WS-CAT-TABLE-COUNT               00021000
021100                    INDEXED BY IDX-CAT.                           00021100
021200         10  CAT-TBL-ID            PIC 9(05).                     00021200
021300         10  CAT-TBL-USER-ID       PIC 9(05).                     00021300
021400         10  CAT-TBL-NAME          PIC X(20).                     00021400
021500*            THE UPPERCASED FORM OF CAT-TBL-NAME, BUILT ONCE AT   00021500
021600*            LOAD TIME SO EVERY LATER COMPARE IS CASE-BLIND       00021600
021700*            WITHOUT RE-UPPERCASING ON EVERY TRANSACTION.         00021700
021800         10  CAT-TBL-NAME-UC       PIC X(20).                     00021800
021900         10  CAT-TBL-TYPE          PIC X(01).                     00021900
022000                                                                  00022000
022100*    THE ENTIRE BUDGET FILE, LOADED ONCE AT STARTUP BY            00022100
022200*    760-LOAD-BUDGET-TABLE WITH DUPLICATE (USER, CATEGORY, MONTH) 00022200
022300*    ENTRIES REJECTED, THEN UPDATED IN PLACE AS SPENDING IS       00022300
022400*    ACCUMULATED AND PRINTED IN TABLE ORDER AT END OF RUN.        00022400
022500 01  BUD-TABLE-AREA.                                              00022500
022600     05  BUD-TABLE OCCURS 0 TO 1000 TIMES                         00022600
022700                    DEPENDING ON WS-BUD-TABLE-COUNT               00022700
022800                    INDEXED BY IDX-BUD.                           00022800
022900         10  BUD-TBL-ID            PIC 9(05).                     00022900
023000         10  BUD-TBL-USER-ID       PIC 9(05).                     00023000
023100         10  BUD-TBL-CATEGORY      PIC X(20).                     00023100
023200         10  BUD-TBL-CATEGORY-UC   PIC X(20).                     00023200
023300         10  BUD-TBL-MONTH         PIC X(07).                     00023300
023400         10  BUD-TBL-LIMIT         PIC 9(09)V99.                  00023400
023500*            THE WARNING THRESHOLD AS A FRACTION OF THE LIMIT -   00023500
023600*            DEFAULTS TO .80 WHEN THE BUDGET RECORD CARRIES ZERO  00023600
023700*            (SEE THE 04/02/92 RBW CHANGE LOGGED ABOVE).          00023700
023800         10  BUD-TBL-THRESHOLD     PIC 9V99.                      00023800
023900         10  BUD-TBL-SPENT         PIC 9(09)V99.                  00023900
024000*            UTILIZATION AS SPENT DIVIDED BY LIMIT, COMPUTED BY   00024000
024100*            810-WRITE-BUDGET-LINES JUST BEFORE THE STATUS TEST.  00024100
024200         10  BUD-TBL-UTIL          PIC 9(03)V99.                  00024200
024300                                                                  00024300
024400*    THE REPORT TITLE LINE, PRINTED ONCE AT THE TOP OF EACH PAGE. 00024400
024500 01  RPT-BUDG-HEADER.                                             00024500
024600     05  FILLER                    PIC X(30)                      00024600
024700                  VALUE 'BUDGET STATUS REPORT         '.          00024700
024800     05  FILLER                    PIC X(50) VALUE SPACES.        00024800
024900                                                                  00024900
025000*    THE COLUMN-HEADING LINE, PRINTED ONCE JUST BELOW THE TITLE - 00025000
025100*    EACH LITERAL BELOW LINES UP OVER ITS DETAIL FIELD IN         00025100
025200*    RPT-BUDG-DETAIL FURTHER DOWN.                                00025200
025300 01  RPT-BUDG-COLUMNS.                                            00025300
025400*        HEADS THE BUDGET-ID COLUMN.                              00025400
025500     05  FILLER                    PIC X(05) VALUE 'BUDID'.       00025500
025600     05  FILLER                    PIC X(02) VALUE SPACES.        00025600
025700*        HEADS THE CATEGORY-NAME COLUMN.                          00025700
025800     05  FILLER                    PIC X(20) VALUE 'CATEGORY'.    00025800
025900     05  FILLER                    PIC X(02) VALUE SPACES.        00025900
026000*        HEADS THE BUDGET-MONTH COLUMN.                           00026000
026100     05  FILLER                    PIC X(07) VALUE 'MONTH'.       00026100
026200     05  FILLER                    PIC X(02) VALUE SPACES.        00026200
026300*        HEADS THE LIMIT-AMOUNT COLUMN.                           00026300
026400     05  FILLER                    PIC X(12) VALUE 'LIMIT'.       00026400
026500     05  FILLER                    PIC X(02) VALUE SPACES.        00026500
026600*        HEADS THE SPENT-TO-DATE COLUMN.                          00026600
026700     05  FILLER                    PIC X(12) VALUE 'SPENT'.       00026700
026800     05  FILLER                    PIC X(02) VALUE SPACES.        00026800
026900*        HEADS THE UTILIZATION-PERCENT COLUMN.                    00026900
027000     05  FILLER                    PIC X(06) VALUE 'UTIL%'.       00027000
027100     05  FILLER                    PIC X(02) VALUE SPACES.        00027100
027200*        HEADS THE STATUS COLUMN (EXCEEDED/NEAR LIMIT/OK).        00027200
027300     05  FILLER                    PIC X(12) VALUE 'STATUS'.      00027300
027400     05  FILLER                    PIC X(06) VALUE SPACES.        00027400
027500                                                                  00027500
027600*    ONE DETAIL LINE PER BUDGET, PRINTED IN TABLE ORDER BY        00027600
027700*    810-WRITE-BUDGET-LINES.                                      00027700
027800 01  RPT-BUDG-DETAIL.                                             00027800
027900*        THE BUDGET RECORD'S OWN ID, MOVED STRAIGHT FROM          00027900
028000*        BUD-TBL-ID WITH NO EDITING BEYOND ZERO SUPPRESSION.      00028000
028100     05  RPT-BUD-ID                PIC ZZZZ9.                     00028100
028200     05  FILLER                    PIC X(02) VALUE SPACES.        00028200
028300*        THE CATEGORY NAME IN ITS ORIGINAL CASE, NOT THE          00028300
028400*        UPPERCASED FORM USED INTERNALLY FOR MATCHING.            00028400
028500     05  RPT-BUD-CATEGORY          PIC X(20).                     00028500
028600     05  FILLER                    PIC X(02) VALUE SPACES.        00028600
028700*        THE BUDGET'S CCYY-MM MONTH KEY.                          00028700
028800     05  RPT-BUD-MONTH             PIC X(07).                     00028800
028900     05  FILLER                    PIC X(02) VALUE SPACES.        00028900
029000*        THE BUDGET LIMIT AMOUNT, ZERO-SUPPRESSED WITH A          00029000
029100*        DECIMAL POINT.                                           00029100
029200     05  RPT-BUD-LIMIT             PIC Z(8)9.99.                  00029200
029300     05  FILLER                    PIC X(02) VALUE SPACES.        00029300
029400*        THE AMOUNT ACCUMULATED AGAINST THIS BUDGET SO FAR.       00029400
029500     05  RPT-BUD-SPENT             PIC Z(8)9.99.                  00029500
029600     05  FILLER                    PIC X(02) VALUE SPACES.        00029600
029700*        SPENT AS A PERCENT OF LIMIT, COMPUTED IN                 00029700
029800*        810-WRITE-BUDGET-LINES.                                  00029800
029900     05  RPT-BUD-UTIL-PCT          PIC ZZ9.99.                    00029900
030000     05  FILLER                    PIC X(02) VALUE SPACES.        00030000
030100*        EXCEEDED / NEAR LIMIT / OK, PER THE STATUS RULES IN      00030100
030200*        THE PROGRAM BANNER ABOVE.                                00030200
030300     05  RPT-BUD-STATUS            PIC X(12).                     00030300
030400     05  FILLER                    PIC X(06) VALUE SPACES.        00030400
030500                                                                  00030500
030600*    THE TRAILER LINE PRINTED AT END OF REPORT, CARRYING THE      00030600
030700*    EXCEEDED AND NEAR-LIMIT COUNTS PER THE 08/22/01 SLC CHANGE   00030700
030800*    LOGGED ABOVE.                                                00030800
030900 01  RPT-BUDG-TRAILER.                                            00030900
031000     05  FILLER               PIC X(17) VALUE 'EXCEEDED CNT:  '.  00031000
031100     05  RPT-BUD-EXCEEDED     PIC ZZZZ9.                          00031100
031200     05  FILLER               PIC X(10) VALUE SPACES.             00031200
031300     05  FILLER               PIC X(17) VALUE 'NEAR LIMIT CNT:'.  00031300
031400     05  RPT-BUD-NEAR         PIC ZZZZ9.                          00031400
031500     05  FILLER               PIC X(27) VALUE SPACES.             00031500
031600                                                                  00031600
031700***************************************************************** 00031700
031800 PROCEDURE DIVISION.                                              00031800
031900***************************************************************** 00031900
032000                                                                  00032000
032100***************************************************************** 00032100
032200* 000-MAIN - TOP-LEVEL CONTROL.  OPENS THE FILES, LOADS BOTH     *00032200
032300*   MASTER TABLES, MAKES THE SINGLE PASS OF THE TRANSACTION      *00032300
032400*   FILE THAT ACCUMULATES SPENDING, THEN PRINTS THE REPORT IN    *00032400
032500*   BUDGET-TABLE ORDER (WHICH IS BUDGET-FILE ARRIVAL ORDER,      *00032500
032600*   SINCE THIS PROGRAM DOES NOT SORT THE TABLE).                 *00032600
032700***************************************************************** 00032700
032800 000-MAIN.                                                        00032800
032900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00032900
033000*    AN OPEN FAILURE ON ANY INPUT FILE IS FATAL - THE TABLES      00033000
033100*    CANNOT BE LOADED WITHOUT THEM.                               00033100
033200     IF WS-OPEN-ERROR                                             00033200
033300         GO TO 000-EXIT                                           00033300
033400     END-IF.                                                      00033400
033500                                                                  00033500
033600*    LOAD BOTH MASTER TABLES BEFORE THE TRANSACTION FILE IS       00033600
033700*    TOUCHED - 772-POST-ONE-TRANSACTION BELOW NEEDS BOTH TABLES   00033700
033800*    FULLY POPULATED TO RESOLVE A TRANSACTION'S CATEGORY AND      00033800
033900*    MATCH IT AGAINST A BUDGET.                                   00033900
034000     PERFORM 750-LOAD-CATEGORY-TABLE THRU 750-EXIT.               00034000
034100     PERFORM 760-LOAD-BUDGET-TABLE THRU 760-EXIT.                 00034100
034200     PERFORM 770-ACCUMULATE-SPENDING THRU 770-EXIT.               00034200
034300                                                                  00034300
034400*    PRINT THE REPORT HEADING, THEN ONE DETAIL LINE PER BUDGET    00034400
034500*    IN THE TABLE.                                                00034500
034600     WRITE BUDGET-REPORT-RECORD FROM RPT-BUDG-HEADER              00034600
034700             AFTER ADVANCING PAGE.                                00034700
034800     WRITE BUDGET-REPORT-RECORD FROM RPT-BUDG-COLUMNS             00034800
034900             AFTER ADVANCING 2 LINES.                             00034900
035000     PERFORM 810-WRITE-BUDGET-LINES THRU 810-EXIT                 00035000
035100             VARYING IDX-BUD FROM 1 BY 1                          00035100
035200             UNTIL IDX-BUD > WS-BUD-TABLE-COUNT.                  00035200
035300                                                                  00035300
035400*    TOTALS ARE REPORTED BEFORE THE FILES CLOSE SO THE JOB-LOG    00035400
035500*    MESSAGES SIT NEAR THE REST OF THIS RUN'S ACTIVITY.           00035500
035600     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                     00035600
035700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00035700
035800 000-EXIT.                                                        00035800
035900     GOBACK.                                                      00035900
036000                                                                  00036000
036100***************************************************************** 00036100
036200* 700-OPEN-FILES - OPENS THE THREE INPUT FILES AND THE PRINT     *00036200
036300*   FILE.  ANY INPUT-SIDE OPEN FAILURE IS TREATED AS FATAL       *00036300
036400*   SINCE THE WHOLE RUN DEPENDS ON ALL THREE BEING READABLE.     *00036400
036500***************************************************************** 00036500
036600 700-OPEN-FILES.                                                  00036600
036700*    ALL THREE INPUTS ARE OPENED TOGETHER SINCE ALL THREE ARE     00036700
036800*    NEEDED BEFORE ANY TABLE CAN BE BUILT.                        00036800
036900     OPEN INPUT  CATEGORY-MASTER                                  00036900
037000                 BUDGET-FILE                                      00037000
037100                 TRANSACTION-FILE                                 00037100
037200          OUTPUT BUDGET-REPORT.                                   00037200
037300*    A FAILURE ON ANY ONE OF THE THREE INPUTS IS TREATED THE      00037300
037400*    SAME WAY - LOG IT, SET THE RETURN CODE, AND BAIL OUT.        00037400
037500     IF NOT WS-CATMSTR-OK OR NOT WS-BUDGET-OK                     00037500
037600                             OR NOT WS-TRANFILE-OK                00037600
037700         DISPLAY 'ETBUDG1 - ERROR OPENING AN INPUT FILE'          00037700
037800         MOVE 16 TO RETURN-CODE                                   00037800
037900         SET WS-OPEN-ERROR TO TRUE                                00037900
038000         GO TO 700-EXIT                                           00038000
038100     END-IF.                                                      00038100
038200 700-EXIT.                                                        00038200
038300     EXIT.                                                        00038300
038400                                                                  00038400
038500***************************************************************** 00038500
038600* 750-LOAD-CATEGORY-TABLE - READS THE ENTIRE CATEGORY MASTER     *00038600
038700*   INTO CAT-TABLE-AREA.  751-ADD-CATEGORY-ENTRY IS A LOOP-BODY  *00038700
038800*   PARAGRAPH DRIVEN BY THE UNTIL BELOW - IT CARRIES NO EXIT OF  *00038800
038900*   ITS OWN SINCE IT IS NEVER PERFORMED ANYWHERE ELSE.           *00038900
039000***************************************************************** 00039000
039100 750-LOAD-CATEGORY-TABLE.                                         00039100
039200     READ CATEGORY-MASTER                                         00039200
039300         AT END SET CATMSTR-AT-EOF TO TRUE                        00039300
039400     END-READ.                                                    00039400
039500     PERFORM 751-ADD-CATEGORY-ENTRY UNTIL CATMSTR-AT-EOF.         00039500
039600 750-EXIT.                                                        00039600
039700     EXIT.                                                        00039700
039800                                                                  00039800
039900***************************************************************** 00039900
040000* 751-ADD-CATEGORY-ENTRY - ADDS ONE CATEGORY-MASTER RECORD TO    *00040000
040100*   THE TABLE, PRE-COMPUTING AND STORING ITS UPPERCASED NAME SO  *00040100
040200*   772-POST-ONE-TRANSACTION NEVER HAS TO RE-UPPERCASE A         *00040200
040300*   CATEGORY NAME ON EVERY TRANSACTION.                          *00040300
040400***************************************************************** 00040400
040500 751-ADD-CATEGORY-ENTRY.                                          00040500
040600*    APPEND TO THE TABLE AT THE NEXT FREE SLOT.                   00040600
040700     ADD 1 TO WS-CAT-TABLE-COUNT.                                 00040700
040800     SET IDX-CAT TO WS-CAT-TABLE-COUNT.                           00040800
040900     MOVE CAT-ID       TO CAT-TBL-ID (IDX-CAT).                   00040900
041000     MOVE CAT-USER-ID  TO CAT-TBL-USER-ID (IDX-CAT).              00041000
041100     MOVE CAT-NAME     TO CAT-TBL-NAME (IDX-CAT).                 00041100
041200*    ALSO STORE THE UPPERCASED NAME NOW, ONCE, RATHER THAN        00041200
041300*    RE-UPPERCASING IT ON EVERY TRANSACTION MATCHED AGAINST IT.   00041300
041400     MOVE CAT-NAME     TO WS-UPPER-WORK.                          00041400
041500     PERFORM 780-UPPERCASE-WORK THRU 780-EXIT.                    00041500
041600     MOVE WS-UPPER-WORK TO CAT-TBL-NAME-UC (IDX-CAT).             00041600
041700     MOVE CAT-TYPE     TO CAT-TBL-TYPE (IDX-CAT).                 00041700
041800     READ CATEGORY-MASTER                                         00041800
041900         AT END SET CATMSTR-AT-EOF TO TRUE                        00041900
042000     END-READ.                                                    00042000
042100                                                                  00042100
042200***************************************************************** 00042200
042300* 760-LOAD-BUDGET-TABLE - READS THE ENTIRE BUDGET FILE INTO      *00042300
042400*   BUD-TABLE-AREA, REJECTING DUPLICATE (USER, CATEGORY, MONTH)  *00042400
042500*   ENTRIES PER THE 08/30/94 MTA CHANGE LOGGED ABOVE.            *00042500
042600***************************************************************** 00042600
042700 760-LOAD-BUDGET-TABLE.                                           00042700
042800     READ BUDGET-FILE                                             00042800
042900         AT END SET BUDGET-AT-EOF TO TRUE                         00042900
043000     END-READ.                                                    00043000
043100     PERFORM 761-LOAD-ONE-BUDGET UNTIL BUDGET-AT-EOF.             00043100
043200 760-EXIT.                                                        00043200
043300     EXIT.                                                        00043300
043400                                                                  00043400
043500***************************************************************** 00043500
043600* 761-LOAD-ONE-BUDGET - LOOP-BODY PARAGRAPH FOR THE ABOVE UNTIL  *00043600
043700*   - CHECKS THE INCOMING RECORD FOR DUPLICATION AGAINST WHAT    *00043700
043800*   IS ALREADY IN THE TABLE, THEN EITHER COUNTS IT AS REJECTED   *00043800
043900*   OR ADDS IT.  THE LATER RECORD IN THE FILE LOSES A DUPLICATE  *00043900
044000*   TIE, SINCE THE EARLIER ONE IS ALREADY IN THE TABLE BY THE    *00044000
044100*   TIME THIS RUNS.                                              *00044100
044200***************************************************************** 00044200
044300 761-LOAD-ONE-BUDGET.                                             00044300
044400*    CHECK FIRST, THEN ADD ONLY IF THE CHECK CAME BACK CLEAN.     00044400
044500     PERFORM 762-CHECK-BUDGET-DUP THRU 762-EXIT.                  00044500
044600     IF BUDGET-IS-DUPLICATE                                       00044600
044700         ADD 1 TO WS-DUP-REJECT-COUNT                             00044700
044800     ELSE                                                         00044800
044900         PERFORM 763-ADD-BUDGET-ENTRY THRU 763-EXIT               00044900
045000     END-IF.                                                      00045000
045100     READ BUDGET-FILE                                             00045100
045200         AT END SET BUDGET-AT-EOF TO TRUE                         00045200
045300     END-READ.                                                    00045300
045400                                                                  00045400
045500***************************************************************** 00045500
045600* 762-CHECK-BUDGET-DUP - SEARCHES THE BUDGET TABLE BUILT SO FAR  *00045600
045700*   FOR AN ENTRY MATCHING THE INCOMING RECORD'S USER, CATEGORY   *00045700
045800*   (CASE-INSENSITIVE) AND MONTH.  A MATCH SETS THE DUPLICATE    *00045800
045900*   SWITCH TESTED BY 761-LOAD-ONE-BUDGET ABOVE.                  *00045900
046000***************************************************************** 00046000
046100 762-CHECK-BUDGET-DUP.                                            00046100
046200     MOVE 'N' TO WS-DUP-BUDGET-SW.                                00046200
046300*    RESOLVE THE CASE-INSENSITIVE CATEGORY NAME ONCE UP FRONT     00046300
046400*    SO IT CAN BE USED BOTH BY THE SEARCH BELOW AND, IF THE       00046400
046500*    RECORD TURNS OUT NOT TO BE A DUPLICATE, BY                   00046500
046600*    763-ADD-BUDGET-ENTRY.                                        00046600
046700     MOVE BUD-CATEGORY-NAME TO WS-UPPER-WORK.                     00046700
046800     PERFORM 780-UPPERCASE-WORK THRU 780-EXIT.                    00046800
046900     MOVE WS-UPPER-WORK TO WS-RESOLVED-CATEGORY-UC.               00046900
047000     SET IDX-BUD TO 1.                                            00047000
047100*    A MATCH ON USER, CATEGORY (CASE-BLIND) AND MONTH MARKS       00047100
047200*    THIS INCOMING RECORD A DUPLICATE OF ONE ALREADY LOADED.      00047200
047300     SEARCH BUD-TABLE                                             00047300
047400         AT END                                                   00047400
047500             CONTINUE                                             00047500
047600         WHEN BUD-TBL-USER-ID (IDX-BUD) = BUD-USER-ID             00047600
047700          AND BUD-TBL-CATEGORY-UC (IDX-BUD)                       00047700
047800                                  = WS-RESOLVED-CATEGORY-UC       00047800
047900          AND BUD-TBL-MONTH (IDX-BUD) = BUD-MONTH                 00047900
048000             SET BUDGET-IS-DUPLICATE TO TRUE                      00048000
048100     END-SEARCH.                                                  00048100
048200 762-EXIT.                                                        00048200
048300     EXIT.                                                        00048300
048400                                                                  00048400
048500***************************************************************** 00048500
048600* 763-ADD-BUDGET-ENTRY - ADDS ONE NON-DUPLICATE BUDGET RECORD    *00048600
048700*   TO THE TABLE, INITIALIZING ITS SPENT-TO-DATE TO ZERO AND     *00048700
048800*   DEFAULTING THE WARNING THRESHOLD TO .80 WHEN THE RECORD      *00048800
048900*   CARRIES ZERO (SEE THE 04/02/92 RBW CHANGE LOGGED ABOVE).     *00048900
049000***************************************************************** 00049000
049100 763-ADD-BUDGET-ENTRY.                                            00049100
049200*    APPEND TO THE TABLE AT THE NEXT FREE SLOT.                   00049200
049300     ADD 1 TO WS-BUD-TABLE-COUNT.                                 00049300
049400     SET IDX-BUD TO WS-BUD-TABLE-COUNT.                           00049400
049500     MOVE BUD-ID              TO BUD-TBL-ID (IDX-BUD).            00049500
049600     MOVE BUD-USER-ID         TO BUD-TBL-USER-ID (IDX-BUD).       00049600
049700     MOVE BUD-CATEGORY-NAME   TO BUD-TBL-CATEGORY (IDX-BUD).      00049700
049800     MOVE WS-RESOLVED-CATEGORY-UC                                 00049800
049900                        TO BUD-TBL-CATEGORY-UC (IDX-BUD).         00049900
050000     MOVE BUD-MONTH           TO BUD-TBL-MONTH (IDX-BUD).         00050000
050100     MOVE BUD-LIMIT-AMOUNT    TO BUD-TBL-LIMIT (IDX-BUD).         00050100
050200*    SPENDING ACCUMULATES FROM ZERO AS THE TRANSACTION FILE IS    00050200
050300*    LATER PROCESSED BY 770-ACCUMULATE-SPENDING.                  00050300
050400     MOVE ZERO                TO BUD-TBL-SPENT (IDX-BUD).         00050400
050500*    A ZERO THRESHOLD ON THE BUDGET RECORD MEANS THE USER NEVER   00050500
050600*    SET ONE - FALL BACK TO THE HOUSE DEFAULT OF 80 PERCENT.      00050600
050700     IF BUD-WARN-THRESHOLD = ZERO                                 00050700
050800         MOVE .80 TO BUD-TBL-THRESHOLD (IDX-BUD)                  00050800
050900     ELSE                                                         00050900
051000         MOVE BUD-WARN-THRESHOLD TO BUD-TBL-THRESHOLD (IDX-BUD)   00051000
051100     END-IF.                                                      00051100
051200 763-EXIT.                                                        00051200
051300     EXIT.                                                        00051300
051400                                                                  00051400
051500***************************************************************** 00051500
051600* 770-ACCUMULATE-SPENDING - MAKES THE SINGLE PASS OVER THE       *00051600
051700*   TRANSACTION FILE THAT DRIVES BUDGET SPENDING ACCUMULATION.   *00051700
051800*   771-PROCESS-ONE-TX IS A LOOP-BODY PARAGRAPH WITH NO EXIT OF  *00051800
051900*   ITS OWN, DRIVEN BY THE UNTIL BELOW.                          *00051900
052000***************************************************************** 00052000
052100 770-ACCUMULATE-SPENDING.                                         00052100
052200     READ TRANSACTION-FILE                                        00052200
052300         AT END SET TRANFILE-AT-EOF TO TRUE                       00052300
052400     END-READ.                                                    00052400
052500     PERFORM 771-PROCESS-ONE-TX UNTIL TRANFILE-AT-EOF.            00052500
052600 770-EXIT.                                                        00052600
052700     EXIT.                                                        00052700
052800                                                                  00052800
052900***************************************************************** 00052900
053000* 771-PROCESS-ONE-TX - ONLY EXPENSE TRANSACTIONS AFFECT A        *00053000
053100*   BUDGET - INCOME TRANSACTIONS ARE READ AND SKIPPED.           *00053100
053200***************************************************************** 00053200
053300 771-PROCESS-ONE-TX.                                              00053300
053400*    INCOME TRANSACTIONS NEVER AFFECT A BUDGET - ONLY EXPENSE     00053400
053500*    ENTRIES ARE POSTED AGAINST THE BUDGET TABLE.                 00053500
053600     IF TX-TYPE-EXPENSE                                           00053600
053700         PERFORM 772-POST-ONE-TRANSACTION THRU 772-EXIT           00053700
053800     END-IF.                                                      00053800
053900     READ TRANSACTION-FILE                                        00053900
054000         AT END SET TRANFILE-AT-EOF TO TRUE                       00054000
054100     END-READ.                                                    00054100
054200                                                                  00054200
054300***************************************************************** 00054300
054400* 772-POST-ONE-TRANSACTION - RESOLVES THE TRANSACTION'S          *00054400
054500*   CATEGORY ID AGAINST THE CATEGORY TABLE, BUILDS ITS MONTH KEY *00054500
054600*   AND THEN SCANS THE ENTIRE BUDGET TABLE LOOKING FOR EVERY     *00054600
054700*   BUDGET THAT MATCHES ON USER, CATEGORY AND MONTH - A          *00054700
054800*   TRANSACTION IS NOT ASSUMED TO MATCH AT MOST ONE BUDGET, SO   *00054800
054900*   773-MATCH-ONE-BUDGET IS PERFORMED AGAINST EVERY TABLE ENTRY  *00054900
055000*   RATHER THAN STOPPING AT THE FIRST HIT.  A TRANSACTION WHOSE  *00055000
055100*   CATEGORY NO LONGER EXISTS IN THE MASTER IS SIMPLY SKIPPED.   *00055100
055200***************************************************************** 00055200
055300 772-POST-ONE-TRANSACTION.                                        00055300
055400     SET WS-CAT-FOUND-SW TO 'N'.                                  00055400
055500     SET IDX-CAT TO 1.                                            00055500
055600*    RESOLVE THE TRANSACTION'S CATEGORY ID TO ITS UPPERCASED      00055600
055700*    NAME SO IT CAN BE COMPARED AGAINST BUD-TBL-CATEGORY-UC.      00055700
055800     SEARCH CAT-TABLE                                             00055800
055900         AT END                                                   00055900
056000             CONTINUE                                             00056000
056100         WHEN CAT-TBL-ID (IDX-CAT) = TX-CATEGORY-ID               00056100
056200             SET CATEGORY-WAS-FOUND TO TRUE                       00056200
056300             MOVE CAT-TBL-NAME-UC (IDX-CAT)                       00056300
056400                                TO WS-RESOLVED-CATEGORY-UC        00056400
056500     END-SEARCH.                                                  00056500
056600*    A TRANSACTION POSTED AGAINST A CATEGORY THAT HAS SINCE       00056600
056700*    BEEN REMOVED FROM THE MASTER CANNOT BE MATCHED TO ANY        00056700
056800*    BUDGET - SKIP IT RATHER THAN ABEND THE RUN.                  00056800
056900     IF NOT CATEGORY-WAS-FOUND                                    00056900
057000         GO TO 772-EXIT                                           00057000
057100     END-IF.                                                      00057100
057200*    BUILD THE CCYY-MM MONTH KEY IN THE SAME LAYOUT CARRIED BY    00057200
057300*    BUD-TBL-MONTH SO THE COMPARE IN 773-MATCH-ONE-BUDGET IS A    00057300
057400*    STRAIGHT EQUALITY TEST.                                      00057400
057500     MOVE TX-MONTH-CCYY TO WS-TXMK-CCYY.                          00057500
057600     MOVE TX-MONTH-MM   TO WS-TXMK-MM.                            00057600
057700     PERFORM 773-MATCH-ONE-BUDGET                                 00057700
057800             VARYING IDX-BUD FROM 1 BY 1                          00057800
057900             UNTIL IDX-BUD > WS-BUD-TABLE-COUNT.                  00057900
058000 772-EXIT.                                                        00058000
058100     EXIT.                                                        00058100
058200                                                                  00058200
058300***************************************************************** 00058300
058400* 773-MATCH-ONE-BUDGET - LOOP-BODY PARAGRAPH, ONE PASS PER       *00058400
058500*   BUDGET-TABLE ENTRY.  ADDS THE TRANSACTION AMOUNT TO THE      *00058500
058600*   BUDGET'S SPENT-TO-DATE WHEN USER, CATEGORY AND MONTH ALL     *00058600
058700*   MATCH - NO EXIT PARAGRAPH SINCE THIS IS DRIVEN ONLY BY THE   *00058700
058800*   PERFORM VARYING ABOVE.                                       *00058800
058900***************************************************************** 00058900
059000 773-MATCH-ONE-BUDGET.                                            00059000
059100     IF BUD-TBL-USER-ID (IDX-BUD)     = TX-USER-ID                00059100
059200    AND BUD-TBL-CATEGORY-UC (IDX-BUD) = WS-RESOLVED-CATEGORY-UC   00059200
059300    AND BUD-TBL-MONTH (IDX-BUD)       = WS-TX-MONTH-KEY-N         00059300
059400         ADD TX-AMOUNT TO BUD-TBL-SPENT (IDX-BUD)                 00059400
059500     END-IF.                                                      00059500
059600                                                                  00059600
059700***************************************************************** 00059700
059800* 780-UPPERCASE-WORK - THE COMMON CASE-FOLDING ROUTINE SHARED BY *00059800
059900*   EVERY CATEGORY-NAME COMPARE IN THIS PROGRAM.  CONVERTS       *00059900
060000*   WS-UPPER-WORK IN PLACE.                                      *00060000
060100***************************************************************** 00060100
060200 780-UPPERCASE-WORK.                                              00060200
060300*    A STRAIGHT LOWER-TO-UPPER CONVERT - NO LOCALE OR NATIONAL    00060300
060400*    CHARACTER HANDLING IS NEEDED FOR THIS SHOP'S CATEGORY        00060400
060500*    NAMES.                                                       00060500
060600     INSPECT WS-UPPER-WORK CONVERTING                             00060600
060700             'abcdefghijklmnopqrstuvwxyz'                         00060700
060800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00060800
060900 780-EXIT.                                                        00060900
061000     EXIT.                                                        00061000
061100                                                                  00061100
061200***************************************************************** 00061200
061300* 810-WRITE-BUDGET-LINES - PRINTS ONE DETAIL LINE FOR THE        *00061300
061400*   BUDGET TABLE ENTRY AT IDX-BUD.  COMPUTES UTILIZATION AS      *00061400
061500*   SPENT DIVIDED BY LIMIT (GUARDING AGAINST A ZERO LIMIT), THEN *00061500
061600*   CLASSIFIES THE BUDGET AS EXCEEDED, NEAR LIMIT OR OK - THE    *00061600
061700*   EXCEEDED TEST IS CHECKED BEFORE THE NEAR-LIMIT TEST SO A     *00061700
061800*   BUDGET OVER 100% NEVER ALSO COUNTS AS MERELY NEAR ITS LIMIT. *00061800
061900***************************************************************** 00061900
062000 810-WRITE-BUDGET-LINES.                                          00062000
062100*    GUARD AGAINST DIVIDE BY ZERO ON A BUDGET RECORD THAT         00062100
062200*    SOMEHOW CARRIES A ZERO LIMIT - TREAT ITS UTILIZATION AS      00062200
062300*    ZERO RATHER THAN ABENDING THE RUN.                           00062300
062400     IF BUD-TBL-LIMIT (IDX-BUD) = ZERO                            00062400
062500         MOVE ZERO TO BUD-TBL-UTIL (IDX-BUD)                      00062500
062600     ELSE                                                         00062600
062700         COMPUTE BUD-TBL-UTIL (IDX-BUD) ROUNDED =                 00062700
062800                 BUD-TBL-SPENT (IDX-BUD) / BUD-TBL-LIMIT (IDX-BUD)00062800
062900     END-IF.                                                      00062900
063000                                                                  00063000
063100*    CARRY THE TABLE ENTRY'S FIELDS OVER TO THE PRINT LINE.       00063100
063200     MOVE BUD-TBL-ID (IDX-BUD)       TO RPT-BUD-ID.               00063200
063300     MOVE BUD-TBL-CATEGORY (IDX-BUD) TO RPT-BUD-CATEGORY.         00063300
063400     MOVE BUD-TBL-MONTH (IDX-BUD)    TO RPT-BUD-MONTH.            00063400
063500     MOVE BUD-TBL-LIMIT (IDX-BUD)    TO RPT-BUD-LIMIT.            00063500
063600     MOVE BUD-TBL-SPENT (IDX-BUD)    TO RPT-BUD-SPENT.            00063600
063700     COMPUTE RPT-BUD-UTIL-PCT ROUNDED =                           00063700
063800             BUD-TBL-UTIL (IDX-BUD) * 100.                        00063800
063900                                                                  00063900
064000*    EXCEEDED TAKES PRIORITY OVER NEAR-LIMIT - A BUDGET CANNOT    00064000
064100*    BE BOTH AT ONCE ON THIS REPORT.                              00064100
064200     IF BUD-TBL-SPENT (IDX-BUD) > BUD-TBL-LIMIT (IDX-BUD)         00064200
064300         MOVE 'EXCEEDED' TO RPT-BUD-STATUS                        00064300
064400         ADD 1 TO WS-EXCEEDED-COUNT                               00064400
064500     ELSE                                                         00064500
064600         IF BUD-TBL-UTIL (IDX-BUD) >= BUD-TBL-THRESHOLD (IDX-BUD) 00064600
064700             MOVE 'NEAR LIMIT' TO RPT-BUD-STATUS                  00064700
064800             ADD 1 TO WS-NEAR-LIMIT-COUNT                         00064800
064900         ELSE                                                     00064900
065000             MOVE 'OK' TO RPT-BUD-STATUS                          00065000
065100         END-IF                                                   00065100
065200     END-IF.                                                      00065200
065300                                                                  00065300
065400     WRITE BUDGET-REPORT-RECORD FROM RPT-BUDG-DETAIL              00065400
065500             AFTER ADVANCING 1 LINES.                             00065500
065600 810-EXIT.                                                        00065600
065700     EXIT.                                                        00065700
065800                                                                  00065800
065900***************************************************************** 00065900
066000* 790-CLOSE-FILES - CLOSES ALL FOUR FILES AT END OF RUN.         *00066000
066100***************************************************************** 00066100
066200 790-CLOSE-FILES.                                                 00066200
066300*    ALL FOUR FILES CLOSE TOGETHER AT END OF RUN, INPUTS AND      00066300
066400*    THE PRINT FILE ALIKE.                                        00066400
066500     CLOSE CATEGORY-MASTER                                        00066500
066600           BUDGET-FILE                                            00066600
066700           TRANSACTION-FILE                                       00066700
066800           BUDGET-REPORT.                                         00066800
066900 790-EXIT.                                                        00066900
067000     EXIT.                                                        00067000
067100                                                                  00067100
067200***************************************************************** 00067200
067300* 850-REPORT-TOTALS - PRINTS THE TRAILER LINE AND DISPLAYS THE   *00067300
067400*   RUN TOTALS ON THE JOB LOG, PER THE 08/22/01 SLC CHANGE       *00067400
067500*   LOGGED ABOVE.                                                *00067500
067600***************************************************************** 00067600
067700 850-REPORT-TOTALS.                                               00067700
067800*    THE TRAILER LINE GOES ON THE REPORT ITSELF; THE THREE        00067800
067900*    DISPLAY STATEMENTS BELOW GO TO THE JOB LOG FOR OPERATIONS.   00067900
068000     MOVE WS-EXCEEDED-COUNT   TO RPT-BUD-EXCEEDED.                00068000
068100     MOVE WS-NEAR-LIMIT-COUNT TO RPT-BUD-NEAR.                    00068100
068200     WRITE BUDGET-REPORT-RECORD FROM RPT-BUDG-TRAILER             00068200
068300             AFTER ADVANCING 2 LINES.                             00068300
068400     DISPLAY 'ETBUDG1 - BUDGETS EXCEEDED: ' WS-EXCEEDED-COUNT.    00068400
068500     DISPLAY 'ETBUDG1 - BUDGETS NEAR LIMIT: ' WS-NEAR-LIMIT-COUNT.00068500
068600     DISPLAY 'ETBUDG1 - DUPLICATE BUDGETS SKIPPED: '              00068600
068700             WS-DUP-REJECT-COUNT.                                 00068700
068800 850-EXIT.                                                        00068800
068900     EXIT.                                                        00068900
