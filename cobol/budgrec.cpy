000100***************************************************************** 00000100
000200* BUDGREC   MONTHLY CATEGORY BUDGET RECORD                       *00000200
000300*   ONE ENTRY PER USER/CATEGORY/MONTH SPENDING LIMIT.  READ BY   *00000300
000400*   ETBUDG1 - LOADED INTO THE IN-MEMORY BUDGET TABLE, DUPLICATES *00000400
000500*   ON (USER, CATEGORY NAME, MONTH) REJECTED AT LOAD TIME.       *00000500
000600*   CR 4512     MTA   09/18/91   INITIAL LAYOUT.                 *00000600
000700*   REQ 98-1188 DPK   12/03/98   BUD-MONTH-GROUP REDEFINES ADDED *00000700
000800*                                 - CCYY NOW FULL 4 DIGITS.      *00000800
000900***************************************************************** 00000900
001000 01  BUDGET-RECORD.                                               00001000
001100     05  BUD-ID                       PIC 9(05).                  00001100
001200     05  BUD-USER-ID                  PIC 9(05).                  00001200
001300     05  BUD-CATEGORY-NAME            PIC X(20).                  00001300
001400     05  BUD-MONTH                    PIC X(07).                  00001400
001500     05  BUD-MONTH-GROUP REDEFINES BUD-MONTH.                     00001500
001600         10  BUD-MONTH-CCYY           PIC X(04).                  00001600
001700         10  FILLER                   PIC X(01).                  00001700
001800         10  BUD-MONTH-MM             PIC X(02).                  00001800
001900     05  BUD-LIMIT-AMOUNT             PIC 9(09)V99.               00001900
002000     05  BUD-WARN-THRESHOLD           PIC 9V99.                   00002000
002100     05  FILLER                       PIC X(03).                  00002100
