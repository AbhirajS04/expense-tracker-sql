000100***************************************************************** 00000100
000200* TXNREC    LEDGER TRANSACTION RECORD                           * 00000200
000300*   ONE ENTRY PER POSTED EXPENSE OR INCOME MOVEMENT.  WRITTEN BY *00000300
000400*   ETPOST1 (NEW POSTINGS) AND ETRECUR1 (RECURRING RELEASES),   * 00000400
000500*   READ BY ETBUDG1, ETRPMN1 AND ETRPCT1 FOR REPORTING.         * 00000500
000600*   CR 4401     RBW   03/14/89   INITIAL LAYOUT.                * 00000600
000700*   REQ 98-1188 DPK   11/18/98   TX-DATE-GROUP AND TX-MONTH-KEY * 00000700
000800*                                 REDEFINES ADDED - Y2K CENTURY * 00000800
000900*                                 WINDOW REVIEW, NO WIDTH CHANGE.*00000900
001000***************************************************************** 00001000
001100 01  TRANSACTION-RECORD.                                          00001100
001200     05  TX-ID                        PIC 9(09).                  00001200
001300     05  TX-USER-ID                   PIC 9(05).                  00001300
001400     05  TX-TYPE                      PIC X(01).                  00001400
001500         88  TX-TYPE-EXPENSE                  VALUE 'E'.          00001500
001600         88  TX-TYPE-INCOME                   VALUE 'I'.          00001600
001700     05  TX-CATEGORY-ID               PIC 9(05).                  00001700
001800     05  TX-AMOUNT                    PIC 9(09)V99.               00001800
001900     05  TX-DATE                      PIC 9(08).                  00001900
002000     05  TX-DATE-GROUP REDEFINES TX-DATE.                         00002000
002100         10  TX-DATE-CCYY             PIC 9(04).                  00002100
002200         10  TX-DATE-MM               PIC 9(02).                  00002200
002300         10  TX-DATE-DD               PIC 9(02).                  00002300
002400     05  TX-MONTH-KEY REDEFINES TX-DATE.                          00002400
002500         10  TX-MONTH-CCYY            PIC 9(04).                  00002500
002600         10  TX-MONTH-MM              PIC 9(02).                  00002600
002700         10  FILLER                   PIC 9(02).                  00002700
002800     05  TX-NOTE                      PIC X(30).                  00002800
002900     05  FILLER                       PIC X(05).                  00002900
