000100***************************************************************** 00000100
000200* NEWTXN    NEW-TRANSACTION INPUT RECORD                        * 00000200
000300*   ONE ENTRY PER INCOMING EXPENSE OR INCOME TO BE POSTED.       *00000300
000400*   READ BY ETPOST1 ONLY - VALIDATED AND MAPPED ONTO THE LEDGER  *00000400
000500*   TRANSACTION-RECORD (TXNREC) BEFORE BEING WRITTEN.  NT-ID IS  *00000500
000600*   THE CALLER'S OWN REFERENCE NUMBER, NOT THE LEDGER TX-ID -    *00000600
000700*   ETPOST1 ASSIGNS THE LEDGER ID AT ACCEPTANCE TIME.            *00000700
000800*   CR 4401     RBW   03/14/89   INITIAL LAYOUT.                 *00000800
000900***************************************************************** 00000900
001000 01  NEW-TRAN-RECORD.                                             00001000
001100     05  NT-ID                        PIC 9(09).                  00001100
001200     05  NT-USER-ID                   PIC 9(05).                  00001200
001300     05  NT-TYPE                      PIC X(01).                  00001300
001400     05  NT-CATEGORY-ID               PIC 9(05).                  00001400
001500     05  NT-AMOUNT                    PIC 9(09)V99.               00001500
001600     05  NT-DATE                      PIC 9(08).                  00001600
001700     05  NT-DATE-GROUP REDEFINES NT-DATE.                         00001700
001800         10  NT-DATE-CCYY             PIC 9(04).                  00001800
001900         10  NT-DATE-MM               PIC 9(02).                  00001900
002000         10  NT-DATE-DD               PIC 9(02).                  00002000
002100     05  NT-NOTE                      PIC X(30).                  00002100
002200     05  FILLER                       PIC X(05).                  00002200
