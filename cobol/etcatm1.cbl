000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.  ETCATM1.                                            00000300
000400 AUTHOR. R B WEATHERS.                                            00000400
000500 INSTALLATION. MIDLAND DATA SERVICES - LEDGER SYSTEMS GROUP.      00000500
000600 DATE-WRITTEN. 08/05/91.                                          00000600
000700 DATE-COMPILED. 08/05/91.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900***************************************************************** 00000900
001000*                                                                *00001000
001100*    ETCATM1  -  CATEGORY MASTER MAINTENANCE                    * 00001100
001200*                                                                *00001200
001300*    READS NEW-CATEGORY REQUESTS, VALIDATES EACH ONE AGAINST    * 00001300
001400*    THE CURRENT CATEGORY MASTER (NAME MUST BE UNIQUE FOR THE   * 00001400
001500*    USER, CASE-INSENSITIVE, AND TYPE MUST BE E OR I), ASSIGNS  * 00001500
001600*    THE NEXT CATEGORY ID AND APPENDS ACCEPTED ENTRIES TO THE   * 00001600
001700*    MASTER.  REJECTED REQUESTS GO TO THE REJECT LISTING WITH   * 00001700
001800*    A ONE-LINE REASON.  RUN PARAMETER SUPPLIES THE STARTING    * 00001800
001900*    CATEGORY ID (SEE 710-READ-PARM-CARD).                      * 00001900
002000*                                                                *00002000
002100***************************************************************** 00002100
002200*                      CHANGE LOG                                *00002200
002300***************************************************************** 00002300
002400* 08/05/91  RBW  CR 4540   INITIAL VERSION.                      *00002400
002500* 03/11/93  MTA  CR 4790   DUPLICATE CHECK NOW CASE-INSENSITIVE  *00002500
002600*                          - TWO REQUESTS DIFFERING ONLY IN CASE *00002600
002700*                          NO LONGER BOTH GET ACCEPTED.          *00002700
002800* 12/03/98  DPK  REQ 98-1188  Y2K REMEDIATION - REVIEWED, NO     *00002800
002900*                          DATE FIELD ON THIS RECORD.            *00002900
003000* 01/06/99  DPK  REQ 98-1188  RETESTED OVER 1999/2000 BOUNDARY - *00003000
003100*                          NO FURTHER CHANGE REQUIRED.           *00003100
003200* 08/22/01  SLC  CR 5311   ACCEPTED/REJECTED TOTALS NOW WRITTEN  *00003200
003300*                          TO THE REJECT LISTING TRAILER AS WELL *00003300
003400*                          AS DISPLAYED ON THE JOB LOG.          *00003400
003500* 04/09/03  SLC  CR 5480   CONTROL FLOW RECAST ON THE PERFORM-   *00003500
003600*                          THRU/GO-TO PATTERN TO MATCH THE       *00003600
003700*                          GROUP-A COMMON PROGRAM STANDARD.      *00003700
003800* 09/17/04  RBW  CR 5602   CATMSTR-OUT-RECORD WIDENED FROM 31    *00003800
003900*                          TO 35 BYTES TO MATCH THE CATMSTR      *00003900
004000*                          COPYBOOK EXACTLY - THE SHORT RECORD   *00004000
004100*                          WAS LEAVING THE OUTPUT MASTER OUT OF  *00004100
004200*                          STEP WITH EVERY PROGRAM THAT OPENS IT *00004200
004300*                          THROUGH COPY CATMSTR ON ITS NEXT      *00004300
004400*                          READ (ETPOST1, ETBUDG1, ETRPCAT1, AND *00004400
004500*                          THIS PROGRAM ON ITS OWN NEXT RUN).    *00004500
004600***************************************************************** 00004600
004700                                                                  00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER. IBM-370.                                        00005000
005100 OBJECT-COMPUTER. IBM-370.                                        00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     C01 IS TOP-OF-FORM.                                          00005300
005400                                                                  00005400
005500*    FOUR FILES IN ALL, EACH WITH ITS OWN FILE-STATUS FIELD SO    00005500
005600*    700-OPEN-FILES CAN REPORT AN OPEN FAILURE FILE BY FILE       00005600
005700*    RATHER THAN AS ONE UNDIFFERENTIATED JOB ABEND.               00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000*    THE PRIOR RUN'S CATEGORY MASTER - INPUT ONLY, READ ONCE.     00006000
006100     SELECT CATEGORY-MASTER-IN  ASSIGN TO CATMSTRI                00006100
006200            ACCESS IS SEQUENTIAL                                  00006200
006300            FILE STATUS  IS WS-CATIN-STATUS.                      00006300
006400                                                                  00006400
006500*    THIS RUN'S ADD REQUESTS - INPUT ONLY, READ ONE AT A TIME.    00006500
006600     SELECT NEW-CATEGORY-FILE  ASSIGN TO NEWCATS                  00006600
006700            ACCESS IS SEQUENTIAL                                  00006700
006800            FILE STATUS  IS WS-NEWCAT-STATUS.                     00006800
006900                                                                  00006900
007000*    THE NEW CATEGORY MASTER - OUTPUT ONLY, BUILT FRESH EACH RUN. 00007000
007100     SELECT CATEGORY-MASTER-OUT  ASSIGN TO CATMSTRO               00007100
007200            ACCESS IS SEQUENTIAL                                  00007200
007300            FILE STATUS  IS WS-CATOUT-STATUS.                     00007300
007400                                                                  00007400
007500*    THE PRINTED REJECT LISTING - OUTPUT ONLY.                    00007500
007600     SELECT REJECT-FILE  ASSIGN TO REJRPT                         00007600
007700            ACCESS IS SEQUENTIAL                                  00007700
007800            FILE STATUS  IS WS-REJECT-STATUS.                     00007800
007900                                                                  00007900
008000 DATA DIVISION.                                                   00008000
008100 FILE SECTION.                                                    00008100
008200                                                                  00008200
008300*    CATEGORY-MASTER-IN IS THE PRIOR RUN'S CATEGORY MASTER, READ  00008300
008400*    ONCE AT STARTUP TO REBUILD THE IN-MEMORY DUPLICATE-CHECK     00008400
008500*    TABLE AND TO ESTABLISH THE NEXT AVAILABLE CATEGORY ID.       00008500
008600 FD  CATEGORY-MASTER-IN                                           00008600
008700     RECORDING MODE IS F.                                         00008700
008800 COPY CATMSTR.                                                    00008800
008900                                                                  00008900
009000*    NEW-CATEGORY-FILE CARRIES THIS RUN'S ADD REQUESTS, ONE       00009000
009100*    RECORD PER REQUESTED CATEGORY, IN THE ORDER RECEIVED.        00009100
009200 FD  NEW-CATEGORY-FILE                                            00009200
009300     RECORDING MODE IS F.                                         00009300
009400 COPY NEWCAT.                                                     00009400
009500                                                                  00009500
009600*    CATEGORY-MASTER-OUT IS THE NEW CATEGORY MASTER BUILT BY THIS 00009600
009700*    RUN - EVERY RECORD CARRIED FORWARD FROM CATEGORY-MASTER-IN   00009700
009800*    PLUS EVERY ACCEPTED NEW-CATEGORY REQUEST, IN THAT ORDER.     00009800
009900*    CATMSTR-OUT-RECORD IS DECLARED AT THE FULL 35-BYTE WIDTH OF  00009900
010000*    THE CATMSTR COPYBOOK'S CATEGORY-RECORD (SEE THE 09/17/04 RBW 00010000
010100*    CHANGE LOGGED ABOVE) SO THAT THE PHYSICAL RECORD LENGTH      00010100
010200*    WRITTEN HERE EXACTLY MATCHES THE RECORD LENGTH EVERY READER  00010200
010300*    OF THIS FILE EXPECTS ON ITS OWN COPY CATMSTR. A SECOND COPY  00010300
010400*    CATMSTR STATEMENT CANNOT BE USED FOR THIS FD BECAUSE         00010400
010500*    CATEGORY-MASTER-IN'S FD ABOVE ALREADY DEFINES 01             00010500
010600*    CATEGORY-RECORD - A SECOND COPY WOULD REDECLARE THE SAME     00010600
010700*    01-LEVEL NAME A SECOND TIME IN THE SAME PROGRAM, WHICH THE   00010700
010800*    COMPILER WILL NOT ALLOW.  THE WRITE STATEMENTS BELOW MOVE    00010800
010900*    CATEGORY-RECORD INTO THIS RECORD BYTE FOR BYTE.              00010900
011000 FD  CATEGORY-MASTER-OUT                                          00011000
011100     RECORDING MODE IS F.                                         00011100
011200 01  CATMSTR-OUT-RECORD             PIC X(35).                    00011200
011300                                                                  00011300
011400*    REJECT-FILE IS THE PRINTED LISTING OF REJECTED ADD REQUESTS, 00011400
011500*    HEADED AND TRAILERED LIKE THE REST OF THE GROUP-A REPORTS.   00011500
011600 FD  REJECT-FILE                                                  00011600
011700     RECORDING MODE IS F.                                         00011700
011800 01  REJECT-RECORD                  PIC X(80).                    00011800
011900                                                                  00011900
012000***************************************************************** 00012000
012100 WORKING-STORAGE SECTION.                                         00012100
012200***************************************************************** 00012200
012300*    WORKING STORAGE CARRIES THE FOUR FILE-STATUS/SWITCH GROUPS   00012300
012400*    NEEDED TO DRIVE THE OPEN/READ/EOF LOGIC BELOW, THE RUN       00012400
012500*    PARAMETER, THE RUNNING COUNTERS, THE IN-MEMORY DUPLICATE-    00012500
012600*    CHECK TABLE, AND THE REJECT-LISTING PRINT LINES.  NOTHING    00012600
012700*    HERE IS PASSED TO OR FROM ANOTHER PROGRAM - THIS IS A        00012700
012800*    STAND-ALONE MAIN PROGRAM, NOT A CALLED SUBPROGRAM.           00012800
012900                                                                  00012900
013000*    ONE TWO-BYTE FILE-STATUS FIELD PER FILE, EACH WITH ITS OWN   00013000
013100*    88-LEVEL "OK" CONDITION TESTED IMMEDIATELY AFTER THE OPEN.   00013100
013200 01  WS-FILE-STATUSES.                                            00013200
013300     05  WS-CATIN-STATUS            PIC X(02) VALUE SPACES.       00013300
013400         88  WS-CATIN-OK                       VALUE '00'.        00013400
013500     05  WS-NEWCAT-STATUS           PIC X(02) VALUE SPACES.       00013500
013600         88  WS-NEWCAT-OK                      VALUE '00'.        00013600
013700     05  WS-CATOUT-STATUS           PIC X(02) VALUE SPACES.       00013700
013800         88  WS-CATOUT-OK                      VALUE '00'.        00013800
013900     05  WS-REJECT-STATUS           PIC X(02) VALUE SPACES.       00013900
014000         88  WS-REJECT-OK                      VALUE '00'.        00014000
014100                                                                  00014100
014200*    THE FIVE SINGLE-BYTE SWITCHES THAT CARRY THIS RUN'S STATE    00014200
014300*    FROM ONE PARAGRAPH TO THE NEXT - TWO END-OF-FILE FLAGS, THE  00014300
014400*    CURRENT REQUEST'S ACCEPT/REJECT DECISION, THE DUPLICATE-     00014400
014500*    SEARCH RESULT, AND THE OPEN-FAILURE FLAG TESTED IN 000-MAIN. 00014500
014600 01  WS-SWITCHES.                                                 00014600
014700     05  WS-CATIN-EOF               PIC X(01) VALUE 'N'.          00014700
014800         88  CATIN-AT-EOF                      VALUE 'Y'.         00014800
014900     05  WS-NEWCAT-EOF              PIC X(01) VALUE 'N'.          00014900
015000         88  NEWCAT-AT-EOF                     VALUE 'Y'.         00015000
015100     05  WS-CAT-ACCEPTED-SW         PIC X(01) VALUE 'N'.          00015100
015200         88  CAT-IS-ACCEPTED                   VALUE 'Y'.         00015200
015300     05  WS-DUP-FOUND-SW            PIC X(01) VALUE 'N'.          00015300
015400         88  DUPLICATE-WAS-FOUND               VALUE 'Y'.         00015400
015500     05  WS-OPEN-ERROR-SW           PIC X(01) VALUE 'N'.          00015500
015600         88  WS-OPEN-ERROR                     VALUE 'Y'.         00015600
015700                                                                  00015700
015800*    WS-PARM-CARD IS THE ONE-FIELD RUN PARAMETER READ FROM SYSIN  00015800
015900*    AT STARTUP - THE STARTING CATEGORY ID TO ASSIGN THE FIRST    00015900
016000*    ACCEPTED REQUEST WHEN THE INCOMING MASTER IS EMPTY OR WHEN A 00016000
016100*    RANGE OF IDS HAS BEEN RESERVED FOR THIS RUN BY OPERATIONS.   00016100
016200 01  WS-PARM-CARD.                                                00016200
016300     05  WS-PARM-START-CAT-ID       PIC 9(05) VALUE ZEROES.       00016300
016400*    WS-PARM-CARD-ALT LETS THE PARAMETER CARD IMAGE BE DISPLAYED  00016400
016500*    OR DUMPED AS ONE ALPHANUMERIC FIELD WHEN A BAD PARM CARD IS  00016500
016600*    SUSPECTED - THE NUMERIC VIEW ABOVE IS WHAT THE PROGRAM USES. 00016600
016700 01  WS-PARM-CARD-ALT REDEFINES WS-PARM-CARD                      00016700
016800                                    PIC X(05).                    00016800
016900                                                                  00016900
017000*    THE FOUR RUNNING COUNTERS AND THE CATEGORY-ID GENERATOR, ALL 00017000
017100*    HELD PACKED SINCE THEY ARE ARITHMETIC FIELDS UPDATED ONCE    00017100
017200*    PER RECORD AND NEVER USED AS A SUBSCRIPT.  WS-CAT-TABLE-COUNT00017200
017300*    IS THE EXCEPTION - IT IS BINARY BECAUSE IT ALSO DRIVES THE   00017300
017400*    OCCURS DEPENDING ON CLAUSE ON CAT-TABLE BELOW.               00017400
017500 01  WS-COUNTERS.                                                 00017500
017600     05  WS-NEXT-CAT-ID             PIC 9(05) COMP-3 VALUE ZERO.  00017600
017700*    WS-NEXT-CAT-ID-X REDEFINES THE GENERATOR AS THREE            00017700
017800*    DISPLAYABLE BYTES FOR THE GROUP-A ABEND-AID PROBE.           00017800
017900     05  WS-NEXT-CAT-ID-X REDEFINES WS-NEXT-CAT-ID                00017900
018000                                    PIC X(03).                    00018000
018100     05  WS-INPUT-SEQ-NO            PIC 9(07) COMP-3 VALUE ZERO.  00018100
018200     05  WS-ACCEPTED-COUNT          PIC 9(07) COMP-3 VALUE ZERO.  00018200
018300     05  WS-REJECTED-COUNT          PIC 9(07) COMP-3 VALUE ZERO.  00018300
018400     05  WS-CAT-TABLE-COUNT         PIC 9(05) COMP   VALUE ZERO.  00018400
018500                                                                  00018500
018600*    WS-DIAG-TEST / WS-DIAG-TEST-N ARE THE STANDARD GROUP-A PROBE 00018600
018700*    CELLS, DISPLAYED UNDER A TEMPORARY UPSI SWITCH WHEN A RUN    00018700
018800*    NEEDS TO BE RETRACED PACKED-VS-ZONED.  LEFT IN PLACE, UNUSED 00018800
018900*    ON A NORMAL PRODUCTION RUN.                                  00018900
019000 01  WS-DIAG-TEST                   PIC X(02).                    00019000
019100 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST                        00019100
019200                                    PIC S9(03) COMP-3.            00019200
019300                                                                  00019300
019400*    WS-REJECT-REASON HOLDS THE ONE-LINE EXPLANATION SET BY       00019400
019500*    200-VALIDATE-CATEGORY FOR WHATEVER RULE THE CURRENT REQUEST  00019500
019600*    FAILED, PRINTED VERBATIM ON THE REJECT LISTING.              00019600
019700 01  WS-REJECT-REASON               PIC X(30) VALUE SPACES.       00019700
019800                                                                  00019800
019900*    WS-UPPER-WORK IS THE SCRATCH FIELD PASSED TO AND RETURNED    00019900
020000*    FROM 780-UPPERCASE-WORK - WHATEVER NAME IS MOVED IN COMES    00020000
020100*    BACK FOLDED TO UPPER CASE.                                   00020100
020200 01  WS-UPPER-WORK                  PIC X(20).                    00020200
020300                                                                  00020300
020400*    WS-REQUEST-NAME-UC HOLDS THE CURRENT REQUEST'S CATEGORY NAME 00020400
020500*    AFTER FOLDING, USED TO SEARCH CAT-TABLE FOR A CASE-          00020500
020600*    INSENSITIVE DUPLICATE (SEE THE 03/11/93 MTA CHANGE LOGGED    00020600
020700*    ABOVE).                                                      00020700
020800 01  WS-REQUEST-NAME-UC             PIC X(20).                    00020800
020900                                                                  00020900
021000*    CAT-TABLE-AREA IS THE IN-MEMORY DUPLICATE-CHECK TABLE BUILT  00021000
021100*    AT STARTUP FROM THE INCOMING CATEGORY MASTER AND EXTENDED AS 00021100
021200*    EACH NEW REQUEST IS ACCEPTED - ONE ENTRY PER CATEGORY ON     00021200
021300*    FILE, HOLDING ONLY THE TWO FIELDS THE DUPLICATE SEARCH IN    00021300
021400*    200-VALIDATE-CATEGORY ACTUALLY NEEDS.                        00021400
021500 01  CAT-TABLE-AREA.                                              00021500
021600     05  CAT-TABLE OCCURS 0 TO 2000 TIMES                         00021600
021700                    DEPENDING ON WS-CAT-TABLE-COUNT               00021700
021800                    INDEXED BY IDX-CAT.                           00021800
021900         10  CAT-TBL-USER-ID        PIC 9(05).                    00021900
022000         10  CAT-TBL-NAME-UC        PIC X(20).                    00022000
022100                                                                  00022100
022200*    THE THREE PRINT LINES THAT MAKE UP THE REJECT LISTING - A    00022200
022300*    PAGE-TOP TITLE, A ONE-TIME COLUMN HEADING, AND THE REPEATING 00022300
022400*    DETAIL LINE.  RPT-REJECT-TRAILER PRINTS ONCE AT END OF RUN.  00022400
022500 01  RPT-REJECT-HEADER.                                           00022500
022600     05  FILLER                     PIC X(30)                     00022600
022700                  VALUE 'CATEGORY MAINT REJECTS       '.          00022700
022800     05  FILLER                     PIC X(50) VALUE SPACES.       00022800
022900                                                                  00022900
023000*    COLUMN HEADING PRINTED ONCE UNDER THE TITLE - THE THREE      00023000
023100*    FIELDS PRINTED PER DETAIL LINE, IN ORDER.                    00023100
023200 01  RPT-REJECT-COLUMNS.                                          00023200
023300     05  FILLER                     PIC X(10) VALUE 'INPUT SEQ'.  00023300
023400     05  FILLER                     PIC X(04) VALUE SPACES.       00023400
023500     05  FILLER                     PIC X(07) VALUE 'USER ID'.    00023500
023600     05  FILLER                     PIC X(04) VALUE SPACES.       00023600
023700     05  FILLER                     PIC X(30) VALUE 'REASON'.     00023700
023800     05  FILLER                     PIC X(25) VALUE SPACES.       00023800
023900                                                                  00023900
024000*    ONE DETAIL LINE PER REJECTED REQUEST - THE SEQUENCE NUMBER   00024000
024100*    LETS OPERATIONS OR THE CATEGORY OWNER MATCH THE LINE BACK TO 00024100
024200*    ITS POSITION ON THE ORIGINAL NEW-CATEGORY-FILE.              00024200
024300 01  RPT-REJECT-DETAIL.                                           00024300
024400     05  RPT-REJ-SEQNO              PIC ZZZZZZ9.                  00024400
024500     05  FILLER                     PIC X(07) VALUE SPACES.       00024500
024600     05  RPT-REJ-USERID             PIC ZZZZ9.                    00024600
024700     05  FILLER                     PIC X(06) VALUE SPACES.       00024700
024800     05  RPT-REJ-REASON             PIC X(30).                    00024800
024900     05  FILLER                     PIC X(25) VALUE SPACES.       00024900
025000                                                                  00025000
025100*    TRAILER LINE PRINTED ONCE AT END OF RUN BY 850-REPORT-       00025100
025200*    TOTALS - GIVES THE PERSON REVIEWING THE LISTING THE OVERALL  00025200
025300*    ACCEPTED/REJECTED SPLIT WITHOUT COUNTING DETAIL LINES.       00025300
025400 01  RPT-REJECT-TRAILER.                                          00025400
025500     05  FILLER               PIC X(16) VALUE 'ACCEPTED CNT: '.   00025500
025600     05  RPT-REJ-ACCEPTED     PIC ZZZZZZ9.                        00025600
025700     05  FILLER               PIC X(10) VALUE SPACES.             00025700
025800     05  FILLER               PIC X(16) VALUE 'REJECTED CNT: '.   00025800
025900     05  RPT-REJ-REJECTED           PIC ZZZZZZ9.                  00025900
026000     05  FILLER                     PIC X(23) VALUE SPACES.       00026000
026100                                                                  00026100
026200***************************************************************** 00026200
026300 PROCEDURE DIVISION.                                              00026300
026400***************************************************************** 00026400
026500                                                                  00026500
026600***************************************************************** 00026600
026700* 000-MAIN - CONTROLS THE WHOLE RUN.  READS THE PARM, OPENS THE  *00026700
026800*   FILES, LOADS THE DUPLICATE-CHECK TABLE FROM THE INCOMING     *00026800
026900*   MASTER, THEN PROCESSES EVERY NEW-CATEGORY REQUEST ONE AT A   *00026900
027000*   TIME UNTIL THE REQUEST FILE IS EXHAUSTED.  AN OPEN FAILURE   *00027000
027100*   ON EITHER INPUT FILE SENDS CONTROL STRAIGHT TO GOBACK        *00027100
027200*   WITHOUT ATTEMPTING TO READ OR WRITE ANYTHING FURTHER.        *00027200
027300***************************************************************** 00027300
027400 000-MAIN.                                                        00027400
027500*    THE STARTING CATEGORY ID MUST BE KNOWN BEFORE THE MASTER IS  00027500
027600*    LOADED, SINCE 751-COPY-FORWARD-ENTRY BELOW RAISES IT AS      00027600
027700*    HIGHER IDS ARE SEEN ON THE INCOMING MASTER.                  00027700
027800     PERFORM 710-READ-PARM-CARD THRU 710-EXIT.                    00027800
027900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00027900
028000*    BAIL OUT NOW IF EITHER INPUT FILE FAILED TO OPEN - THE OPEN  00028000
028100*    PARAGRAPH HAS ALREADY DISPLAYED THE REASON AND SET THE       00028100
028200*    RETURN CODE FOR THE JOB SCHEDULER.                           00028200
028300     IF WS-OPEN-ERROR                                             00028300
028400         GO TO 000-EXIT                                           00028400
028500     END-IF.                                                      00028500
028600     PERFORM 750-LOAD-CATEGORY-TABLE THRU 750-EXIT.               00028600
028700                                                                  00028700
028800*    PRIME THE READ, THEN PROCESS EVERY REQUEST IN THE FILE - THE 00028800
028900*    CLASSIC READ-AHEAD LOOP SHAPE USED THROUGHOUT GROUP-A.       00028900
029000     PERFORM 730-READ-NEW-CAT THRU 730-EXIT.                      00029000
029100     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT                   00029100
029200             UNTIL NEWCAT-AT-EOF.                                 00029200
029300                                                                  00029300
029400     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                     00029400
029500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00029500
029600 000-EXIT.                                                        00029600
029700     GOBACK.                                                      00029700
029800                                                                  00029800
029900***************************************************************** 00029900
030000* 100-PROCESS-REQUESTS - HANDLES ONE NEW-CATEGORY REQUEST FROM   *00030000
030100*   VALIDATION THROUGH ACCEPT OR REJECT, THEN READS THE NEXT     *00030100
030200*   REQUEST SO THE 000-MAIN LOOP'S UNTIL TEST SEES CURRENT       *00030200
030300*   END-OF-FILE STATUS.                                          *00030300
030400***************************************************************** 00030400
030500 100-PROCESS-REQUESTS.                                            00030500
030600*    THE INPUT SEQUENCE NUMBER IDENTIFIES THIS REQUEST ON THE     00030600
030700*    REJECT LISTING REGARDLESS OF WHETHER IT IS EVENTUALLY        00030700
030800*    ACCEPTED OR REJECTED.                                        00030800
030900     ADD 1 TO WS-INPUT-SEQ-NO.                                    00030900
031000     MOVE 'N' TO WS-CAT-ACCEPTED-SW.                              00031000
031100     MOVE SPACES TO WS-REJECT-REASON.                             00031100
031200                                                                  00031200
031300     PERFORM 200-VALIDATE-CATEGORY THRU 200-EXIT.                 00031300
031400                                                                  00031400
031500*    ROUTE THE REQUEST TO ITS APPROPRIATE DISPOSITION BASED ON    00031500
031600*    THE SWITCH SET BY 200-VALIDATE-CATEGORY ABOVE.               00031600
031700     IF CAT-IS-ACCEPTED                                           00031700
031800         PERFORM 210-ACCEPT-CATEGORY THRU 210-EXIT                00031800
031900     ELSE                                                         00031900
032000         PERFORM 290-REJECT-CATEGORY THRU 290-EXIT                00032000
032100     END-IF.                                                      00032100
032200                                                                  00032200
032300*    READ AHEAD FOR THE NEXT REQUEST NOW SO THE UNTIL TEST IN     00032300
032400*    000-MAIN'S DRIVING PERFORM SEES CURRENT EOF STATUS THE       00032400
032500*    MOMENT THIS PARAGRAPH RETURNS.                               00032500
032600     PERFORM 730-READ-NEW-CAT THRU 730-EXIT.                      00032600
032700 100-EXIT.                                                        00032700
032800     EXIT.                                                        00032800
032900                                                                  00032900
033000***************************************************************** 00033000
033100* 200-VALIDATE-CATEGORY - APPLIES BOTH ACCEPTANCE RULES TO THE   *00033100
033200*   CURRENT REQUEST: THE TYPE CODE MUST BE E (EXPENSE) OR I      *00033200
033300*   (INCOME), AND THE FOLDED NAME MUST NOT ALREADY EXIST FOR     *00033300
033400*   THIS USER ON THE DUPLICATE-CHECK TABLE.  EITHER FAILURE      *00033400
033500*   TURNS OFF THE ACCEPTED SWITCH AND RECORDS THE REASON; THE    *00033500
033600*   NAME CHECK IS SKIPPED ENTIRELY ONCE THE TYPE CHECK HAS       *00033600
033700*   ALREADY FAILED, SINCE ONE REASON PER REQUEST IS ALL THE      *00033700
033800*   REJECT LISTING PRINTS.                                       *00033800
033900***************************************************************** 00033900
034000 200-VALIDATE-CATEGORY.                                           00034000
034100*    START OPTIMISTIC - THE SWITCH IS TURNED OFF BELOW ONLY IF    00034100
034200*    ONE OF THE TWO RULES ACTUALLY FAILS.                         00034200
034300     SET CAT-IS-ACCEPTED TO TRUE.                                 00034300
034400                                                                  00034400
034500*    RULE ONE - THE TYPE CODE ON THE REQUEST MUST BE E OR I.      00034500
034600     IF NC-TYPE NOT = 'E' AND NC-TYPE NOT = 'I'                   00034600
034700         MOVE 'N' TO WS-CAT-ACCEPTED-SW                           00034700
034800         MOVE 'INVALID CATEGORY TYPE' TO WS-REJECT-REASON         00034800
034900     END-IF.                                                      00034900
035000                                                                  00035000
035100*    RULE TWO - THE NAME MUST BE UNIQUE FOR THIS USER, CASE-      00035100
035200*    INSENSITIVE (SEE THE 03/11/93 MTA CHANGE LOGGED ABOVE).  THE 00035200
035300*    REQUEST NAME IS FOLDED TO UPPER CASE AND SEARCHED AGAINST    00035300
035400*    THE TABLE, WHICH WAS BUILT AND IS MAINTAINED IN FOLDED FORM. 00035400
035500     IF CAT-IS-ACCEPTED                                           00035500
035600         MOVE NC-NAME TO WS-UPPER-WORK                            00035600
035700         PERFORM 780-UPPERCASE-WORK THRU 780-EXIT                 00035700
035800         MOVE WS-UPPER-WORK TO WS-REQUEST-NAME-UC                 00035800
035900         SET WS-DUP-FOUND-SW TO 'N'                               00035900
036000         SET IDX-CAT TO 1                                         00036000
036100*        A SERIAL SEARCH IS ADEQUATE HERE - THE TABLE IS NOT KEPT 00036100
036200*        IN ANY PARTICULAR ORDER, SO SEARCH ALL RATHER THAN       00036200
036300*        SEARCH-WITH-KEY IS USED.                                 00036300
036400         SEARCH CAT-TABLE                                         00036400
036500             AT END                                               00036500
036600                 CONTINUE                                         00036600
036700             WHEN CAT-TBL-USER-ID (IDX-CAT) = NC-USER-ID          00036700
036800              AND CAT-TBL-NAME-UC (IDX-CAT) = WS-REQUEST-NAME-UC  00036800
036900                 SET DUPLICATE-WAS-FOUND TO TRUE                  00036900
037000         END-SEARCH                                               00037000
037100         IF DUPLICATE-WAS-FOUND                                   00037100
037200             MOVE 'N' TO WS-CAT-ACCEPTED-SW                       00037200
037300             MOVE 'CATEGORY ALREADY EXISTS' TO WS-REJECT-REASON   00037300
037400         END-IF                                                   00037400
037500     END-IF.                                                      00037500
037600 200-EXIT.                                                        00037600
037700     EXIT.                                                        00037700
037800                                                                  00037800
037900***************************************************************** 00037900
038000* 210-ACCEPT-CATEGORY - ASSIGNS THE NEXT CATEGORY ID, WRITES THE *00038000
038100*   NEW MASTER RECORD, AND EXTENDS THE DUPLICATE-CHECK TABLE SO  *00038100
038200*   THAT A LATER REQUEST IN THE SAME RUN CANNOT DUPLICATE THIS   *00038200
038300*   ONE.  THE OUTPUT RECORD IS WRITTEN FROM CATEGORY-RECORD,     *00038300
038400*   WHICH MOVES CLEANLY INTO THE 35-BYTE CATMSTR-OUT-RECORD      *00038400
038500*   SINCE BOTH ARE NOW THE SAME PHYSICAL WIDTH.                  *00038500
038600***************************************************************** 00038600
038700 210-ACCEPT-CATEGORY.                                             00038700
038800*    THE GENERATOR IS ADVANCED FIRST SO THE ID ASSIGNED HERE IS   00038800
038900*    ALWAYS ONE HIGHER THAN THE HIGHEST ID SEEN SO FAR, WHETHER   00038900
039000*    THAT CAME FROM THE PARM CARD OR FROM THE INCOMING MASTER.    00039000
039100     ADD 1 TO WS-NEXT-CAT-ID.                                     00039100
039200     MOVE WS-NEXT-CAT-ID    TO CAT-ID.                            00039200
039300     MOVE NC-USER-ID        TO CAT-USER-ID.                       00039300
039400     MOVE NC-NAME           TO CAT-NAME.                          00039400
039500     MOVE NC-TYPE           TO CAT-TYPE.                          00039500
039600*    BUILD THE NEW MASTER RECORD AND APPEND IT - THE OUTPUT FILE  00039600
039700*    IS WRITE-ONLY SEQUENTIAL, SO ORDER OF APPEARANCE ON THE NEW  00039700
039800*    MASTER IS SIMPLY THE ORDER IN WHICH REQUESTS ARE ACCEPTED,   00039800
039900*    FOLLOWING EVERYTHING CARRIED FORWARD FROM THE OLD MASTER.    00039900
040000     WRITE CATMSTR-OUT-RECORD FROM CATEGORY-RECORD.               00040000
040100     ADD 1 TO WS-ACCEPTED-COUNT.                                  00040100
040200                                                                  00040200
040300*    EXTEND THE TABLE IN PLACE SO A DUPLICATE REQUEST LATER IN    00040300
040400*    THE SAME RUN IS CAUGHT BY 200-VALIDATE-CATEGORY ABOVE.       00040400
040500     ADD 1 TO WS-CAT-TABLE-COUNT.                                 00040500
040600     SET IDX-CAT TO WS-CAT-TABLE-COUNT.                           00040600
040700     MOVE NC-USER-ID        TO CAT-TBL-USER-ID (IDX-CAT).         00040700
040800     MOVE WS-REQUEST-NAME-UC TO CAT-TBL-NAME-UC (IDX-CAT).        00040800
040900 210-EXIT.                                                        00040900
041000     EXIT.                                                        00041000
041100                                                                  00041100
041200***************************************************************** 00041200
041300* 290-REJECT-CATEGORY - PRINTS ONE DETAIL LINE ON THE REJECT     *00041300
041400*   LISTING FOR A REQUEST THAT FAILED VALIDATION, CARRYING THE   *00041400
041500*   INPUT SEQUENCE NUMBER, THE USER ID, AND THE REASON SET BY    *00041500
041600*   200-VALIDATE-CATEGORY.                                       *00041600
041700***************************************************************** 00041700
041800 290-REJECT-CATEGORY.                                             00041800
041900     ADD 1 TO WS-REJECTED-COUNT.                                  00041900
042000     MOVE WS-INPUT-SEQ-NO   TO RPT-REJ-SEQNO.                     00042000
042100     MOVE NC-USER-ID        TO RPT-REJ-USERID.                    00042100
042200     MOVE WS-REJECT-REASON  TO RPT-REJ-REASON.                    00042200
042300     WRITE REJECT-RECORD FROM RPT-REJECT-DETAIL.                  00042300
042400 290-EXIT.                                                        00042400
042500     EXIT.                                                        00042500
042600                                                                  00042600
042700***************************************************************** 00042700
042800* 780-UPPERCASE-WORK - FOLDS WS-UPPER-WORK TO UPPER CASE IN      *00042800
042900*   PLACE.  SHARED BY THE VALIDATION LOGIC ABOVE AND THE MASTER- *00042900
043000*   CARRY-FORWARD LOGIC BELOW SO BOTH BUILD THE DUPLICATE-CHECK  *00043000
043100*   TABLE IN THE SAME FOLDED FORM.                               *00043100
043200***************************************************************** 00043200
043300 780-UPPERCASE-WORK.                                              00043300
043400     INSPECT WS-UPPER-WORK CONVERTING                             00043400
043500             'abcdefghijklmnopqrstuvwxyz'                         00043500
043600          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00043600
043700 780-EXIT.                                                        00043700
043800     EXIT.                                                        00043800
043900                                                                  00043900
044000***************************************************************** 00044000
044100* 700-OPEN-FILES - OPENS ALL FOUR FILES AND PRINTS THE REJECT    *00044100
044200*   LISTING'S PAGE HEADING AND COLUMN LINE.  ONLY THE TWO INPUT  *00044200
044300*   FILES ARE CHECKED FOR A BAD OPEN - IF EITHER FAILS, THE      *00044300
044400*   RETURN CODE IS SET FOR THE JOB SCHEDULER AND THE OPEN-ERROR  *00044400
044500*   SWITCH IS RAISED FOR 000-MAIN TO TEST.                       *00044500
044600***************************************************************** 00044600
044700 700-OPEN-FILES.                                                  00044700
044800*    THE TWO OUTPUT FILES ARE NOT STATUS-CHECKED HERE - AN        00044800
044900*    OUTPUT-FILE OPEN FAILURE ON THIS SYSTEM'S DASD IS TREATED AS 00044900
045000*    AN OPERATIONS/JCL PROBLEM RATHER THAN A DATA PROBLEM, AND IS 00045000
045100*    LEFT TO ABEND THE STEP IF IT EVER OCCURS.                    00045100
045200     OPEN INPUT   CATEGORY-MASTER-IN                              00045200
045300                  NEW-CATEGORY-FILE                               00045300
045400          OUTPUT  CATEGORY-MASTER-OUT                             00045400
045500                  REJECT-FILE.                                    00045500
045600*    A BAD OPEN ON EITHER INPUT FILE IS REPORTED TO THE JOB LOG   00045600
045700*    WITH ITS OWN FILE-STATUS CODE SO THE OPERATOR CAN TELL AT A  00045700
045800*    GLANCE WHICH DD STATEMENT NEEDS ATTENTION.                   00045800
045900     IF NOT WS-CATIN-OK OR NOT WS-NEWCAT-OK                       00045900
046000         DISPLAY 'ETCATM1 - ERROR OPENING CATEGORY MASTER. RC: '  00046000
046100                 WS-CATIN-STATUS                                  00046100
046200         DISPLAY 'ETCATM1 - ERROR OPENING NEW-CATEGORY FILE. RC: '00046200
046300                 WS-NEWCAT-STATUS                                 00046300
046400         MOVE 16 TO RETURN-CODE                                   00046400
046500         SET WS-OPEN-ERROR TO TRUE                                00046500
046600         GO TO 700-EXIT                                           00046600
046700     END-IF.                                                      00046700
046800*    HEADING PRINTS ONCE, TOP OF PAGE ONE - THIS RUN NEVER PAGE-  00046800
046900*    BREAKS SINCE THE REJECT VOLUME IS EXPECTED TO BE SMALL.      00046900
047000     WRITE REJECT-RECORD FROM RPT-REJECT-HEADER                   00047000
047100             AFTER ADVANCING PAGE.                                00047100
047200     WRITE REJECT-RECORD FROM RPT-REJECT-COLUMNS                  00047200
047300             AFTER ADVANCING 2 LINES.                             00047300
047400 700-EXIT.                                                        00047400
047500     EXIT.                                                        00047500
047600                                                                  00047600
047700***************************************************************** 00047700
047800* 710-READ-PARM-CARD - READS THE ONE-FIELD RUN PARAMETER FROM    *00047800
047900*   SYSIN AND PRIMES THE CATEGORY-ID GENERATOR WITH IT.  THE     *00047900
048000*   GENERATOR IS RAISED AGAIN, IF NEEDED, WHEN THE INCOMING      *00048000
048100*   MASTER IS LOADED BELOW.                                      *00048100
048200***************************************************************** 00048200
048300 710-READ-PARM-CARD.                                              00048300
048400*    NO VALIDATION IS DONE ON THE PARM CARD ITSELF - A BLANK OR   00048400
048500*    ZERO PARM SIMPLY LEAVES THE GENERATOR AT ZERO, WHICH THE     00048500
048600*    MASTER-LOAD LOGIC BELOW WILL RAISE PAST WHATEVER IDS ARE     00048600
048700*    ALREADY ON FILE.                                             00048700
048800     ACCEPT WS-PARM-CARD FROM SYSIN.                              00048800
048900     MOVE WS-PARM-START-CAT-ID TO WS-NEXT-CAT-ID.                 00048900
049000 710-EXIT.                                                        00049000
049100     EXIT.                                                        00049100
049200                                                                  00049200
049300***************************************************************** 00049300
049400* 730-READ-NEW-CAT - READS ONE NEW-CATEGORY REQUEST AND SETS THE *00049400
049500*   END-OF-FILE SWITCH WHEN THE FILE IS EXHAUSTED.  CALLED ONCE  *00049500
049600*   TO PRIME THE LOOP AND ONCE AT THE END OF EACH REQUEST CYCLE. *00049600
049700***************************************************************** 00049700
049800 730-READ-NEW-CAT.                                                00049800
049900     READ NEW-CATEGORY-FILE                                       00049900
050000         AT END SET NEWCAT-AT-EOF TO TRUE                         00050000
050100     END-READ.                                                    00050100
050200 730-EXIT.                                                        00050200
050300     EXIT.                                                        00050300
050400                                                                  00050400
050500***************************************************************** 00050500
050600* 750-LOAD-CATEGORY-TABLE - READS THE ENTIRE INCOMING CATEGORY   *00050600
050700*   MASTER AT STARTUP, CARRYING EVERY RECORD FORWARD TO THE NEW  *00050700
050800*   MASTER AND BUILDING THE DUPLICATE-CHECK TABLE AS IT GOES.    *00050800
050900*   AN EMPTY INCOMING MASTER (FIRST RUN OF THE SYSTEM) LEAVES    *00050900
051000*   THE TABLE EMPTY AND THE GENERATOR AT THE PARM-CARD VALUE.    *00051000
051100***************************************************************** 00051100
051200 750-LOAD-CATEGORY-TABLE.                                         00051200
051300     READ CATEGORY-MASTER-IN                                      00051300
051400         AT END SET CATIN-AT-EOF TO TRUE                          00051400
051500     END-READ.                                                    00051500
051600     PERFORM 751-COPY-FORWARD-ENTRY                               00051600
051700             UNTIL CATIN-AT-EOF.                                  00051700
051800 750-EXIT.                                                        00051800
051900     EXIT.                                                        00051900
052000                                                                  00052000
052100***************************************************************** 00052100
052200* 751-COPY-FORWARD-ENTRY - THE LOAD LOOP'S BODY, INVOKED ONLY    *00052200
052300*   FROM THE PERFORM UNTIL ABOVE, SO IT CARRIES NO SEPARATE EXIT *00052300
052400*   PARAGRAPH.  WRITES ONE INCOMING MASTER RECORD FORWARD TO THE *00052400
052500*   NEW MASTER UNCHANGED, ADDS IT TO THE DUPLICATE-CHECK TABLE   *00052500
052600*   IN FOLDED FORM, AND RAISES THE ID GENERATOR PAST THIS        *00052600
052700*   RECORD'S ID IF NEEDED SO NO NEWLY ASSIGNED ID CAN COLLIDE    *00052700
052800*   WITH ONE ALREADY ON FILE.                                    *00052800
052900***************************************************************** 00052900
053000 751-COPY-FORWARD-ENTRY.                                          00053000
053100*    CARRY THE RECORD FORWARD TO THE NEW MASTER UNCHANGED - NO    00053100
053200*    FIELD ON AN EXISTING CATEGORY IS EVER ALTERED BY THIS        00053200
053300*    PROGRAM, ONLY NEW CATEGORIES ARE ADDED.                      00053300
053400     WRITE CATMSTR-OUT-RECORD FROM CATEGORY-RECORD.               00053400
053500                                                                  00053500
053600*    ADD THIS EXISTING CATEGORY TO THE DUPLICATE-CHECK TABLE IN   00053600
053700*    THE SAME FOLDED FORM USED FOR NEWLY ACCEPTED CATEGORIES, SO  00053700
053800*    THE SEARCH IN 200-VALIDATE-CATEGORY TREATS BOTH ALIKE.       00053800
053900     ADD 1 TO WS-CAT-TABLE-COUNT.                                 00053900
054000     SET IDX-CAT TO WS-CAT-TABLE-COUNT.                           00054000
054100     MOVE CAT-USER-ID     TO CAT-TBL-USER-ID (IDX-CAT).           00054100
054200     MOVE CAT-NAME        TO WS-UPPER-WORK.                       00054200
054300     PERFORM 780-UPPERCASE-WORK THRU 780-EXIT.                    00054300
054400     MOVE WS-UPPER-WORK   TO CAT-TBL-NAME-UC (IDX-CAT).           00054400
054500                                                                  00054500
054600*    NEVER LET THE GENERATOR FALL AT OR BEHIND AN ID ALREADY ON   00054600
054700*    THE INCOMING MASTER - THE PARM CARD IS ONLY A FLOOR, NOT AN  00054700
054800*    ABSOLUTE STARTING POINT, WHEN THE MASTER ALREADY HAS DATA.   00054800
054900     IF CAT-ID >= WS-NEXT-CAT-ID                                  00054900
055000         COMPUTE WS-NEXT-CAT-ID = CAT-ID + 1                      00055000
055100     END-IF.                                                      00055100
055200                                                                  00055200
055300*    ADVANCE TO THE NEXT INCOMING MASTER RECORD - THIS PARAGRAPH  00055300
055400*    IS ITS OWN LOOP BODY, SO THE NEXT READ HAPPENS HERE RATHER   00055400
055500*    THAN IN A SEPARATE PRIMING PARAGRAPH.                        00055500
055600     READ CATEGORY-MASTER-IN                                      00055600
055700         AT END SET CATIN-AT-EOF TO TRUE                          00055700
055800     END-READ.                                                    00055800
055900                                                                  00055900
056000***************************************************************** 00056000
056100* 790-CLOSE-FILES - CLOSES ALL FOUR FILES AT NORMAL END OF RUN.  *00056100
056200***************************************************************** 00056200
056300 790-CLOSE-FILES.                                                 00056300
056400     CLOSE CATEGORY-MASTER-IN                                     00056400
056500           NEW-CATEGORY-FILE                                      00056500
056600           CATEGORY-MASTER-OUT                                    00056600
056700           REJECT-FILE.                                           00056700
056800 790-EXIT.                                                        00056800
056900     EXIT.                                                        00056900
057000                                                                  00057000
057100***************************************************************** 00057100
057200* 850-REPORT-TOTALS - PRINTS THE ACCEPTED/REJECTED COUNTS AS THE *00057200
057300*   REJECT LISTING'S TRAILER LINE (SEE THE 08/22/01 SLC CHANGE   *00057300
057400*   LOGGED ABOVE) AND ECHOES THEM TO THE JOB LOG FOR OPERATIONS. *00057400
057500***************************************************************** 00057500
057600 850-REPORT-TOTALS.                                               00057600
057700*    THE TRAILER LINE GOES ON THE PRINTED LISTING FOR WHOEVER     00057700
057800*    REVIEWS THE REJECTS; THE DISPLAY STATEMENTS BELOW GO TO THE  00057800
057900*    JOB LOG SO OPERATIONS CAN SEE THE COUNTS WITHOUT PULLING THE 00057900
058000*    PRINTED OUTPUT.                                              00058000
058100     MOVE WS-ACCEPTED-COUNT  TO RPT-REJ-ACCEPTED.                 00058100
058200     MOVE WS-REJECTED-COUNT  TO RPT-REJ-REJECTED.                 00058200
058300     WRITE REJECT-RECORD FROM RPT-REJECT-TRAILER                  00058300
058400             AFTER ADVANCING 2 LINES.                             00058400
058500     DISPLAY 'ETCATM1 - ACCEPTED: ' WS-ACCEPTED-COUNT.            00058500
058600     DISPLAY 'ETCATM1 - REJECTED: ' WS-REJECTED-COUNT.            00058600
058700 850-EXIT.                                                        00058700
058800     EXIT.                                                        00058800
