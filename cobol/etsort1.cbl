000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.  ETSORT1.                                            00000300
000400 AUTHOR. M T ALVAREZ.                                             00000400
000500 INSTALLATION. MIDLAND DATA SERVICES - LEDGER SYSTEMS GROUP.      00000500
000600 DATE-WRITTEN. 07/16/91.                                          00000600
000700 DATE-COMPILED. 07/16/91.                                         00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900***************************************************************** 00000900
001000*                                                                *00001000
001100*    ETSORT1  -  CATEGORY-TOTAL TABLE SORT UTILITY               *00001100
001200*                                                                *00001200
001300*    SMALL CALLED SUBPROGRAM.  PUTS A CALLER-OWNED TABLE OF      *00001300
001400*    CATEGORY NAME / TOTAL PAIRS INTO ASCENDING NAME ORDER BY    *00001400
001500*    THE BACKWARDS-SHUFFLE INSERTION METHOD.  THE CALLER PASSES  *00001500
001600*    THE ENTRY COUNT AND THE TABLE ITSELF; BOTH ARE ADDRESSED    *00001600
001700*    THROUGH LINKAGE - NO FILES, NO WORKING STORAGE COPY OF THE  *00001700
001800*    TABLE IS KEPT HERE.                                         *00001800
001900*                                                                *00001900
002000***************************************************************** 00002000
002100*                      CHANGE LOG                                *00002100
002200***************************************************************** 00002200
002300* 07/16/91  MTA  CR 4531   INITIAL VERSION - LIFTS THE ENTRY     *00002300
002400*                          SHUFFLE FROM THE GROUP-A COMMON       *00002400
002500*                          SORT ROUTINE, ADAPTED FOR A TWO-      *00002500
002600*                          FIELD NAME/TOTAL ENTRY.               *00002600
002700* 11/12/98  DPK  REQ 98-1188  Y2K REVIEW - NO DATE-SENSITIVE     *00002700
002800*                          FIELDS ARE CARRIED IN THE CALLER'S    *00002800
002900*                          TABLE ENTRY.  NO CHANGE REQUIRED.     *00002900
003000* 08/22/01  SLC  CR 5311   ENTRY COUNT CHECKED FOR ZERO/ONE      *00003000
003100*                          BEFORE THE OUTER PASS IS ATTEMPTED.   *00003100
003200* 04/09/03  SLC  CR 5480   CONTROL FLOW RECAST ON THE PERFORM-   *00003200
003300*                          THRU/GO-TO PATTERN TO MATCH THE       *00003300
003400*                          GROUP-A COMMON PROGRAM STANDARD.      *00003400
003500***************************************************************** 00003500
003600                                                                  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300                                                                  00004300
004400***************************************************************** 00004400
004500 DATA DIVISION.                                                   00004500
004600 WORKING-STORAGE SECTION.                                         00004600
004700***************************************************************** 00004700
004800*    WORKING STORAGE HOLDS ONLY THE SORT'S OWN WORK CELLS.  THE  *00004800
004900*    TABLE BEING SORTED LIVES IN THE CALLER'S STORAGE AND IS     *00004900
005000*    REACHED ONLY THROUGH THE LINKAGE SECTION BELOW - NONE OF    *00005000
005100*    IT IS COPIED LOCALLY, AND NOTHING HERE SURVIVES FROM ONE    *00005100
005200*    CALL TO THE NEXT.                                           *00005200
005300                                                                  00005300
005400* WS-SORT-OUTER DRIVES THE OUTER PASS OF THE BACKWARDS-SHUFFLE    00005400
005500* INSERTION SORT - IT STEPS FROM ENTRY 2 THROUGH THE LAST ENTRY,  00005500
005600* TREATING EVERYTHING TO ITS LEFT AS ALREADY IN ORDER.            00005600
005700 77  WS-SORT-OUTER                  PIC 9(05) COMP   VALUE ZERO.  00005700
005800* WS-SORT-INNER WALKS BACKWARDS FROM THE OUTER POINTER WHILE THE  00005800
005900* HELD ENTRY'S NAME SORTS AHEAD OF THE ENTRY IT IS COMPARED TO.   00005900
006000 77  WS-SORT-INNER                  PIC 9(05) COMP   VALUE ZERO.  00006000
006100                                                                  00006100
006200* WS-HOLD-ENTRY IS THE ONE-ENTRY SCRATCH CELL THAT CARRIES THE    00006200
006300* CURRENT OUTER-PASS ENTRY WHILE ITS FINAL RESTING SLOT IS BEING  00006300
006400* LOCATED BY THE INNER SHIFT LOOP.                                00006400
006500 01  WS-HOLD-ENTRY.                                               00006500
006600     05  WS-HOLD-NAME               PIC X(20).                    00006600
006700     05  WS-HOLD-TOTAL              PIC 9(09)V99.                 00006700
006800* WS-HOLD-ENTRY-ALT LETS THE GROUP-A ABEND-AID PROBE (SEE         00006800
006900* WS-DIAG-TEST BELOW) DISPLAY THE HELD ENTRY AS ONE UNBROKEN      00006900
007000* ALPHANUMERIC FIELD RATHER THAN TWO SEPARATE DISPLAY STATEMENTS. 00007000
007100 01  WS-HOLD-ENTRY-ALT REDEFINES WS-HOLD-ENTRY                    00007100
007200                                    PIC X(31).                    00007200
007300                                                                  00007300
007400* WS-DIAG-TEST / WS-DIAG-TEST-N ARE THE STANDARD GROUP-A PROBE    00007400
007500* CELLS, DISPLAYED UNDER A TEMPORARY UPSI SWITCH WHEN A RUN NEEDS 00007500
007600* TO BE RETRACED PACKED-VS-ZONED.  LEFT IN PLACE, UNUSED ON A     00007600
007700* NORMAL PRODUCTION RUN.                                          00007700
007800 01  WS-DIAG-TEST                   PIC X(02).                    00007800
007900 01  WS-DIAG-TEST-N REDEFINES WS-DIAG-TEST                        00007900
008000                                    PIC S9(03) COMP-3.            00008000
008100                                                                  00008100
008200***************************************************************** 00008200
008300 LINKAGE SECTION.                                                 00008300
008400***************************************************************** 00008400
008500*    THE CALLING PROGRAM (ETRPCT1) OWNS THIS STORAGE - ETSORT1   *00008500
008600*    ADDRESSES IT THROUGH THE USING PHRASE ON THE PROCEDURE      *00008600
008700*    DIVISION HEADER BELOW AND NEVER COPIES IT LOCALLY.  THE     *00008700
008800*    TABLE IS SORTED IN PLACE, SO THERE IS NOTHING TO RETURN     *00008800
008900*    EXPLICITLY BACK TO THE CALLER.                              *00008900
009000                                                                  00009000
009100* LK-ENTRY-COUNT IS THE NUMBER OF ACTIVE ENTRIES IN THE CALLER'S  00009100
009200* TABLE - IT ALSO DRIVES THE OCCURS DEPENDING ON CLAUSE BELOW.    00009200
009300 01  LK-ENTRY-COUNT                 PIC 9(05) COMP.               00009300
009400* LK-ENTRY-COUNT-X REDEFINES THE COUNT AS TWO DISPLAYABLE BYTES   00009400
009500* FOR THE ABEND-AID PROBE NOTED ABOVE.                            00009500
009600 01  LK-ENTRY-COUNT-X REDEFINES LK-ENTRY-COUNT                    00009600
009700                                    PIC X(02).                    00009700
009800                                                                  00009800
009900* LK-CATEGORY-TOTAL-TABLE IS THE CALLER'S CATEGORY-NAME/TOTAL     00009900
010000* TABLE, PASSED BY REFERENCE AND SORTED IN PLACE - THE TABLE      00010000
010100* ITSELF IS THE RESULT OF THE CALL.                               00010100
010200 01  LK-CATEGORY-TOTAL-TABLE.                                     00010200
010300     05  LK-CAT-ENTRY OCCURS 0 TO 500 TIMES                       00010300
010400                    DEPENDING ON LK-ENTRY-COUNT                   00010400
010500                    INDEXED BY LK-IDX                             00010500
010600                    ASCENDING KEY IS LK-CAT-NAME.                 00010600
010700         10  LK-CAT-NAME            PIC X(20).                    00010700
010800         10  LK-CAT-TOTAL           PIC 9(09)V99.                 00010800
010900                                                                  00010900
011000***************************************************************** 00011000
011100 PROCEDURE DIVISION USING LK-ENTRY-COUNT, LK-CATEGORY-TOTAL-TABLE.00011100
011200***************************************************************** 00011200
011300                                                                  00011300
011400***************************************************************** 00011400
011500* 000-MAIN - CONTROLS THE WHOLE SORT.  A TABLE OF ZERO OR ONE    *00011500
011600*   ENTRIES IS ALREADY IN ASCENDING ORDER BY DEFINITION, SO THE  *00011600
011700*   OUTER PASS IS SKIPPED ENTIRELY (SEE THE 08/22/01 SLC CHANGE  *00011700
011800*   LOGGED ABOVE) - THIS ALSO SIDESTEPS A ZERO-TRIP VARYING LOOP *00011800
011900*   AGAINST AN EMPTY TABLE.                                      *00011900
012000***************************************************************** 00012000
012100 000-MAIN.                                                        00012100
012200*    NOTHING TO DO ON A TABLE OF ZERO OR ONE ENTRIES - FALL       00012200
012300*    STRAIGHT THROUGH TO GOBACK WITHOUT TOUCHING THE TABLE.       00012300
012400     IF LK-ENTRY-COUNT <= 1                                       00012400
012500         GO TO 000-EXIT                                           00012500
012600     END-IF.                                                      00012600
012700*    ONE OUTER PASS PER ENTRY FROM THE SECOND THROUGH THE LAST -  00012700
012800*    THE FIRST ENTRY NEEDS NO PASS OF ITS OWN, IT IS TRIVIALLY A  00012800
012900*    SORTED TABLE OF ONE.                                         00012900
013000     PERFORM 100-SORT-OUTER-PASS THRU 100-EXIT                    00013000
013100             VARYING WS-SORT-OUTER FROM 2 BY 1                    00013100
013200             UNTIL WS-SORT-OUTER > LK-ENTRY-COUNT.                00013200
013300 000-EXIT.                                                        00013300
013400     GOBACK.                                                      00013400
013500                                                                  00013500
013600***************************************************************** 00013600
013700* 100-SORT-OUTER-PASS - LIFTS ONE ENTRY OUT OF THE TABLE AND     *00013700
013800*   SHIFTS EVERY ALREADY-SORTED ENTRY AHEAD OF IT ONE SLOT TO    *00013800
013900*   THE RIGHT UNTIL THE LIFTED ENTRY'S CORRECT ASCENDING-NAME    *00013900
014000*   POSITION IS FOUND, THEN DROPS IT INTO THAT SLOT.  THIS IS    *00014000
014100*   THE "OUTER LOOP" OF THE BACKWARDS-SHUFFLE INSERTION METHOD   *00014100
014200*   NAMED IN THE PROGRAM BANNER ABOVE.                           *00014200
014300***************************************************************** 00014300
014400 100-SORT-OUTER-PASS.                                             00014400
014500*    HOLD THE CURRENT OUTER-PASS ENTRY ASIDE - ITS SLOT IN THE    00014500
014600*    TABLE IS ABOUT TO BE OVERWRITTEN BY THE SHIFT BELOW.         00014600
014700     MOVE LK-CAT-NAME (WS-SORT-OUTER)  TO WS-HOLD-NAME.           00014700
014800     MOVE LK-CAT-TOTAL (WS-SORT-OUTER) TO WS-HOLD-TOTAL.          00014800
014900     COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.                   00014900
015000*    SHIFT EVERY ENTRY THAT SORTS AFTER THE HELD ENTRY ONE SLOT   00015000
015100*    TO THE RIGHT, WORKING BACKWARDS FROM THE OUTER POINTER UNTIL 00015100
015200*    THE HELD ENTRY'S HOME SLOT IS UNCOVERED.                     00015200
015300     PERFORM 110-SHIFT-ENTRY-DOWN THRU 110-EXIT                   00015300
015400             UNTIL WS-SORT-INNER <= 0                             00015400
015500             OR LK-CAT-NAME (WS-SORT-INNER) <= WS-HOLD-NAME.      00015500
015600*    THE SHIFT LOOP STOPS ONE SLOT SHORT OF THE HELD ENTRY'S      00015600
015700*    TRUE HOME - DROP IT IN NOW.                                  00015700
015800     MOVE WS-HOLD-NAME  TO LK-CAT-NAME (WS-SORT-INNER + 1).       00015800
015900     MOVE WS-HOLD-TOTAL TO LK-CAT-TOTAL (WS-SORT-INNER + 1).      00015900
016000 100-EXIT.                                                        00016000
016100     EXIT.                                                        00016100
016200                                                                  00016200
016300***************************************************************** 00016300
016400* 110-SHIFT-ENTRY-DOWN - THE "INNER LOOP."  MOVES ONE ENTRY ONE  *00016400
016500*   SLOT TOWARD THE END OF THE TABLE TO OPEN A GAP FOR THE HELD  *00016500
016600*   ENTRY, THEN STEPS THE INNER POINTER ONE SLOT FURTHER BACK    *00016600
016700*   TOWARD THE FRONT OF THE TABLE.                               *00016700
016800***************************************************************** 00016800
016900 110-SHIFT-ENTRY-DOWN.                                            00016900
017000*    PUSH THIS ENTRY DOWN ONE SLOT AND BACK UP THE POINTER FOR    00017000
017100*    THE NEXT COMPARISON IN 100-SORT-OUTER-PASS'S UNTIL TEST.     00017100
017200     MOVE LK-CAT-NAME (WS-SORT-INNER)                             00017200
017300                     TO LK-CAT-NAME (WS-SORT-INNER + 1).          00017300
017400     MOVE LK-CAT-TOTAL (WS-SORT-INNER)                            00017400
017500                     TO LK-CAT-TOTAL (WS-SORT-INNER + 1).         00017500
017600     COMPUTE WS-SORT-INNER = WS-SORT-INNER - 1.                   00017600
017700 110-EXIT.                                                        00017700
017800     EXIT.                                                        00017800
