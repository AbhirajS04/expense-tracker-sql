000100***************************************************************** 00000100
000200* DTEWORK   SHARED DATE-ARITHMETIC WORKING STORAGE               *00000200
000300*   ADVANCES A YYYYMMDD DATE BY ONE DAY, SEVEN DAYS, OR ONE      *00000300
000400*   CALENDAR MONTH (CLAMPED TO THE TARGET MONTH'S LAST DAY).     *00000400
000500*   LEAP-YEAR TEST USES THE USUAL 4/100/400 DIVISIBILITY RULE.   *00000500
000600*   REQ 98-1188 DPK   11/29/98   REBUILT FOR FULL 4-DIGIT CCYY - *00000600
000700*                                 SEE WRKSFINL FOR OLD 2-DIGIT   *00000700
000800*                                 CENTURY WINDOW THIS REPLACES.  *00000800
000900***************************************************************** 00000900
001000 01  DW-WORK-DATE.                                                00001000
001100     05  DW-WORK-CCYY                 PIC 9(04).                  00001100
001200     05  DW-WORK-MM                   PIC 9(02).                  00001200
001300     05  DW-WORK-DD                   PIC 9(02).                  00001300
001400 01  DW-WORK-DATE-N  REDEFINES DW-WORK-DATE PIC 9(08).            00001400
001500 01  DW-LEAP-YEAR-TEST.                                           00001500
001600     05  DW-LEAP-REM-4                PIC 9(02)   COMP-3.         00001600
001700     05  DW-LEAP-REM-100              PIC 9(02)   COMP-3.         00001700
001800     05  DW-LEAP-REM-400              PIC 9(03)   COMP-3.         00001800
001900     05  DW-LEAP-YEAR-SW              PIC X(01)   VALUE 'N'.      00001900
002000         88  DW-IS-LEAP-YEAR                  VALUE 'Y'.          00002000
002100 01  DW-DAYS-IN-MONTH-TABLE.                                      00002100
002200     05  FILLER                       PIC 9(02)   VALUE 31.       00002200
002300     05  FILLER                       PIC 9(02)   VALUE 28.       00002300
002400     05  FILLER                       PIC 9(02)   VALUE 31.       00002400
002500     05  FILLER                       PIC 9(02)   VALUE 30.       00002500
002600     05  FILLER                       PIC 9(02)   VALUE 31.       00002600
002700     05  FILLER                       PIC 9(02)   VALUE 30.       00002700
002800     05  FILLER                       PIC 9(02)   VALUE 31.       00002800
002900     05  FILLER                       PIC 9(02)   VALUE 31.       00002900
003000     05  FILLER                       PIC 9(02)   VALUE 30.       00003000
003100     05  FILLER                       PIC 9(02)   VALUE 31.       00003100
003200     05  FILLER                       PIC 9(02)   VALUE 30.       00003200
003300     05  FILLER                       PIC 9(02)   VALUE 31.       00003300
003400 01  DW-DAYS-IN-MONTH-R REDEFINES DW-DAYS-IN-MONTH-TABLE.         00003400
003500     05  DW-DAYS-IN-MONTH             PIC 9(02)   OCCURS 12 TIMES.00003500
003600 01  DW-LAST-DAY-OF-MONTH             PIC 9(02).                  00003600
