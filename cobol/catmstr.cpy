000100***************************************************************** 00000100
000200* CATMSTR   CATEGORY MASTER RECORD                              * 00000200
000300*   ONE ENTRY PER USER-DEFINED SPENDING CATEGORY.  BUILT INTO   * 00000300
000400*   THE IN-MEMORY CAT-TABLE (SEE 750-LOAD-CATEGORY-TABLE IN     * 00000400
000500*   EACH CALLING PROGRAM) SINCE NO INDEXED FILE IS AVAILABLE.   * 00000500
000600*   CR 4401     RBW   03/14/89   INITIAL LAYOUT.                * 00000600
000700*   REQ 98-1188 DPK   11/18/98   FILLER REVIEWED FOR Y2K, NO    * 00000700
000800*                                 DATE FIELD ON THIS RECORD.    * 00000800
000900***************************************************************** 00000900
001000 01  CATEGORY-RECORD.                                             00001000
001100     05  CAT-ID                       PIC 9(05).                  00001100
001200     05  CAT-USER-ID                  PIC 9(05).                  00001200
001300     05  CAT-NAME                     PIC X(20).                  00001300
001400     05  CAT-TYPE                     PIC X(01).                  00001400
001500         88  CAT-TYPE-EXPENSE                 VALUE 'E'.          00001500
001600         88  CAT-TYPE-INCOME                  VALUE 'I'.          00001600
001700     05  FILLER                       PIC X(04).                  00001700
