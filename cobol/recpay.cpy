000100***************************************************************** 00000100
000200* RECPAY    RECURRING-PAYMENT RECORD                             *00000200
000300*   ONE ENTRY PER STANDING PAYMENT OR STANDING DEPOSIT.  READ    *00000300
000400*   AND REWRITTEN BY ETRECUR1 EACH RUN - RP-NEXT-RUN ADVANCES    *00000400
000500*   BY RP-FREQUENCY EVERY TIME THE RECORD COMES DUE.             *00000500
000600*   CR 4477     RBW   06/02/90   INITIAL LAYOUT.                 *00000600
000700*   REQ 98-1188 DPK   11/22/98   RP-NEXT-RUN-GROUP REDEFINES     *00000700
000800*                                 ADDED FOR CENTURY-SAFE ADVANCE.*00000800
000900***************************************************************** 00000900
001000 01  RECURRING-PAYMENT-RECORD.                                    00001000
001100     05  RP-ID                        PIC 9(05).                  00001100
001200     05  RP-USER-ID                   PIC 9(05).                  00001200
001300     05  RP-TYPE                      PIC X(01).                  00001300
001400         88  RP-TYPE-EXPENSE                  VALUE 'E'.          00001400
001500         88  RP-TYPE-INCOME                   VALUE 'I'.          00001500
001600     05  RP-CATEGORY-ID               PIC 9(05).                  00001600
001700     05  RP-AMOUNT                    PIC 9(09)V99.               00001700
001800     05  RP-NOTE                      PIC X(30).                  00001800
001900     05  RP-FREQUENCY                 PIC X(01).                  00001900
002000         88  RP-FREQUENCY-DAILY               VALUE 'D'.          00002000
002100         88  RP-FREQUENCY-WEEKLY              VALUE 'W'.          00002100
002200         88  RP-FREQUENCY-MONTHLY             VALUE 'M'.          00002200
002300     05  RP-NEXT-RUN                  PIC 9(08).                  00002300
002400     05  RP-NEXT-RUN-GROUP REDEFINES RP-NEXT-RUN.                 00002400
002500         10  RP-NEXT-RUN-CCYY         PIC 9(04).                  00002500
002600         10  RP-NEXT-RUN-MM           PIC 9(02).                  00002600
002700         10  RP-NEXT-RUN-DD           PIC 9(02).                  00002700
002800     05  RP-ACTIVE                    PIC X(01).                  00002800
002900         88  RP-IS-ACTIVE                     VALUE 'Y'.          00002900
003000         88  RP-IS-INACTIVE                   VALUE 'N'.          00003000
003100     05  FILLER                       PIC X(04).                  00003100
